000100******************************************************************
000110* COPY        : CPRLINE                                         *
000120* APLICACION  : PRODUCTIVIDAD TECNICOS                          *
000130* DESCRIPCION : RENGLON GENERICO DEL REPORTE IMPRESO (ARCHIVO   *
000140*             : TPREPRT). CADA PROGRAMA DE LA SERIE TPRDnxyy    *
000150*             : CONSTRUYE SUS PROPIOS ENCABEZADOS Y DETALLES EN *
000160*             : WORKING-STORAGE Y LOS MUEVE AQUI PARA ESCRIBIR. *
000170* LONGITUD    : 0132 BYTES FIJOS (LINEA DE IMPRESORA)           *
000180******************************************************************
000190* HISTORIAL DE CAMBIOS
000200*    FECHA     PROGRAMADOR        TICKET   DESCRIPCION
000210* ---------- ------------------- -------- ----------------------
000220* 14/03/1989 EDRD (PEDR)         PRD-0002 CREACION INICIAL
000230******************************************************************
000240 01  REG-TPREPRT                    PIC X(132).
