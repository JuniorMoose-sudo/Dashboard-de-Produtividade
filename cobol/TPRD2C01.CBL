000100******************************************************************
000110* FECHA       : 28/03/1990                                      *
000120* PROGRAMADOR : EDRD (PEDR)                                     *
000130* APLICACION  : PRODUCTIVIDAD TECNICOS                          *
000140* PROGRAMA    : TPRD2C01                                        *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : LEE EL RESUMEN SEMANAL (TPWKSUM), YA ORDENADO   *
000170*             : POR TECNICO Y SEMANA, Y PRODUCE LAS SECCIONES   *
000180*             : 2, 3 Y 4 DEL REPORTE DE PRODUCTIVIDAD: RANKING   *
000190*             : DE CONSISTENCIA DE METAS, RACHAS POSITIVAS Y     *
000200*             : NEGATIVAS, Y CLASIFICACION DE PATRONES DE       *
000210*             : DESEMPENO (DECRECE/OSCILA/CRECE/NUNCA CUMPLE).   *
000220* ARCHIVOS    : TPWKSUM=E, TPREPRT=S, WORKSORT2, WORKSORT3 (SORT)*
000230* ACCION (ES) : C=CONSOLIDA                                     *
000240* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID. TPRD2C01.
000280 AUTHOR. EDRD.
000290 INSTALLATION. DEPARTAMENTO DE SISTEMAS - UNIDAD PRODUCTIVIDAD.
000300 DATE-WRITTEN. 28/03/1990.
000310 DATE-COMPILED.
000320 SECURITY. USO INTERNO. PROHIBIDA SU DIVULGACION FUERA DEL AREA.
000330******************************************************************
000340*                      HISTORIAL DE CAMBIOS                      *
000350******************************************************************
000360* FECHA        PROG.   TICKET    DESCRIPCION
000370* ----------   ------  --------  ------------------------------
000380* 28/03/1990   PEDR    PRD-0003  CREACION INICIAL. RANKING DE
000390*                                CONSISTENCIA DE METAS.
000400* 15/06/1991   PEDR    PRD-0006  SE AGREGA EL CALCULO DE RACHAS
000410*                                POSITIVAS Y NEGATIVAS.
000420* 03/10/1993   PEDR    PRD-0010  SE AGREGA LA CLASIFICACION DE
000430*                                PATRONES DE DESEMPENO EN CUATRO
000440*                                CATEGORIAS (SECCION 4).
000450* 04/02/1999   CQXG    PRD-0014  AJUSTE DE SIGLO EN ACUMULADORES
000460*                                DE FECHA PARA EL CAMBIO DE
000470*                                MILENIO (AAAA EN VEZ DE AA).
000480* 12/01/2001   PEDR    PRD-0019  CORRECCION DEL REDONDEO DEL
000490*                                PORCENTAJE DE CUMPLIMIENTO.
000500* 22/08/2003   JM47    PRD-0024  SE ESTANDARIZA EL MANEJO DE FILE
000510*                                STATUS EXTENDIDO CON DEBD1R00.
000520* 14/03/2006   CQXG    PRD-0029  SE AGREGA RACHA NEGATIVA AL
000530*                                REPORTE DE RACHAS (ANTES SOLO
000540*                                SE IMPRIMIA LA POSITIVA).
000550* 19/11/2009   PEDR    PRD-0035  REVISION DE ENCABEZADOS PARA EL
000560*                                NUEVO FORMATO CORPORATIVO.
000570* 07/07/2012   JM47    PRD-0042  SE AMPLIA LA TABLA DE SEMANAS
000580*                                POR TECNICO DE 60 A 120.
000590* 25/04/2015   CQXG    PRD-0050  LIMPIEZA DE COMENTARIOS Y
000600*                                RENOMBRE DE VARIABLES OBSOLETAS.
000610* 11/09/2017   PEDR    PRD-0059  SE VALIDA TECNICO SIN SEMANAS
000620*                                PARA EVITAR DIVISION POR CERO.
000630* 30/01/2020   JM47    PRD-0068  REVISION GENERAL PARA AUDITORIA
000640*                                ANUAL DE CONTROLES INTERNOS.
000650* 18/05/2022   CQXG    PRD-0076  SE AGREGA REDEFINES DE PORCENTAJE
000660*                                PARA TRAZA DE AUDITORIA EN CASOS
000670*                                DE REDONDEO LIMITE.
000680******************************************************************
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT TPWKSUM  ASSIGN TO TPWKSUM
000760            ORGANIZATION  IS SEQUENTIAL
000770            ACCESS        IS SEQUENTIAL
000780            FILE STATUS   IS FS-TPWKSUM
000790                             FSE-TPWKSUM.
000800 
000810     SELECT TPREPRT  ASSIGN TO SYS010
000820            ORGANIZATION  IS SEQUENTIAL
000830            FILE STATUS   IS FS-TPREPRT.
000840 
000850     SELECT WORKSORT2 ASSIGN TO SORTWK1.
000860 
000870     SELECT WORKSORT3 ASSIGN TO SORTWK2.
000880 
000890 DATA DIVISION.
000900 FILE SECTION.
000910******************************************************************
000920*                DEFINICION DE ARCHIVOS A UTILIZAR               *
000930******************************************************************
000940 FD  TPWKSUM.
000950     COPY CPWKSUM.
000960 FD  TPREPRT.
000970     COPY CPRLINE.
000980 SD  WORKSORT2.
000990 01  WS2-REG.
001000     05  WS2-PCT-MET                PIC 9(03)V99.
001010     05  WS2-NOMBRE-TECNICO         PIC X(20).
001020     05  WS2-TOTAL-SEMANAS          PIC 9(03).
001030     05  WS2-SEMANAS-CUMPLIDAS      PIC 9(03).
001040     05  WS2-PROMEDIO-PUNTAJE       PIC S9(04)V9.
001050*--> DESGLOSE DEL PROMEDIO PARA TRAZA DE AUDITORIA EN REDONDEO
001060     05  WS2-PROMEDIO-R REDEFINES WS2-PROMEDIO-PUNTAJE.
001070         10  WS2-PROM-ENTERO        PIC 9(04).
001080         10  WS2-PROM-DECIMAL       PIC 9(01).
001090     05  FILLER                     PIC X(05).
001100 SD  WORKSORT3.
001110 01  WS3-REG.
001120     05  WS3-BEST-POS-RACHA         PIC 9(03).
001130     05  WS3-NOMBRE-TECNICO         PIC X(20).
001140*--> DESGLOSE DEL NOMBRE PARA RECORTES DE IMPRESION DE 10 BYTES
001150     05  WS3-NOMBRE-TECNICO-R REDEFINES WS3-NOMBRE-TECNICO.
001160         10  WS3-NOM-PARTE1         PIC X(10).
001170         10  WS3-NOM-PARTE2         PIC X(10).
001180     05  WS3-WORST-NEG-RACHA        PIC 9(03).
001190     05  WS3-TOTAL-SEMANAS          PIC 9(03).
001200     05  FILLER                     PIC X(05).
001210******************************************************************
001220 WORKING-STORAGE SECTION.
001230******************************************************************
001240*                CONTADORES, OPERADORES Y CONTROLADORES          *
001250******************************************************************
001260 01  WKS-CAMPOS-DE-TRABAJO.
001270     05  WKS-PROGRAMA               PIC X(08) VALUE "TPRD2C01".
001280     05  WKS-RANGO-CONSIST          PIC 9(04) VALUE ZERO.
001290     05  WKS-RANGO-RACHA            PIC 9(04) VALUE ZERO.
001300*--> VISTA CRUDA DE LOS CAMPOS DE TRABAJO PARA DISPLAY DE TRAZA
001310 01  WKS-CAMPOS-TRABAJO-R REDEFINES WKS-CAMPOS-DE-TRABAJO.
001320     05  WKS-TRAZA-CAMPOS           PIC X(16).
001330 01  WKS-FIN-TPWKSUM-SW             PIC X(01) VALUE "N".
001340     88  WKS-FIN-TPWKSUM                    VALUE "S".
001350 01  WKS-TEC-ACTUAL                 PIC X(20) VALUE SPACES.
001360******************************************************************
001370*       TABLA DE SEMANAS DE UN TECNICO (VIGENTE DURANTE EL       *
001380*       RECORRIDO DE CONTROL DE QUIEBRE POR TECNICO)             *
001390******************************************************************
001400 01  WKS-CANT-SEMANAS                PIC 9(03) VALUE ZERO.
001410 01  WKS-TABLA-SEMANAS.
001420     05  WKS-SEMANA-DET OCCURS 1 TO 120 TIMES
001430             DEPENDING ON WKS-CANT-SEMANAS
001440             INDEXED BY IDX-SEM.
001450         10  WKS-SEM-PUNTAJE         PIC S9(06).
001460         10  WKS-SEM-CUMPLIO         PIC X(01).
001470             88  WKS-SEM-SI-CUMPLIO          VALUE "Y".
001480             88  WKS-SEM-NO-CUMPLIO           VALUE "N".
001490******************************************************************
001500*       ACUMULADORES PARA CONSISTENCIA Y PARA RACHAS             *
001510******************************************************************
001520 77  WKS-SEMANAS-CUMPLIDAS           PIC 9(03) VALUE ZERO.
001530 01  WKS-SUMA-PUNTAJES-TEC           PIC S9(08) VALUE ZERO.
001540 01  WKS-RACHA-POS-ACTUAL            PIC 9(03) VALUE ZERO.
001550 01  WKS-RACHA-NEG-ACTUAL            PIC 9(03) VALUE ZERO.
001560 01  WKS-RACHA-POS-MEJOR             PIC 9(03) VALUE ZERO.
001570 01  WKS-RACHA-NEG-PEOR              PIC 9(03) VALUE ZERO.
001580 01  WKS-BANDERINES-CAMBIO           PIC 9(03) VALUE ZERO.
001590 77  WKS-BANDERA-ANTERIOR            PIC 9(01) VALUE ZERO.
001600 77  WKS-BANDERA-ACTUAL              PIC 9(01) VALUE ZERO.
001610******************************************************************
001620*       TABLAS DE PATRONES (SECCION 4, CUATRO SUBSECCIONES)      *
001630******************************************************************
001640 01  WKS-CANT-DECLINAN               PIC 9(03) VALUE ZERO.
001650 01  WKS-TABLA-DECLINAN.
001660     05  WKS-DECL-ITEM OCCURS 1 TO 200 TIMES
001670             DEPENDING ON WKS-CANT-DECLINAN
001680             INDEXED BY IDX-DECL.
001690         10  WKS-DECL-TECNICO        PIC X(20).
001700         10  WKS-DECL-CAMBIO         PIC S9(06).
001710 01  WKS-CANT-OSCILAN                PIC 9(03) VALUE ZERO.
001720 01  WKS-TABLA-OSCILAN.
001730     05  WKS-OSCI-ITEM OCCURS 1 TO 200 TIMES
001740             DEPENDING ON WKS-CANT-OSCILAN
001750             INDEXED BY IDX-OSCI.
001760         10  WKS-OSCI-TECNICO        PIC X(20).
001770         10  WKS-OSCI-CAMBIOS        PIC 9(03).
001780         10  WKS-OSCI-PROMEDIO       PIC S9(04)V9.
001790 01  WKS-CANT-CRECEN                 PIC 9(03) VALUE ZERO.
001800 01  WKS-TABLA-CRECEN.
001810     05  WKS-CREC-ITEM OCCURS 1 TO 200 TIMES
001820             DEPENDING ON WKS-CANT-CRECEN
001830             INDEXED BY IDX-CREC.
001840         10  WKS-CREC-TECNICO        PIC X(20).
001850         10  WKS-CREC-GANANCIA       PIC S9(06).
001860 01  WKS-CANT-NUNCA-CUMPLEN          PIC 9(03) VALUE ZERO.
001870 01  WKS-TABLA-NUNCA-CUMPLEN.
001880     05  WKS-NUNC-ITEM OCCURS 1 TO 200 TIMES
001890             DEPENDING ON WKS-CANT-NUNCA-CUMPLEN
001900             INDEXED BY IDX-NUNC.
001910         10  WKS-NUNC-TECNICO        PIC X(20).
001920         10  WKS-NUNC-SEMANAS        PIC 9(03).
001930         10  WKS-NUNC-PROMEDIO       PIC S9(04)V9.
001940******************************************************************
001950*          VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO           *
001960******************************************************************
001970 01  FS-TPWKSUM                      PIC X(02) VALUE "00".
001980 01  FS-TPREPRT                      PIC X(02) VALUE "00".
001990 01  FSE-TPWKSUM.
002000     02  FSE-RETURN                  PIC S9(04) COMP-5 VALUE ZERO.
002010     02  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE ZERO.
002020     02  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE ZERO.
002030* ---> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
002040 01  PROGRAMA                        PIC X(08) VALUE SPACES.
002050 01  ARCHIVO                         PIC X(08) VALUE SPACES.
002060 01  ACCION                          PIC X(10) VALUE SPACES.
002070 01  LLAVE                           PIC X(32) VALUE SPACES.
002080******************************************************************
002090*          E N C A B E Z A D O S   Y   D E T A L L E S           *
002100******************************************************************
002110 01  WKS-ENCAB-21.
002120     05  FILLER                       PIC X(30) VALUE
002130         "PRODUCTIVIDAD TECNICOS".
002140     05  FILLER                       PIC X(40) VALUE
002150         "RANKING DE CONSISTENCIA  -  SEC. 2".
002160     05  FILLER                       PIC X(62) VALUE SPACES.
002170 01  WKS-ENCAB-22.
002180     05  FILLER                       PIC X(04) VALUE "POS.".
002190     05  FILLER                       PIC X(04) VALUE SPACES.
002200     05  FILLER                       PIC X(08) VALUE "TECNICO".
002210     05  FILLER                       PIC X(14) VALUE SPACES.
002220     05  FILLER                       PIC X(07) VALUE "SEMANAS".
002230     05  FILLER                       PIC X(03) VALUE SPACES.
002240     05  FILLER                       PIC X(06) VALUE "MET-AS".
002250     05  FILLER                       PIC X(03) VALUE SPACES.
002260     05  FILLER                       PIC X(07) VALUE "PCT-MET".
002270     05  FILLER                       PIC X(04) VALUE SPACES.
002280     05  FILLER                       PIC X(09) VALUE "PROMEDIO".
002290     05  FILLER                       PIC X(53) VALUE SPACES.
002300 01  WKS-DETALLE-2.
002310     05  DET2-POSICION                PIC ZZZ9.
002320     05  FILLER                       PIC X(04) VALUE SPACES.
002330     05  DET2-TECNICO                 PIC X(20).
002340     05  FILLER                       PIC X(02) VALUE SPACES.
002350     05  DET2-SEMANAS                 PIC ZZ9.
002360     05  FILLER                       PIC X(05) VALUE SPACES.
002370     05  DET2-CUMPLIDAS               PIC ZZ9.
002380     05  FILLER                       PIC X(05) VALUE SPACES.
002390     05  DET2-PCT-MET                 PIC ZZ9.99.
002400     05  FILLER                       PIC X(04) VALUE SPACES.
002410     05  DET2-PROMEDIO                PIC ---9.9.
002420     05  FILLER                       PIC X(64) VALUE SPACES.
002430 01  WKS-ENCAB-31.
002440     05  FILLER                       PIC X(30) VALUE
002450         "PRODUCTIVIDAD TECNICOS".
002460     05  FILLER                       PIC X(40) VALUE
002470         "RACHAS POR TECNICO  -  SEC. 3".
002480     05  FILLER                       PIC X(62) VALUE SPACES.
002490 01  WKS-ENCAB-32.
002500     05  FILLER                       PIC X(08) VALUE "TECNICO".
002510     05  FILLER                       PIC X(14) VALUE SPACES.
002520     05  FILLER                       PIC X(07) VALUE "RACHA +".
002530     05  FILLER                       PIC X(04) VALUE SPACES.
002540     05  FILLER                       PIC X(07) VALUE "RACHA -".
002550     05  FILLER                       PIC X(04) VALUE SPACES.
002560     05  FILLER                       PIC X(07) VALUE "SEMANAS".
002570     05  FILLER                       PIC X(81) VALUE SPACES.
002580 01  WKS-DETALLE-3.
002590     05  DET3-TECNICO                 PIC X(20).
002600     05  FILLER                       PIC X(02) VALUE SPACES.
002610     05  DET3-RACHA-POS                PIC ZZ9.
002620     05  FILLER                       PIC X(06) VALUE SPACES.
002630     05  DET3-RACHA-NEG                PIC ZZ9.
002640     05  FILLER                       PIC X(06) VALUE SPACES.
002650     05  DET3-SEMANAS                 PIC ZZ9.
002660     05  FILLER                       PIC X(83) VALUE SPACES.
002670 01  WKS-ENCAB-41.
002680     05  FILLER                       PIC X(30) VALUE
002690         "PRODUCTIVIDAD TECNICOS".
002700     05  FILLER                       PIC X(40) VALUE
002710         "PATRONES DE DESEMPENO  -  SEC. 4".
002720     05  FILLER                       PIC X(62) VALUE SPACES.
002730 01  WKS-SUBTITULO-4.
002740     05  FILLER                       PIC X(30) VALUE SPACES.
002750     05  SUBT4-TEXTO                  PIC X(30).
002760     05  FILLER                       PIC X(72) VALUE SPACES.
002770 01  WKS-DETALLE-4DEC.
002780     05  FILLER                       PIC X(04) VALUE SPACES.
002790     05  DET4D-TECNICO                PIC X(20).
002800     05  FILLER                       PIC X(04) VALUE SPACES.
002810     05  FILLER                       PIC X(14) VALUE
002820         "CAMBIO SCORE: ".
002830     05  DET4D-CAMBIO                 PIC ----9.
002840     05  FILLER                       PIC X(66) VALUE SPACES.
002850 01  WKS-DETALLE-4OSC.
002860     05  FILLER                       PIC X(04) VALUE SPACES.
002870     05  DET4O-TECNICO                PIC X(20).
002880     05  FILLER                       PIC X(04) VALUE SPACES.
002890     05  FILLER                       PIC X(11) VALUE "CAMBIOS: ".
002900     05  DET4O-CAMBIOS                PIC ZZ9.
002910     05  FILLER                       PIC X(04) VALUE SPACES.
002920     05  FILLER                      PIC X(11) VALUE "PROMEDIO: ".
002930     05  DET4O-PROMEDIO               PIC ---9.9.
002940     05  FILLER                       PIC X(50) VALUE SPACES.
002950 01  WKS-DETALLE-4CRE.
002960     05  FILLER                       PIC X(04) VALUE SPACES.
002970     05  DET4C-TECNICO                PIC X(20).
002980     05  FILLER                       PIC X(04) VALUE SPACES.
002990     05  FILLER                       PIC X(15) VALUE
003000         "GANANCIA SCORE:".
003010     05  DET4C-GANANCIA               PIC ----9.
003020     05  FILLER                       PIC X(65) VALUE SPACES.
003030 01  WKS-DETALLE-4NUN.
003040     05  FILLER                       PIC X(04) VALUE SPACES.
003050     05  DET4N-TECNICO                PIC X(20).
003060     05  FILLER                       PIC X(04) VALUE SPACES.
003070     05  FILLER                       PIC X(11) VALUE "SEMANAS: ".
003080     05  DET4N-SEMANAS                PIC ZZ9.
003090     05  FILLER                       PIC X(04) VALUE SPACES.
003100     05  FILLER                      PIC X(11) VALUE "PROMEDIO: ".
003110     05  DET4N-PROMEDIO               PIC ---9.9.
003120     05  FILLER                       PIC X(50) VALUE SPACES.
003130 01  WKS-SIN-DATOS-4.
003140     05  FILLER                       PIC X(04) VALUE SPACES.
003150     05  FILLER                       PIC X(25) VALUE
003160         "SIN TECNICOS EN ESTA CATEGORIA.".
003170     05  FILLER                       PIC X(103) VALUE SPACES.
003180******************************************************************
003190 PROCEDURE DIVISION.
003200******************************************************************
003210*  100-SERIE PRINCIPAL: ORQUESTA LAS TRES PASADAS SOBRE TPWKSUM  *
003220******************************************************************
003230 100-PROCESO-PRINCIPAL SECTION.
003240     PERFORM 100-VALIDA-Y-PREPARA
003250         THRU 100-VALIDA-Y-PREPARA-E
003260     PERFORM 300-RANKING-CONSISTENCIA
003270         THRU 300-RANKING-CONSISTENCIA-E
003280     PERFORM 400-RANKING-RACHAS
003290         THRU 400-RANKING-RACHAS-E
003300     PERFORM 500-CLASIFICA-PATRONES
003310         THRU 500-CLASIFICA-PATRONES-E
003320     PERFORM 950-CIERRA-ARCHIVOS
003330         THRU 950-CIERRA-ARCHIVOS-E
003340     STOP RUN.
003350 100-PROCESO-PRINCIPAL-E. EXIT.
003360 
003370*-----> SERIE 100 ABRE EL REPORTE Y VALIDA PARAMETROS
003380 100-VALIDA-Y-PREPARA SECTION.
003390     MOVE "TPRD2C01"   TO WKS-PROGRAMA
003400     MOVE "TPRD2C01"   TO PROGRAMA
003410     OPEN OUTPUT TPREPRT
003420     IF FS-TPREPRT NOT EQUAL "00"
003430        MOVE "TPREPRT"  TO ARCHIVO
003440        MOVE "OPEN"     TO ACCION
003450        MOVE SPACES     TO LLAVE
003460        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
003470                              LLAVE, FS-TPREPRT, FSE-TPWKSUM
003480        DISPLAY "   >>> ERROR AL ABRIR TPREPRT <<<" UPON CONSOLE
003490        MOVE 91 TO RETURN-CODE
003500        STOP RUN
003510     END-IF.
003520 100-VALIDA-Y-PREPARA-E. EXIT.
003530 
003540******************************************************************
003550*  300-SERIE: PRIMERA PASADA - RANKING DE CONSISTENCIA DE METAS  *
003560******************************************************************
003570 300-RANKING-CONSISTENCIA SECTION.
003580     SORT WORKSORT2
003590         DESCENDING KEY WS2-PCT-MET
003600         INPUT PROCEDURE  IS 310-GENERA-CONSISTENCIA
003610                          THRU 310-GENERA-CONSISTENCIA-E
003620         OUTPUT PROCEDURE IS 330-IMPRIME-CONSISTENCIA
003630                          THRU 330-IMPRIME-CONSISTENCIA-E.
003640 300-RANKING-CONSISTENCIA-E. EXIT.
003650 
003660 310-GENERA-CONSISTENCIA SECTION.
003670     OPEN INPUT TPWKSUM
003680     IF FS-TPWKSUM NOT EQUAL "00"
003690        MOVE "TPWKSUM"  TO ARCHIVO
003700        MOVE "OPEN"     TO ACCION
003710        MOVE SPACES     TO LLAVE
003720        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
003730                              LLAVE, FS-TPWKSUM, FSE-TPWKSUM
003740        DISPLAY "   >>> ERROR AL ABRIR TPWKSUM <<<" UPON CONSOLE
003750        MOVE 91 TO RETURN-CODE
003760        STOP RUN
003770     END-IF
003780     MOVE "N" TO WKS-FIN-TPWKSUM-SW
003790     READ TPWKSUM
003800         AT END MOVE "S" TO WKS-FIN-TPWKSUM-SW
003810     END-READ
003820     PERFORM 312-ACUMULA-UN-TECNICO
003830         THRU 312-ACUMULA-UN-TECNICO-E
003840         UNTIL WKS-FIN-TPWKSUM
003850     CLOSE TPWKSUM.
003860 310-GENERA-CONSISTENCIA-E. EXIT.
003870 
003880 312-ACUMULA-UN-TECNICO SECTION.
003890     MOVE WKSM-NOMBRE-TECNICO TO WKS-TEC-ACTUAL
003900     MOVE ZERO TO WKS-CANT-SEMANAS
003910     PERFORM 314-ACUMULA-UNA-SEMANA
003920         THRU 314-ACUMULA-UNA-SEMANA-E
003930         UNTIL WKS-FIN-TPWKSUM
003940            OR WKSM-NOMBRE-TECNICO NOT = WKS-TEC-ACTUAL
003950     PERFORM 320-CALCULA-CONSISTENCIA
003960         THRU 320-CALCULA-CONSISTENCIA-E
003970     RELEASE WS2-REG.
003980 312-ACUMULA-UN-TECNICO-E. EXIT.
003990 
004000 314-ACUMULA-UNA-SEMANA SECTION.
004010     ADD 1 TO WKS-CANT-SEMANAS
004020     SET IDX-SEM TO WKS-CANT-SEMANAS
004030     MOVE WKSM-PUNTAJE-SEMANA TO WKS-SEM-PUNTAJE(IDX-SEM)
004040     MOVE WKSM-CUMPLIO-META   TO WKS-SEM-CUMPLIO(IDX-SEM)
004050     READ TPWKSUM
004060         AT END MOVE "S" TO WKS-FIN-TPWKSUM-SW
004070     END-READ.
004080 314-ACUMULA-UNA-SEMANA-E. EXIT.
004090 
004100*-----> SERIE 320 CALCULA PCT-MET Y PROMEDIO DE UN TECNICO
004110 320-CALCULA-CONSISTENCIA SECTION.
004120     MOVE ZERO TO WKS-SEMANAS-CUMPLIDAS
004130     MOVE ZERO TO WKS-SUMA-PUNTAJES-TEC
004140     PERFORM 322-SUMA-UNA-SEMANA
004150         THRU 322-SUMA-UNA-SEMANA-E
004160         VARYING IDX-SEM FROM 1 BY 1
004170         UNTIL IDX-SEM > WKS-CANT-SEMANAS
004180     MOVE WKS-TEC-ACTUAL      TO WS2-NOMBRE-TECNICO
004190     MOVE WKS-CANT-SEMANAS    TO WS2-TOTAL-SEMANAS
004200     MOVE WKS-SEMANAS-CUMPLIDAS TO WS2-SEMANAS-CUMPLIDAS
004210     IF WKS-CANT-SEMANAS > ZERO
004220        COMPUTE WS2-PCT-MET ROUNDED =
004230           (WKS-SEMANAS-CUMPLIDAS / WKS-CANT-SEMANAS) * 100
004240        COMPUTE WS2-PROMEDIO-PUNTAJE ROUNDED =
004250           WKS-SUMA-PUNTAJES-TEC / WKS-CANT-SEMANAS
004260     ELSE
004270        MOVE ZERO TO WS2-PCT-MET
004280        MOVE ZERO TO WS2-PROMEDIO-PUNTAJE
004290     END-IF.
004300 320-CALCULA-CONSISTENCIA-E. EXIT.
004310 
004320 322-SUMA-UNA-SEMANA SECTION.
004330     ADD WKS-SEM-PUNTAJE(IDX-SEM) TO WKS-SUMA-PUNTAJES-TEC
004340     IF WKS-SEM-SI-CUMPLIO(IDX-SEM)
004350        ADD 1 TO WKS-SEMANAS-CUMPLIDAS
004360     END-IF.
004370 322-SUMA-UNA-SEMANA-E. EXIT.
004380 
004390*-----> SERIE 330 IMPRIME LA SECCION 2 YA ORDENADA POR PCT-MET
004400 330-IMPRIME-CONSISTENCIA SECTION.
004410     MOVE ZERO TO WKS-RANGO-CONSIST
004420     MOVE WKS-ENCAB-21 TO REG-TPREPRT
004430     WRITE REG-TPREPRT
004440     MOVE WKS-ENCAB-22 TO REG-TPREPRT
004450     WRITE REG-TPREPRT
004460     RETURN WORKSORT2
004470         AT END MOVE "S" TO WKS-FIN-TPWKSUM-SW
004480     END-RETURN
004490     PERFORM 332-IMPRIME-UN-RANGO
004500         THRU 332-IMPRIME-UN-RANGO-E
004510         UNTIL WKS-FIN-TPWKSUM.
004520 330-IMPRIME-CONSISTENCIA-E. EXIT.
004530 
004540 332-IMPRIME-UN-RANGO SECTION.
004550     ADD 1 TO WKS-RANGO-CONSIST
004560     MOVE WKS-RANGO-CONSIST     TO DET2-POSICION
004570     MOVE WS2-NOMBRE-TECNICO    TO DET2-TECNICO
004580     MOVE WS2-TOTAL-SEMANAS     TO DET2-SEMANAS
004590     MOVE WS2-SEMANAS-CUMPLIDAS TO DET2-CUMPLIDAS
004600     MOVE WS2-PCT-MET           TO DET2-PCT-MET
004610     MOVE WS2-PROMEDIO-PUNTAJE  TO DET2-PROMEDIO
004620     MOVE WKS-DETALLE-2         TO REG-TPREPRT
004630     WRITE REG-TPREPRT
004640     RETURN WORKSORT2
004650         AT END MOVE "S" TO WKS-FIN-TPWKSUM-SW
004660     END-RETURN.
004670 332-IMPRIME-UN-RANGO-E. EXIT.
004680 
004690******************************************************************
004700*  400-SERIE: SEGUNDA PASADA - RACHAS POR TECNICO                *
004710******************************************************************
004720 400-RANKING-RACHAS SECTION.
004730     MOVE "N" TO WKS-FIN-TPWKSUM-SW
004740     SORT WORKSORT3
004750         DESCENDING KEY WS3-BEST-POS-RACHA
004760         INPUT PROCEDURE  IS 410-GENERA-RACHAS
004770                          THRU 410-GENERA-RACHAS-E
004780         OUTPUT PROCEDURE IS 430-IMPRIME-RACHAS
004790                          THRU 430-IMPRIME-RACHAS-E.
004800 400-RANKING-RACHAS-E. EXIT.
004810 
004820 410-GENERA-RACHAS SECTION.
004830     OPEN INPUT TPWKSUM
004840     IF FS-TPWKSUM NOT EQUAL "00"
004850        MOVE "TPWKSUM"  TO ARCHIVO
004860        MOVE "OPEN"     TO ACCION
004870        MOVE SPACES     TO LLAVE
004880        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
004890                              LLAVE, FS-TPWKSUM, FSE-TPWKSUM
004900        DISPLAY "   >>> ERROR AL ABRIR TPWKSUM <<<" UPON CONSOLE
004910        MOVE 91 TO RETURN-CODE
004920        STOP RUN
004930     END-IF
004940     MOVE "N" TO WKS-FIN-TPWKSUM-SW
004950     READ TPWKSUM
004960         AT END MOVE "S" TO WKS-FIN-TPWKSUM-SW
004970     END-READ
004980     PERFORM 412-ACUMULA-UN-TECNICO-R
004990         THRU 412-ACUMULA-UN-TECNICO-R-E
005000         UNTIL WKS-FIN-TPWKSUM
005010     CLOSE TPWKSUM.
005020 410-GENERA-RACHAS-E. EXIT.
005030 
005040 412-ACUMULA-UN-TECNICO-R SECTION.
005050     MOVE WKSM-NOMBRE-TECNICO TO WKS-TEC-ACTUAL
005060     MOVE ZERO TO WKS-CANT-SEMANAS
005070     PERFORM 414-ACUMULA-UNA-SEMANA-R
005080         THRU 414-ACUMULA-UNA-SEMANA-R-E
005090         UNTIL WKS-FIN-TPWKSUM
005100            OR WKSM-NOMBRE-TECNICO NOT = WKS-TEC-ACTUAL
005110     PERFORM 420-CALCULA-RACHAS
005120         THRU 420-CALCULA-RACHAS-E
005130     RELEASE WS3-REG.
005140 412-ACUMULA-UN-TECNICO-R-E. EXIT.
005150 
005160 414-ACUMULA-UNA-SEMANA-R SECTION.
005170     ADD 1 TO WKS-CANT-SEMANAS
005180     SET IDX-SEM TO WKS-CANT-SEMANAS
005190     MOVE WKSM-PUNTAJE-SEMANA TO WKS-SEM-PUNTAJE(IDX-SEM)
005200     MOVE WKSM-CUMPLIO-META   TO WKS-SEM-CUMPLIO(IDX-SEM)
005210     READ TPWKSUM
005220         AT END MOVE "S" TO WKS-FIN-TPWKSUM-SW
005230     END-READ.
005240 414-ACUMULA-UNA-SEMANA-R-E. EXIT.
005250 
005260*-----> SERIE 420 RECORRE LAS SEMANAS DEL TECNICO CALCULANDO
005270*       LAS RACHAS POSITIVA Y NEGATIVA MAXIMAS
005280 420-CALCULA-RACHAS SECTION.
005290     MOVE ZERO TO WKS-RACHA-POS-ACTUAL
005300     MOVE ZERO TO WKS-RACHA-NEG-ACTUAL
005310     MOVE ZERO TO WKS-RACHA-POS-MEJOR
005320     MOVE ZERO TO WKS-RACHA-NEG-PEOR
005330     PERFORM 422-EVALUA-UNA-SEMANA
005340         THRU 422-EVALUA-UNA-SEMANA-E
005350         VARYING IDX-SEM FROM 1 BY 1
005360         UNTIL IDX-SEM > WKS-CANT-SEMANAS
005370     MOVE WKS-TEC-ACTUAL       TO WS3-NOMBRE-TECNICO
005380     MOVE WKS-RACHA-POS-MEJOR  TO WS3-BEST-POS-RACHA
005390     MOVE WKS-RACHA-NEG-PEOR   TO WS3-WORST-NEG-RACHA
005400     MOVE WKS-CANT-SEMANAS     TO WS3-TOTAL-SEMANAS.
005410 420-CALCULA-RACHAS-E. EXIT.
005420 
005430 422-EVALUA-UNA-SEMANA SECTION.
005440     IF WKS-SEM-SI-CUMPLIO(IDX-SEM)
005450        ADD 1 TO WKS-RACHA-POS-ACTUAL
005460        MOVE ZERO TO WKS-RACHA-NEG-ACTUAL
005470        IF WKS-RACHA-POS-ACTUAL > WKS-RACHA-POS-MEJOR
005480           MOVE WKS-RACHA-POS-ACTUAL TO WKS-RACHA-POS-MEJOR
005490        END-IF
005500     ELSE
005510        ADD 1 TO WKS-RACHA-NEG-ACTUAL
005520        MOVE ZERO TO WKS-RACHA-POS-ACTUAL
005530        IF WKS-RACHA-NEG-ACTUAL > WKS-RACHA-NEG-PEOR
005540           MOVE WKS-RACHA-NEG-ACTUAL TO WKS-RACHA-NEG-PEOR
005550        END-IF
005560     END-IF.
005570 422-EVALUA-UNA-SEMANA-E. EXIT.
005580 
005590*-----> SERIE 430 IMPRIME LA SECCION 3 ORDENADA POR RACHA +
005600 430-IMPRIME-RACHAS SECTION.
005610     MOVE WKS-ENCAB-31 TO REG-TPREPRT
005620     WRITE REG-TPREPRT
005630     MOVE WKS-ENCAB-32 TO REG-TPREPRT
005640     WRITE REG-TPREPRT
005650     RETURN WORKSORT3
005660         AT END MOVE "S" TO WKS-FIN-TPWKSUM-SW
005670     END-RETURN
005680     PERFORM 432-IMPRIME-UNA-RACHA
005690         THRU 432-IMPRIME-UNA-RACHA-E
005700         UNTIL WKS-FIN-TPWKSUM.
005710 430-IMPRIME-RACHAS-E. EXIT.
005720 
005730 432-IMPRIME-UNA-RACHA SECTION.
005740     MOVE WS3-NOMBRE-TECNICO    TO DET3-TECNICO
005750     MOVE WS3-BEST-POS-RACHA    TO DET3-RACHA-POS
005760     MOVE WS3-WORST-NEG-RACHA   TO DET3-RACHA-NEG
005770     MOVE WS3-TOTAL-SEMANAS     TO DET3-SEMANAS
005780     MOVE WKS-DETALLE-3         TO REG-TPREPRT
005790     WRITE REG-TPREPRT
005800     RETURN WORKSORT3
005810         AT END MOVE "S" TO WKS-FIN-TPWKSUM-SW
005820     END-RETURN.
005830 432-IMPRIME-UNA-RACHA-E. EXIT.
005840 
005850******************************************************************
005860*  500-SERIE: TERCERA PASADA - CLASIFICACION DE PATRONES         *
005870******************************************************************
005880 500-CLASIFICA-PATRONES SECTION.
005890     OPEN INPUT TPWKSUM
005900     IF FS-TPWKSUM NOT EQUAL "00"
005910        MOVE "TPWKSUM"  TO ARCHIVO
005920        MOVE "OPEN"     TO ACCION
005930        MOVE SPACES     TO LLAVE
005940        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
005950                              LLAVE, FS-TPWKSUM, FSE-TPWKSUM
005960        DISPLAY "   >>> ERROR AL ABRIR TPWKSUM <<<" UPON CONSOLE
005970        MOVE 91 TO RETURN-CODE
005980        GO TO 990-ABEND-CIERRA-ARCHIVOS
005990     END-IF
006000     MOVE "N" TO WKS-FIN-TPWKSUM-SW
006010     READ TPWKSUM
006020         AT END MOVE "S" TO WKS-FIN-TPWKSUM-SW
006030     END-READ
006040     PERFORM 510-ACUMULA-UN-TECNICO-P
006050         THRU 510-ACUMULA-UN-TECNICO-P-E
006060         UNTIL WKS-FIN-TPWKSUM
006070     CLOSE TPWKSUM
006080     PERFORM 560-IMPRIME-PATRONES
006090         THRU 560-IMPRIME-PATRONES-E.
006100 500-CLASIFICA-PATRONES-E. EXIT.
006110 
006120 510-ACUMULA-UN-TECNICO-P SECTION.
006130     MOVE WKSM-NOMBRE-TECNICO TO WKS-TEC-ACTUAL
006140     MOVE ZERO TO WKS-CANT-SEMANAS
006150     PERFORM 512-ACUMULA-UNA-SEMANA-P
006160         THRU 512-ACUMULA-UNA-SEMANA-P-E
006170         UNTIL WKS-FIN-TPWKSUM
006180            OR WKSM-NOMBRE-TECNICO NOT = WKS-TEC-ACTUAL
006190     PERFORM 520-CLASIFICA-UN-TECNICO
006200         THRU 520-CLASIFICA-UN-TECNICO-E.
006210 510-ACUMULA-UN-TECNICO-P-E. EXIT.
006220 
006230 512-ACUMULA-UNA-SEMANA-P SECTION.
006240     ADD 1 TO WKS-CANT-SEMANAS
006250     SET IDX-SEM TO WKS-CANT-SEMANAS
006260     MOVE WKSM-PUNTAJE-SEMANA TO WKS-SEM-PUNTAJE(IDX-SEM)
006270     MOVE WKSM-CUMPLIO-META   TO WKS-SEM-CUMPLIO(IDX-SEM)
006280     READ TPWKSUM
006290         AT END MOVE "S" TO WKS-FIN-TPWKSUM-SW
006300     END-READ.
006310 512-ACUMULA-UNA-SEMANA-P-E. EXIT.
006320 
006330*-----> SERIE 520 EVALUA LAS CUATRO REGLAS DE CLASIFICACION
006340 520-CLASIFICA-UN-TECNICO SECTION.
006350     PERFORM 522-EVALUA-DECLINA
006360         THRU 522-EVALUA-DECLINA-E
006370     PERFORM 524-EVALUA-OSCILA
006380         THRU 524-EVALUA-OSCILA-E
006390     PERFORM 526-EVALUA-CRECE
006400         THRU 526-EVALUA-CRECE-E
006410     PERFORM 528-EVALUA-NUNCA-CUMPLE
006420         THRU 528-EVALUA-NUNCA-CUMPLE-E.
006430 520-CLASIFICA-UN-TECNICO-E. EXIT.
006440 
006450*--> DECLINA: 4+ SEMANAS Y LAS ULTIMAS 3 INCUMPLIDAS
006460 522-EVALUA-DECLINA SECTION.
006470     IF WKS-CANT-SEMANAS >= 4
006480        SET IDX-SEM TO WKS-CANT-SEMANAS
006490        IF WKS-SEM-NO-CUMPLIO(IDX-SEM)
006500           COMPUTE IDX-SEM = WKS-CANT-SEMANAS - 1
006510           IF WKS-SEM-NO-CUMPLIO(IDX-SEM)
006520              COMPUTE IDX-SEM = WKS-CANT-SEMANAS - 2
006530              IF WKS-SEM-NO-CUMPLIO(IDX-SEM)
006540                 ADD 1 TO WKS-CANT-DECLINAN
006550                 SET IDX-DECL TO WKS-CANT-DECLINAN
006560                 MOVE WKS-TEC-ACTUAL TO WKS-DECL-TECNICO(IDX-DECL)
006570                 SET IDX-SEM TO WKS-CANT-SEMANAS
006580                 COMPUTE WKS-DECL-CAMBIO(IDX-DECL) =
006590                    WKS-SEM-PUNTAJE(IDX-SEM) -
006600                    WKS-SEM-PUNTAJE(IDX-SEM - 3)
006610              END-IF
006620           END-IF
006630        END-IF
006640     END-IF.
006650 522-EVALUA-DECLINA-E. EXIT.
006660 
006670*--> OSCILA: 4+ SEMANAS Y MAS DE 2 CAMBIOS DE BANDERA CUMPLIO
006680 524-EVALUA-OSCILA SECTION.
006690     IF WKS-CANT-SEMANAS >= 4
006700        MOVE ZERO TO WKS-BANDERINES-CAMBIO
006710        MOVE ZERO TO WKS-SUMA-PUNTAJES-TEC
006720        SET IDX-SEM TO 1
006730        MOVE ZERO TO WKS-BANDERA-ANTERIOR
006740        IF WKS-SEM-SI-CUMPLIO(IDX-SEM)
006750           MOVE 1 TO WKS-BANDERA-ANTERIOR
006760        END-IF
006770        ADD WKS-SEM-PUNTAJE(IDX-SEM) TO WKS-SUMA-PUNTAJES-TEC
006780        PERFORM 525-COMPARA-UNA-BANDERA
006790            THRU 525-COMPARA-UNA-BANDERA-E
006800            VARYING IDX-SEM FROM 2 BY 1
006810            UNTIL IDX-SEM > WKS-CANT-SEMANAS
006820        IF WKS-BANDERINES-CAMBIO > 2
006830           ADD 1 TO WKS-CANT-OSCILAN
006840           SET IDX-OSCI TO WKS-CANT-OSCILAN
006850           MOVE WKS-TEC-ACTUAL TO WKS-OSCI-TECNICO(IDX-OSCI)
006860           MOVE WKS-BANDERINES-CAMBIO
006870                        TO WKS-OSCI-CAMBIOS(IDX-OSCI)
006880           COMPUTE WKS-OSCI-PROMEDIO(IDX-OSCI) ROUNDED =
006890              WKS-SUMA-PUNTAJES-TEC / WKS-CANT-SEMANAS
006900        END-IF
006910     END-IF.
006920 524-EVALUA-OSCILA-E. EXIT.
006930 
006940 525-COMPARA-UNA-BANDERA SECTION.
006950     MOVE ZERO TO WKS-BANDERA-ACTUAL
006960     IF WKS-SEM-SI-CUMPLIO(IDX-SEM)
006970        MOVE 1 TO WKS-BANDERA-ACTUAL
006980     END-IF
006990     IF WKS-BANDERA-ACTUAL NOT = WKS-BANDERA-ANTERIOR
007000        ADD 1 TO WKS-BANDERINES-CAMBIO
007010     END-IF
007020     MOVE WKS-BANDERA-ACTUAL TO WKS-BANDERA-ANTERIOR
007030     ADD WKS-SEM-PUNTAJE(IDX-SEM) TO WKS-SUMA-PUNTAJES-TEC.
007040 525-COMPARA-UNA-BANDERA-E. EXIT.
007050 
007060*--> CRECE: 3+ SEMANAS, ULTIMAS 3 CUMPLIDAS, GANANCIA 4 SEMANAS
007070 526-EVALUA-CRECE SECTION.
007080     IF WKS-CANT-SEMANAS >= 3
007090        SET IDX-SEM TO WKS-CANT-SEMANAS
007100        IF WKS-SEM-SI-CUMPLIO(IDX-SEM)
007110           COMPUTE IDX-SEM = WKS-CANT-SEMANAS - 1
007120           IF WKS-CANT-SEMANAS < 2 OR WKS-SEM-SI-CUMPLIO(IDX-SEM)
007130              SET IDX-SEM TO WKS-CANT-SEMANAS
007140              COMPUTE IDX-SEM = WKS-CANT-SEMANAS - 2
007150              IF WKS-CANT-SEMANAS < 3 OR
007160                 WKS-SEM-SI-CUMPLIO(IDX-SEM)
007170                 IF WKS-CANT-SEMANAS >= 4
007180                    ADD 1 TO WKS-CANT-CRECEN
007190                    SET IDX-CREC TO WKS-CANT-CRECEN
007200                    MOVE WKS-TEC-ACTUAL
007210                                 TO WKS-CREC-TECNICO(IDX-CREC)
007220                    SET IDX-SEM TO WKS-CANT-SEMANAS
007230                    COMPUTE WKS-CREC-GANANCIA(IDX-CREC) =
007240                       WKS-SEM-PUNTAJE(IDX-SEM) -
007250                       WKS-SEM-PUNTAJE(IDX-SEM - 3)
007260                 END-IF
007270              END-IF
007280           END-IF
007290        END-IF
007300     END-IF.
007310 526-EVALUA-CRECE-E. EXIT.
007320 
007330*--> NUNCA CUMPLE: CERO SEMANAS CUMPLIDAS EN TODA LA HISTORIA
007340 528-EVALUA-NUNCA-CUMPLE SECTION.
007350     MOVE ZERO TO WKS-SEMANAS-CUMPLIDAS
007360     MOVE ZERO TO WKS-SUMA-PUNTAJES-TEC
007370     PERFORM 322-SUMA-UNA-SEMANA
007380         THRU 322-SUMA-UNA-SEMANA-E
007390         VARYING IDX-SEM FROM 1 BY 1
007400         UNTIL IDX-SEM > WKS-CANT-SEMANAS
007410     IF WKS-SEMANAS-CUMPLIDAS = ZERO AND WKS-CANT-SEMANAS > ZERO
007420        ADD 1 TO WKS-CANT-NUNCA-CUMPLEN
007430        SET IDX-NUNC TO WKS-CANT-NUNCA-CUMPLEN
007440        MOVE WKS-TEC-ACTUAL TO WKS-NUNC-TECNICO(IDX-NUNC)
007450        MOVE WKS-CANT-SEMANAS TO WKS-NUNC-SEMANAS(IDX-NUNC)
007460        COMPUTE WKS-NUNC-PROMEDIO(IDX-NUNC) ROUNDED =
007470           WKS-SUMA-PUNTAJES-TEC / WKS-CANT-SEMANAS
007480     END-IF.
007490 528-EVALUA-NUNCA-CUMPLE-E. EXIT.
007500 
007510*-----> SERIE 560 IMPRIME LAS CUATRO SUBSECCIONES DE LA SEC. 4
007520 560-IMPRIME-PATRONES SECTION.
007530     MOVE WKS-ENCAB-41 TO REG-TPREPRT
007540     WRITE REG-TPREPRT
007550     MOVE "DECRECIENTES" TO SUBT4-TEXTO
007560     PERFORM 562-IMPRIME-SUBTITULO
007570         THRU 562-IMPRIME-SUBTITULO-E
007580     IF WKS-CANT-DECLINAN = ZERO
007590        PERFORM 568-IMPRIME-SIN-DATOS
007600            THRU 568-IMPRIME-SIN-DATOS-E
007610     ELSE
007620        PERFORM 564-IMPRIME-UN-DECLINA
007630            THRU 564-IMPRIME-UN-DECLINA-E
007640            VARYING IDX-DECL FROM 1 BY 1
007650            UNTIL IDX-DECL > WKS-CANT-DECLINAN
007660     END-IF
007670     MOVE "OSCILANTES" TO SUBT4-TEXTO
007680     PERFORM 562-IMPRIME-SUBTITULO
007690         THRU 562-IMPRIME-SUBTITULO-E
007700     IF WKS-CANT-OSCILAN = ZERO
007710        PERFORM 568-IMPRIME-SIN-DATOS
007720            THRU 568-IMPRIME-SIN-DATOS-E
007730     ELSE
007740        PERFORM 565-IMPRIME-UN-OSCILA
007750            THRU 565-IMPRIME-UN-OSCILA-E
007760            VARYING IDX-OSCI FROM 1 BY 1
007770            UNTIL IDX-OSCI > WKS-CANT-OSCILAN
007780     END-IF
007790     MOVE "CRECIENTES" TO SUBT4-TEXTO
007800     PERFORM 562-IMPRIME-SUBTITULO
007810         THRU 562-IMPRIME-SUBTITULO-E
007820     IF WKS-CANT-CRECEN = ZERO
007830        PERFORM 568-IMPRIME-SIN-DATOS
007840            THRU 568-IMPRIME-SIN-DATOS-E
007850     ELSE
007860        PERFORM 566-IMPRIME-UN-CRECE
007870            THRU 566-IMPRIME-UN-CRECE-E
007880            VARYING IDX-CREC FROM 1 BY 1
007890            UNTIL IDX-CREC > WKS-CANT-CRECEN
007900     END-IF
007910     MOVE "NUNCA CUMPLEN META" TO SUBT4-TEXTO
007920     PERFORM 562-IMPRIME-SUBTITULO
007930         THRU 562-IMPRIME-SUBTITULO-E
007940     IF WKS-CANT-NUNCA-CUMPLEN = ZERO
007950        PERFORM 568-IMPRIME-SIN-DATOS
007960            THRU 568-IMPRIME-SIN-DATOS-E
007970     ELSE
007980        PERFORM 567-IMPRIME-UN-NUNCA
007990            THRU 567-IMPRIME-UN-NUNCA-E
008000            VARYING IDX-NUNC FROM 1 BY 1
008010            UNTIL IDX-NUNC > WKS-CANT-NUNCA-CUMPLEN
008020     END-IF.
008030 560-IMPRIME-PATRONES-E. EXIT.
008040 
008050 562-IMPRIME-SUBTITULO SECTION.
008060     MOVE WKS-SUBTITULO-4 TO REG-TPREPRT
008070     WRITE REG-TPREPRT.
008080 562-IMPRIME-SUBTITULO-E. EXIT.
008090 
008100 564-IMPRIME-UN-DECLINA SECTION.
008110     MOVE WKS-DECL-TECNICO(IDX-DECL) TO DET4D-TECNICO
008120     MOVE WKS-DECL-CAMBIO(IDX-DECL)  TO DET4D-CAMBIO
008130     MOVE WKS-DETALLE-4DEC           TO REG-TPREPRT
008140     WRITE REG-TPREPRT.
008150 564-IMPRIME-UN-DECLINA-E. EXIT.
008160 
008170 565-IMPRIME-UN-OSCILA SECTION.
008180     MOVE WKS-OSCI-TECNICO(IDX-OSCI)   TO DET4O-TECNICO
008190     MOVE WKS-OSCI-CAMBIOS(IDX-OSCI)   TO DET4O-CAMBIOS
008200     MOVE WKS-OSCI-PROMEDIO(IDX-OSCI)  TO DET4O-PROMEDIO
008210     MOVE WKS-DETALLE-4OSC              TO REG-TPREPRT
008220     WRITE REG-TPREPRT.
008230 565-IMPRIME-UN-OSCILA-E. EXIT.
008240 
008250 566-IMPRIME-UN-CRECE SECTION.
008260     MOVE WKS-CREC-TECNICO(IDX-CREC)   TO DET4C-TECNICO
008270     MOVE WKS-CREC-GANANCIA(IDX-CREC)  TO DET4C-GANANCIA
008280     MOVE WKS-DETALLE-4CRE              TO REG-TPREPRT
008290     WRITE REG-TPREPRT.
008300 566-IMPRIME-UN-CRECE-E. EXIT.
008310 
008320 567-IMPRIME-UN-NUNCA SECTION.
008330     MOVE WKS-NUNC-TECNICO(IDX-NUNC)   TO DET4N-TECNICO
008340     MOVE WKS-NUNC-SEMANAS(IDX-NUNC)   TO DET4N-SEMANAS
008350     MOVE WKS-NUNC-PROMEDIO(IDX-NUNC)  TO DET4N-PROMEDIO
008360     MOVE WKS-DETALLE-4NUN              TO REG-TPREPRT
008370     WRITE REG-TPREPRT.
008380 567-IMPRIME-UN-NUNCA-E. EXIT.
008390 
008400 568-IMPRIME-SIN-DATOS SECTION.
008410     MOVE WKS-SIN-DATOS-4 TO REG-TPREPRT
008420     WRITE REG-TPREPRT.
008430 568-IMPRIME-SIN-DATOS-E. EXIT.
008440 
008450*-----> SERIE 950 CIERRA EL REPORTE AL FINALIZAR EL PROGRAMA
008460 950-CIERRA-ARCHIVOS SECTION.
008470     CLOSE TPREPRT.
008480 950-CIERRA-ARCHIVOS-E. EXIT.
008490*-----> SERIE 990 PUNTO UNICO DE ABEND POR FALLA DE APERTURA,
008500*-----> ALCANZADO POR GO TO DESDE LAS SERIES 5nn AL NO ABRIR
008510*-----> TPWKSUM PARA LA PASADA CORRESPONDIENTE
008520 990-ABEND-CIERRA-ARCHIVOS SECTION.
008530     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
008540     STOP RUN.
008550 990-ABEND-CIERRA-ARCHIVOS-E. EXIT.
