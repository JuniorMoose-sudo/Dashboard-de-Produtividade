000100******************************************************************
000110* FECHA       : 28/03/1991                                       *
000120* PROGRAMADOR : EDRD (PEDR)                                      *
000130* APLICACION  : PRODUCTIVIDAD TECNICOS                           *
000140* PROGRAMA    : TPRD3D01                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EL DETALLE DE OPERACIONES CERRADAS (OPERDET) *
000170*             : Y LA TABLA DE HORAS EXTRA (TPOVERT). DEPURA      *
000180*             : DUPLICADOS POR TECNICO/FECHA/SUPERVISOR, ARMA EL *
000190*             : PIVOTE DIARIO POR TECNICO, CALCULA LA META DIARIA*
000200*             : Y EL IDEAL MENSUAL, EL RANKING TOP-10 POR        *
000210*             : PUNTAJE PARCIAL Y LA PRODUCTIVIDAD POR HORA      *
000220*             : EXTRA, Y LA CONTRIBUCION DEL TOP-20% DE HORAS    *
000230*             : EXTRA AL PUNTAJE. IMPRIME LAS SECCIONES 5, 6 Y 7 *
000240*             : DEL REPORTE DE PRODUCTIVIDAD.                    *
000250* ARCHIVOS    : OPERDET=E, TPOVERT=E, TPREPRT=S                  *
000260* ACCION (ES) : D=DETALLA                                        *
000270* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. TPRD3D01.
000310 AUTHOR. EDRD.
000320 INSTALLATION. DEPARTAMENTO DE SISTEMAS - UNIDAD PRODUCTIVIDAD.
000330 DATE-WRITTEN. 28/03/1991.
000340 DATE-COMPILED.
000350 SECURITY. USO INTERNO. PROHIBIDA SU DIVULGACION FUERA DEL AREA.
000360******************************************************************
000370*                      HISTORIAL DE CAMBIOS                      *
000380******************************************************************
000390* FECHA        PROG.   TICKET    DESCRIPCION
000400* ----------   ------  --------  ------------------------------
000410* 28/03/1991   PEDR    PRD-0004  CREACION INICIAL DEL PROGRAMA,
000420*                                PIVOTE DIARIO Y META DIARIA
000430*                                AJUSTADA POR FIN DE SEMANA.
000440* 05/04/1991   PEDR    PRD-0005  SE AGREGA EL RANKING TOP-10 POR
000450*                                PUNTAJE PARCIAL DEL MES (SEC 6).
000460* 19/04/1993   PEDR    PRD-0008  SE AGREGA LA PRODUCTIVIDAD POR
000470*                                HORA EXTRA Y LA CONTRIBUCION DEL
000480*                                TOP-20% DE HORAS EXTRA (SEC 7).
000490* 10/05/1995   PEDR    PRD-0011  SE AGREGA EL BLOQUE DE TOTALES
000500*                                SEMANALES POR TECNICO BAJO LA
000510*                                SECCION 5 DEL REPORTE.
000520* 30/01/1998   JM47    PRD-0016  AJUSTE DE SIGLO EN EL CALCULO DE
000530*                                FECHAS PARA SOPORTAR EL CAMBIO DE
000540*                                MILENIO (AAAA EN VEZ DE AA).
000550* 19/06/1999   CQXG    PRD-0021  VALIDACION ADICIONAL DE FECHA DE
000560*                                CIERRE PARA EVITAR CALCULOS CON
000570*                                SIGLO INCORRECTO DESPUES DEL Y2K.
000580* 14/02/2001   PEDR    PRD-0027  CORRECCION EN EL CONTEO DE DIAS
000590*                                HABILES CUANDO EL MES NO TRAE
000600*                                REGISTROS EN ALGUN DIA.
000610* 22/08/2003   CQXG    PRD-0033  SE AGREGA EL PARAMETRO DE
000620*                                CANTIDAD DE TECNICOS DEL EQUIPO
000630*                                POR SYSIN (ANTES FIJO EN CODIGO).
000640* 25/11/2005   JM47    PRD-0039  SE ESTANDARIZA EL MANEJO DE FILE
000650*                                STATUS EXTENDIDO CON DEBD1R00.
000660* 02/04/2008   PEDR    PRD-0044  AJUSTE DE ENCABEZADOS DEL REPORTE
000670*                                PARA NUEVO FORMATO CORPORATIVO.
000680* 14/10/2010   CQXG    PRD-0051  REVISION DE REDONDEO EN LOS
000690*                                PORCENTAJES DE LA SECCION 7.
000700* 09/05/2013   JM47    PRD-0057  SE AGREGA CONTROL DE FIN DE
000710*                                ARCHIVO DE HORAS EXTRA VACIO.
000720* 21/01/2016   PEDR    PRD-0064  LIMPIEZA DE COMENTARIOS OBSOLETOS
000730* 06/09/2018   CQXG    PRD-0072  SE VALIDA QUE LOS CAMPOS
000740*                                REQUERIDOS DEL DETALLE VENGAN
000750*                                INFORMADOS ANTES DE ORDENAR.
000760* 12/02/2021   JM47    PRD-0080  REVISION GENERAL PARA AUDITORIA
000770*                                ANUAL DE CONTROLES INTERNOS.
000775* 20/08/2026   CQXG    PRD-0081  LA VALIDACION DE PRD-0072 NO
000776*                                CUBRIA EL PUNTAJE. SE CORRIGE
000777*                                PARA RECHAZAR PUNTAJE NO NUMERICO.
000780******************************************************************
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM.
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT OPERDET  ASSIGN TO OPERDET
000860            ORGANIZATION  IS SEQUENTIAL
000870            ACCESS        IS SEQUENTIAL
000880            FILE STATUS   IS FS-OPERDET
000890                             FSE-OPERDET.
000900
000910     SELECT TPOVERT  ASSIGN TO TPOVERT
000920            ORGANIZATION  IS SEQUENTIAL
000930            ACCESS        IS SEQUENTIAL
000940            FILE STATUS   IS FS-TPOVERT
000950                             FSE-TPOVERT.
000960
000970     SELECT TPREPRT  ASSIGN TO SYS010
000980            ORGANIZATION  IS SEQUENTIAL
000990            FILE STATUS   IS FS-TPREPRT.
001000
001010     SELECT WORKSORT1 ASSIGN TO SORTWK1.
001020     SELECT WORKSORT2 ASSIGN TO SORTWK2.
001030     SELECT WORKSORT3 ASSIGN TO SORTWK3.
001040
001050 DATA DIVISION.
001060 FILE SECTION.
001070******************************************************************
001080*                DEFINICION DE ARCHIVOS A UTILIZAR               *
001090******************************************************************
001100 FD  OPERDET.
001110     COPY CPOPERA.
001120 FD  TPOVERT.
001130     COPY CPOVERT.
001140 FD  TPREPRT.
001150     COPY CPRLINE.
001160 SD  WORKSORT1.
001170 01  WS1-REG.
001180     05  WS1-NOMBRE-TECNICO         PIC X(20).
001190     05  WS1-FECHA-CIERRE           PIC 9(08).
001200     05  WS1-NOMBRE-SUPERVISOR      PIC X(20).
001210     05  WS1-PUNTAJE                PIC S9(04).
001215     05  FILLER                     PIC X(05).
001220 SD  WORKSORT2.
001230 01  WS2-REG.
001240     05  WS2-TOTAL-PARCIAL          PIC S9(07).
001250     05  WS2-NOMBRE-TECNICO         PIC X(20).
001260     05  FILLER                     PIC X(05).
001270 SD  WORKSORT3.
001280 01  WS3-REG.
001290     05  WS3-HORAS-EXTRA            PIC 9(03)V9.
001300     05  WS3-NOMBRE-TECNICO         PIC X(20).
001310     05  WS3-TOTAL-PARCIAL          PIC S9(07).
001320     05  FILLER                     PIC X(02).
001330******************************************************************
001340 WORKING-STORAGE SECTION.
001350******************************************************************
001360*                CONTADORES, OPERADORES Y CONTROLADORES          *
001370******************************************************************
001380 01  WKS-CAMPOS-DE-TRABAJO.
001390     05  WKS-PROGRAMA               PIC X(08) VALUE "TPRD3D01".
001400     05  WKS-LECTURAS-TOTALES       PIC 9(06) VALUE ZERO.
001410     05  WKS-REG-RECHAZADOS         PIC 9(06) VALUE ZERO.
001420     05  WKS-FIN-OPERDET            PIC X(01) VALUE "N".
001430         88  WKS-SI-FIN-OPERDET               VALUE "S".
001440     05  WKS-FIN-TPOVERT            PIC X(01) VALUE "N".
001450         88  WKS-SI-FIN-TPOVERT               VALUE "S".
001460     05  WKS-FIN-WORKSORT1          PIC X(01) VALUE "N".
001470         88  WKS-SI-FIN-WORKSORT1             VALUE "S".
001480     05  WKS-FIN-WORKSORT2          PIC X(01) VALUE "N".
001490         88  WKS-SI-FIN-WORKSORT2             VALUE "S".
001500     05  WKS-FIN-WORKSORT3          PIC X(01) VALUE "N".
001510         88  WKS-SI-FIN-WORKSORT3             VALUE "S".
001520     05  WKS-PRIMERA-VEZ            PIC X(01) VALUE "S".
001530         88  WKS-ES-PRIMERA-VEZ               VALUE "S".
001540 01  WKS-CAMPOS-TRABAJO-R REDEFINES WKS-CAMPOS-DE-TRABAJO.
001550     05  WKS-TRAZA-CAMPOS           PIC X(14).
001560******************************************************************
001570*              C O N S T A N T E S   D E   M E T A S             *
001580******************************************************************
001590 78  CTE-META-DIARIA                VALUE 8.
001600 78  CTE-BASE-FECHAS                 VALUE 19900101.
001610 78  CTE-MAX-TECNICOS                VALUE 200.
001620 78  CTE-MAX-HORAS-EXTRA             VALUE 200.
001630******************************************************************
001640*          P A R A M E T R O   D E   C A N T I D A D  D E        *
001650*                T E C N I C O S   D E L   E Q U I P O          *
001660******************************************************************
001670 77  WKS-PARM-EQUIPO                PIC 9(03) VALUE ZERO.
001680 77  WKS-CANT-EQUIPO                PIC 9(03) VALUE ZERO.
001690******************************************************************
001700*     T A B L A  D E  H O R A S  E X T R A  E N  M E M O R I A   *
001710******************************************************************
001720 77  WKS-TOTAL-HORAS-EXTRA          PIC 9(03) VALUE ZERO.
001730 01  WKS-TABLA-HORAS-EXTRA.
001740     05  WKS-HORA-EXTRA OCCURS 1 TO 200 TIMES
001750             DEPENDING ON WKS-TOTAL-HORAS-EXTRA
001760             INDEXED BY IDX-HORA.
001770         10  HORA-NOMBRE-TECNICO    PIC X(20).
001780         10  HORA-VALOR             PIC 9(03)V9.
001790******************************************************************
001800*    T A B L A  D E  T E C N I C O S  (P I V O T E  D I A R I O) *
001810******************************************************************
001820 01  WKS-CANT-TECNICOS              PIC 9(03) VALUE ZERO.
001830 01  WKS-TABLA-TECNICOS.
001840     05  WKS-TECNICO OCCURS 1 TO 200 TIMES
001850             DEPENDING ON WKS-CANT-TECNICOS
001860             INDEXED BY IDX-TEC.
001870         10  TEC-NOMBRE             PIC X(20).
001880         10  TEC-HORAS-EXTRA        PIC 9(03)V9.
001890         10  TEC-TOTAL-PARCIAL      PIC S9(07) VALUE ZERO.
001900         10  TEC-DIA OCCURS 31 TIMES
001910                 PIC S9(06) VALUE ZERO.
001920         10  TEC-CANT-SEMANAS       PIC 9(01) VALUE ZERO.
001930         10  TEC-SEMANA OCCURS 1 TO 6 TIMES
001940                 DEPENDING ON TEC-CANT-SEMANAS
001950                 INDEXED BY IDX-TSEM.
001960             15  TSEM-INICIO        PIC 9(08).
001970             15  TSEM-FIN           PIC 9(08).
001980             15  TSEM-TOTAL         PIC S9(06) VALUE ZERO.
001990     05  WKS-TEC-ANTERIOR           PIC X(20) VALUE SPACES.
002000     05  WKS-FEC-ANTERIOR           PIC 9(08) VALUE ZERO.
002001     05  WKS-FEC-ANTERIOR-R REDEFINES WKS-FEC-ANTERIOR.
002002         10  FECA-ANIO              PIC 9(04).
002003         10  FECA-MES               PIC 9(02).
002004         10  FECA-DIA               PIC 9(02).
002010     05  WKS-SUP-ANTERIOR           PIC X(20) VALUE SPACES.
002020     05  WKS-PUNTAJE-RENGLON        PIC S9(06) VALUE ZERO.
002030******************************************************************
002040*    T A B L A  D E  D I A S  D E L  M E S  (E S C A L A  1-31)  *
002050******************************************************************
002060 01  WKS-TABLA-DIAS.
002070     05  WKS-DIA OCCURS 31 TIMES INDEXED BY IDX-DIA.
002080         10  DIA-FECHA              PIC 9(08) VALUE ZERO.
002090         10  DIA-USADO              PIC X(01) VALUE "N".
002100             88  DIA-SI-USADO                 VALUE "Y".
002110         10  DIA-ES-HABIL           PIC X(01) VALUE "N".
002120             88  DIA-SI-ES-HABIL              VALUE "Y".
002130         10  DIA-SCORE              PIC S9(07) VALUE ZERO.
002140******************************************************************
002150*                 A C U M U L A D O R E S   G E N E R A L E S   *
002160******************************************************************
002170 01  WKS-ACUM-GENERALES.
002180     05  WKS-DIAS-HABILES-MES       PIC 9(02) VALUE ZERO.
002190     05  WKS-IDEAL-MENSUAL          PIC S9(07) VALUE ZERO.
002200     05  WKS-REALIZADO-MENSUAL      PIC S9(07) VALUE ZERO.
002210     05  WKS-GRAN-TOTAL-PARCIAL     PIC S9(08) VALUE ZERO.
002220     05  WKS-CANT-TOP20             PIC 9(03) VALUE ZERO.
002230     05  WKS-SCORE-TOP20            PIC S9(08) VALUE ZERO.
002240     05  WKS-PCT-TOP20              PIC 9(03)V9 VALUE ZERO.
002250     05  WKS-CONTADOR-AUX           PIC 9(03) VALUE ZERO.
002260     05  WKS-RANGO-IMPRESO          PIC 9(02) VALUE ZERO.
002270******************************************************************
002280*          V A R I A B L E S   D E   F E C H A S                 *
002290******************************************************************
002300 01  WKS-JULIANO-CIERRE             PIC S9(08) VALUE ZERO.
002310 01  WKS-DIAS-TRANSCURRIDOS         PIC S9(08) VALUE ZERO.
002320 01  WKS-INDICE-DIA-SEMANA          PIC S9(04) VALUE ZERO.
002330 01  WKS-JULIANO-INICIO-SEM         PIC S9(08) VALUE ZERO.
002340 01  WKS-JULIANO-FIN-SEM            PIC S9(08) VALUE ZERO.
002350 01  WKS-FECHA-INICIO-SEM           PIC 9(08)  VALUE ZERO.
002360 01  WKS-FECHA-FIN-SEM              PIC 9(08)  VALUE ZERO.
002370 01  WKS-FECHA-CIERRE-R REDEFINES WKS-FECHA-INICIO-SEM.
002380     05  WKS-FIS-ANIO               PIC 9(04).
002390     05  WKS-FIS-MES                PIC 9(02).
002400     05  WKS-FIS-DIA                PIC 9(02).
002410******************************************************************
002420*                      VARIABLES PARA FILESTATUS                 *
002430******************************************************************
002440 01  FS-OPERDET                     PIC 9(02) VALUE ZEROS.
002450 01  FS-TPOVERT                     PIC 9(02) VALUE ZEROS.
002460 01  FS-TPREPRT                     PIC 9(02) VALUE ZEROS.
002470 01  FSE-OPERDET.
002480     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
002490     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
002500     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
002510 01  FSE-TPOVERT.
002520     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
002530     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
002540     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
002550* ---> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
002560 01  PROGRAMA                       PIC X(08) VALUE SPACES.
002570 01  ARCHIVO                        PIC X(08) VALUE SPACES.
002580 01  ACCION                         PIC X(10) VALUE SPACES.
002590 01  LLAVE                          PIC X(32) VALUE SPACES.
002600******************************************************************
002610*          E N C A B E Z A D O S   Y   D E T A L L E S           *
002620******************************************************************
002630 01  WKS-ENCAB-5.
002640     05  FILLER                     PIC X(30) VALUE
002650         "PRODUCTIVIDAD TECNICOS".
002660     05  FILLER                     PIC X(40) VALUE
002670         "CUMPLIMIENTO DE META DIARIA - SEC. 5".
002680     05  FILLER                     PIC X(62) VALUE SPACES.
002690 01  WKS-ENCAB-52.
002700     05  FILLER                     PIC X(10) VALUE "FECHA".
002710     05  FILLER                     PIC X(08) VALUE SPACES.
002720     05  FILLER                     PIC X(06) VALUE "SCORE".
002730     05  FILLER                     PIC X(06) VALUE SPACES.
002740     05  FILLER                     PIC X(05) VALUE "META".
002750     05  FILLER                     PIC X(07) VALUE SPACES.
002760     05  FILLER                     PIC X(04) VALUE "PCT.".
002770     05  FILLER                     PIC X(86) VALUE SPACES.
002780 01  WKS-DETALLE-5.
002790     05  DET5-DIA                   PIC 99.
002800     05  FILLER                     PIC X(01) VALUE '/'.
002810     05  DET5-MES                   PIC 99.
002820     05  FILLER                     PIC X(01) VALUE '/'.
002830     05  DET5-ANIO                  PIC 9999.
002840     05  FILLER                     PIC X(04) VALUE SPACES.
002850     05  DET5-SCORE                 PIC ----,ZZ9.
002860     05  FILLER                     PIC X(03) VALUE SPACES.
002870     05  DET5-META                  PIC ----,ZZ9.
002880     05  FILLER                     PIC X(04) VALUE SPACES.
002890     05  DET5-PCT                   PIC ZZZ9.9.
002900     05  FILLER                     PIC X(01) VALUE '%'.
002910     05  FILLER                     PIC X(86) VALUE SPACES.
002920 01  WKS-RESUMEN-MENSUAL-5.
002930     05  FILLER                     PIC X(10) VALUE SPACES.
002940     05  FILLER                     PIC X(20) VALUE
002950         "DIAS HABILES.....:".
002960     05  RESM-DIAS-HABILES          PIC ZZ9.
002970     05  FILLER                     PIC X(06) VALUE SPACES.
002980     05  FILLER                     PIC X(20) VALUE
002990         "REALIZADO.........:".
003000     05  RESM-REALIZADO             PIC ----,---,ZZ9.
003010     05  FILLER                     PIC X(04) VALUE SPACES.
003020     05  FILLER                     PIC X(10) VALUE
003030         "IDEAL....:".
003040     05  RESM-IDEAL                 PIC ----,---,ZZ9.
003050     05  FILLER                     PIC X(36) VALUE SPACES.
003060 01  WKS-SUBTIT-SEMANAL-5.
003070     05  FILLER                     PIC X(10) VALUE SPACES.
003080     05  FILLER                     PIC X(40) VALUE
003090         "TOTALES SEMANALES POR TECNICO".
003100     05  FILLER                     PIC X(82) VALUE SPACES.
003110 01  WKS-DETALLE-SEMANAL-5.
003120     05  DSEM-TECNICO               PIC X(20).
003130     05  FILLER                     PIC X(02) VALUE SPACES.
003140     05  DSEM-DIA-INI               PIC 99.
003150     05  FILLER                     PIC X(01) VALUE '/'.
003160     05  DSEM-MES-INI               PIC 99.
003170     05  FILLER                     PIC X(03) VALUE " A ".
003180     05  DSEM-DIA-FIN               PIC 99.
003190     05  FILLER                     PIC X(01) VALUE '/'.
003200     05  DSEM-MES-FIN               PIC 99.
003210     05  FILLER                     PIC X(05) VALUE SPACES.
003220     05  DSEM-TOTAL                 PIC ----,ZZ9.
003230     05  FILLER                     PIC X(73) VALUE SPACES.
003240 01  WKS-ENCAB-6.
003250     05  FILLER                     PIC X(30) VALUE
003260         "PRODUCTIVIDAD TECNICOS".
003270     05  FILLER                     PIC X(40) VALUE
003280         "RANKING TOP-10 PUNTAJE PARCIAL - SEC. 6".
003290     05  FILLER                     PIC X(62) VALUE SPACES.
003300 01  WKS-ENCAB-62.
003310     05  FILLER                     PIC X(05) VALUE "RANGO".
003320     05  FILLER                     PIC X(05) VALUE SPACES.
003330     05  FILLER                     PIC X(08) VALUE "TECNICO".
003340     05  FILLER                     PIC X(14) VALUE SPACES.
003350     05  FILLER                     PIC X(06) VALUE "SCORE".
003360     05  FILLER                     PIC X(94) VALUE SPACES.
003370 01  WKS-DETALLE-6.
003380     05  DET6-RANGO                 PIC Z9.
003390     05  FILLER                     PIC X(06) VALUE SPACES.
003400     05  DET6-TECNICO               PIC X(20).
003410     05  FILLER                     PIC X(05) VALUE SPACES.
003420     05  DET6-SCORE                 PIC ----,---,ZZ9.
003430     05  FILLER                     PIC X(79) VALUE SPACES.
003440 01  WKS-ENCAB-7.
003450     05  FILLER                     PIC X(30) VALUE
003460         "PRODUCTIVIDAD TECNICOS".
003470     05  FILLER                     PIC X(40) VALUE
003480         "PRODUCTIVIDAD POR HORA EXTRA - SEC. 7".
003490     05  FILLER                     PIC X(62) VALUE SPACES.
003500 01  WKS-ENCAB-72.
003510     05  FILLER                     PIC X(08) VALUE "TECNICO".
003520     05  FILLER                     PIC X(14) VALUE SPACES.
003530     05  FILLER                     PIC X(06) VALUE "SCORE".
003540     05  FILLER                     PIC X(06) VALUE SPACES.
003550     05  FILLER                     PIC X(05) VALUE "HORAS".
003560     05  FILLER                     PIC X(05) VALUE SPACES.
003570     05  FILLER                     PIC X(06) VALUE "RATIO".
003580     05  FILLER                     PIC X(82) VALUE SPACES.
003590 01  WKS-DETALLE-7.
003600     05  DET7-TECNICO               PIC X(20).
003610     05  FILLER                     PIC X(02) VALUE SPACES.
003620     05  DET7-SCORE                 PIC ----,---,ZZ9.
003630     05  FILLER                     PIC X(03) VALUE SPACES.
003640     05  DET7-HORAS                 PIC ZZ9.9.
003650     05  FILLER                     PIC X(04) VALUE SPACES.
003660     05  DET7-RATIO                 PIC ZZZ9.99.
003670     05  FILLER                     PIC X(80) VALUE SPACES.
003680 01  WKS-SUBTIT-TOP20-7.
003690     05  FILLER                     PIC X(10) VALUE SPACES.
003700     05  FILLER                     PIC X(48) VALUE
003710         "CONTRIBUCION DEL TOP-20% EN HORAS EXTRA".
003720     05  FILLER                     PIC X(74) VALUE SPACES.
003730 01  WKS-DETALLE-TOP20-7.
003740     05  FILLER                     PIC X(10) VALUE SPACES.
003750     05  FILLER                     PIC X(20) VALUE
003760         "CANT. TECNICOS...:".
003770     05  DT20-CANTIDAD              PIC ZZ9.
003780     05  FILLER                     PIC X(06) VALUE SPACES.
003790     05  FILLER                     PIC X(20) VALUE
003800         "SCORE GRUPO......:".
003810     05  DT20-SCORE                 PIC ----,---,ZZ9.
003820     05  FILLER                     PIC X(04) VALUE SPACES.
003830     05  FILLER                     PIC X(16) VALUE
003840         "PCT. DEL TOTAL:".
003850     05  DT20-PCT                   PIC ZZZ9.9.
003860     05  FILLER                     PIC X(01) VALUE '%'.
003870     05  FILLER                     PIC X(17) VALUE SPACES.
003880******************************************************************
003890*          C A M P O S  A U X I L I A R E S  D E  C A L C U L O  *
003900******************************************************************
003910 77  WKS-META-DIA                   PIC S9(05) VALUE ZERO.
003920 77  WKS-PCT-DIA                    PIC 9(04)V9 VALUE ZERO.
003930 01  WKS-RATIO-HORAS                PIC S9(03)V99
003940                                     VALUE ZERO.
003950 01  WKS-FECHA-AUX                  PIC 9(08) VALUE ZERO.
003960 01  WKS-FECHA-AUX-R REDEFINES WKS-FECHA-AUX.
003970     05  FAUX-ANIO                  PIC 9(04).
003980     05  FAUX-MES                   PIC 9(02).
003990     05  FAUX-DIA                   PIC 9(02).
004000 01  WKS-SEMANA-HALLADA             PIC X(01) VALUE "N".
004010     88  WKS-SI-SEMANA-HALLADA                 VALUE "Y".
004020******************************************************************
004030 PROCEDURE DIVISION.
004040******************************************************************
004050*    100-SERIE PRINCIPAL: ORQUESTA EL PROCESO DE ATENCION DIARIA *
004060*    Y MENSUAL                                                   *
004070******************************************************************
004080 100-PROCESO-PRINCIPAL SECTION.
004090     PERFORM 100-VALIDA-Y-PREPARA
004100         THRU 100-VALIDA-Y-PREPARA-E
004110     PERFORM 200-CARGA-TABLA-HORAS-EXTRA
004120         THRU 200-CARGA-TABLA-HORAS-EXTRA-E
004130     PERFORM 300-ARMA-PIVOTE-DIARIO
004140         THRU 300-ARMA-PIVOTE-DIARIO-E
004150     PERFORM 400-IMPRIME-SECCION-5
004160         THRU 400-IMPRIME-SECCION-5-E
004170     PERFORM 500-RANKING-TOP10
004180         THRU 500-RANKING-TOP10-E
004190     PERFORM 600-PRODUCTIVIDAD-HORAS-EXTRA
004200         THRU 600-PRODUCTIVIDAD-HORAS-EXTRA-E
004210     PERFORM 650-CONTRIBUCION-TOP20
004220         THRU 650-CONTRIBUCION-TOP20-E
004230     PERFORM 900-ESTADISTICAS
004240         THRU 900-ESTADISTICAS-E
004250     PERFORM 950-CIERRA-ARCHIVOS
004260         THRU 950-CIERRA-ARCHIVOS-E
004270     STOP RUN.
004280 100-PROCESO-PRINCIPAL-E. EXIT.
004290
004300*-----> SERIE 100 VALIDA APERTURA DE ARCHIVOS Y PARAMETROS
004310 100-VALIDA-Y-PREPARA SECTION.
004320     MOVE "TPRD3D01"   TO WKS-PROGRAMA
004330     MOVE "TPRD3D01"   TO PROGRAMA
004340     ACCEPT WKS-PARM-EQUIPO FROM SYSIN
004350     OPEN INPUT  OPERDET
004360     OPEN INPUT  TPOVERT
004370     OPEN OUTPUT TPREPRT
004380     IF FS-OPERDET NOT EQUAL "00"
004390        MOVE "OPERDET"  TO ARCHIVO
004400        MOVE "OPEN"     TO ACCION
004410        MOVE SPACES     TO LLAVE
004420        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
004430                              LLAVE, FS-OPERDET, FSE-OPERDET
004440        DISPLAY "   >>> ERROR AL ABRIR OPERDET <<<" UPON CONSOLE
004450        MOVE 91 TO RETURN-CODE
004460        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
004470        STOP RUN
004480     END-IF
004490     IF FS-TPOVERT NOT EQUAL "00"
004500        MOVE "TPOVERT"  TO ARCHIVO
004510        MOVE "OPEN"     TO ACCION
004520        MOVE SPACES     TO LLAVE
004530        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
004540                              LLAVE, FS-TPOVERT, FSE-TPOVERT
004550        DISPLAY "   >>> ERROR AL ABRIR TPOVERT <<<" UPON CONSOLE
004560        MOVE 91 TO RETURN-CODE
004570        GO TO 990-ABEND-CIERRA-ARCHIVOS
004590     END-IF.
004600 100-VALIDA-Y-PREPARA-E. EXIT.
004610
004620*-----> SERIE 200 CARGA LA TABLA DE HORAS EXTRA EN MEMORIA
004630 200-CARGA-TABLA-HORAS-EXTRA SECTION.
004640     READ TPOVERT
004650         AT END MOVE "S" TO WKS-FIN-TPOVERT
004660     END-READ
004670     PERFORM 210-CARGA-UNA-HORA-EXTRA
004680         THRU 210-CARGA-UNA-HORA-EXTRA-E
004690         UNTIL WKS-SI-FIN-TPOVERT.
004700 200-CARGA-TABLA-HORAS-EXTRA-E. EXIT.
004710
004720 210-CARGA-UNA-HORA-EXTRA SECTION.
004730     ADD 1 TO WKS-TOTAL-HORAS-EXTRA
004740     SET IDX-HORA TO WKS-TOTAL-HORAS-EXTRA
004750     MOVE OVHR-NOMBRE-TECNICO TO HORA-NOMBRE-TECNICO(IDX-HORA)
004760     MOVE OVHR-HORAS-EXTRA    TO HORA-VALOR(IDX-HORA)
004770     READ TPOVERT
004780         AT END MOVE "S" TO WKS-FIN-TPOVERT
004790     END-READ.
004800 210-CARGA-UNA-HORA-EXTRA-E. EXIT.
004810
004820*-----> SERIE 300 ORDENA EL DETALLE POR TECNICO/FECHA/SUPERVISOR
004830*       Y ARMA EL PIVOTE DIARIO POR TECNICO (PASOS 1 Y 2)
004840 300-ARMA-PIVOTE-DIARIO SECTION.
004850     SORT WORKSORT1
004860         ASCENDING KEY WS1-NOMBRE-TECNICO
004870         ASCENDING KEY WS1-FECHA-CIERRE
004880         ASCENDING KEY WS1-NOMBRE-SUPERVISOR
004890         INPUT  PROCEDURE IS 310-PREPARA-DETALLE
004900         OUTPUT PROCEDURE IS 320-ACUMULA-PIVOTE
004910     IF WKS-PARM-EQUIPO = ZERO
004920        MOVE WKS-CANT-TECNICOS TO WKS-CANT-EQUIPO
004930     ELSE
004940        MOVE WKS-PARM-EQUIPO TO WKS-CANT-EQUIPO
004950     END-IF
004960     PERFORM 340-CALCULA-METAS-DIARIAS
004970         THRU 340-CALCULA-METAS-DIARIAS-E
004980         VARYING IDX-DIA FROM 1 BY 1 UNTIL IDX-DIA > 31
004990     COMPUTE WKS-IDEAL-MENSUAL =
005000         WKS-DIAS-HABILES-MES * CTE-META-DIARIA * WKS-CANT-EQUIPO
005010     MOVE WKS-GRAN-TOTAL-PARCIAL TO WKS-REALIZADO-MENSUAL.
005020 300-ARMA-PIVOTE-DIARIO-E. EXIT.
005030
005040*-----> SERIE 310 LEE OPERDET Y DESCARTA REGISTROS INCOMPLETOS
005050 310-PREPARA-DETALLE SECTION.
005060     READ OPERDET
005070         AT END MOVE "S" TO WKS-FIN-OPERDET
005080     END-READ
005090     PERFORM 312-TRATA-UN-DETALLE
005100         THRU 312-TRATA-UN-DETALLE-E
005110         UNTIL WKS-SI-FIN-OPERDET.
005120 310-PREPARA-DETALLE-E. EXIT.
005130
005140 312-TRATA-UN-DETALLE SECTION.
005141*    20/08/2026 CQXG PRD-0081 - SE AGREGA LA VALIDACION DEL
005142*               PUNTAJE A LA PRUEBA DE CAMPOS REQUERIDOS: UN
005143*               PUNTAJE NO NUMERICO (REGISTRO CORRUPTO EN EL
005144*               EXTRACTO) SE RECHAZA IGUAL QUE LOS OTROS TRES
005145*               CAMPOS. EL PUNTAJE CERO O NEGATIVO SIGUE SIENDO
005146*               VALIDO, NO SE CONFUNDE CON AUSENCIA DE DATO.
005150     ADD 1 TO WKS-LECTURAS-TOTALES
005160     IF OPDT-NOMBRE-TECNICO = SPACES
005170        OR OPDT-FECHA-CIERRE = ZERO
005180        OR OPDT-PROTOCOLO = SPACES
005185        OR OPDT-PUNTAJE NOT NUMERIC
005190        ADD 1 TO WKS-REG-RECHAZADOS
005200     ELSE
005210        MOVE OPDT-NOMBRE-TECNICO    TO WS1-NOMBRE-TECNICO
005220        MOVE OPDT-FECHA-CIERRE      TO WS1-FECHA-CIERRE
005230        MOVE OPDT-NOMBRE-SUPERVISOR TO WS1-NOMBRE-SUPERVISOR
005240        MOVE OPDT-PUNTAJE           TO WS1-PUNTAJE
005250        RELEASE WS1-REG
005260     END-IF
005270     READ OPERDET
005280         AT END MOVE "S" TO WKS-FIN-OPERDET
005290     END-READ.
005300 312-TRATA-UN-DETALLE-E. EXIT.
005310
005320*-----> SERIE 320 CORTE DE CONTROL TECNICO/FECHA/SUPERVISOR SOBRE
005330*       EL DETALLE YA ORDENADO (DEPURA DUPLICADOS, PASO 1)
005340 320-ACUMULA-PIVOTE SECTION.
005350     RETURN WORKSORT1
005360         AT END MOVE "S" TO WKS-FIN-WORKSORT1
005370     END-RETURN
005380     PERFORM 322-PROCESA-UN-RENGLON
005390         THRU 322-PROCESA-UN-RENGLON-E
005400         UNTIL WKS-SI-FIN-WORKSORT1
005410     IF NOT WKS-ES-PRIMERA-VEZ
005420        PERFORM 324-CIERRA-RENGLON-ACTUAL
005430            THRU 324-CIERRA-RENGLON-ACTUAL-E
005440     END-IF.
005450 320-ACUMULA-PIVOTE-E. EXIT.
005460
005470 322-PROCESA-UN-RENGLON SECTION.
005480     IF WKS-ES-PRIMERA-VEZ
005490        MOVE "N" TO WKS-PRIMERA-VEZ
005500        PERFORM 326-INICIA-NUEVO-TECNICO
005510            THRU 326-INICIA-NUEVO-TECNICO-E
005520        MOVE WS1-FECHA-CIERRE      TO WKS-FEC-ANTERIOR
005530        MOVE WS1-NOMBRE-SUPERVISOR TO WKS-SUP-ANTERIOR
005540     END-IF
005550     IF WS1-NOMBRE-TECNICO NOT = WKS-TEC-ANTERIOR
005560        PERFORM 324-CIERRA-RENGLON-ACTUAL
005570            THRU 324-CIERRA-RENGLON-ACTUAL-E
005580        PERFORM 326-INICIA-NUEVO-TECNICO
005590            THRU 326-INICIA-NUEVO-TECNICO-E
005600        MOVE WS1-FECHA-CIERRE      TO WKS-FEC-ANTERIOR
005610        MOVE WS1-NOMBRE-SUPERVISOR TO WKS-SUP-ANTERIOR
005620     ELSE
005630        IF WS1-FECHA-CIERRE NOT = WKS-FEC-ANTERIOR
005640           OR WS1-NOMBRE-SUPERVISOR NOT = WKS-SUP-ANTERIOR
005650           PERFORM 324-CIERRA-RENGLON-ACTUAL
005660               THRU 324-CIERRA-RENGLON-ACTUAL-E
005670           MOVE WS1-FECHA-CIERRE      TO WKS-FEC-ANTERIOR
005680           MOVE WS1-NOMBRE-SUPERVISOR TO WKS-SUP-ANTERIOR
005690        END-IF
005700     END-IF
005710     ADD WS1-PUNTAJE TO WKS-PUNTAJE-RENGLON
005720     RETURN WORKSORT1
005730         AT END MOVE "S" TO WKS-FIN-WORKSORT1
005740     END-RETURN.
005750 322-PROCESA-UN-RENGLON-E. EXIT.
005760
005770*-----> SERIE 324 VUELCA EL GRUPO TECNICO/FECHA/SUPERVISOR YA
005780*       SUMADO AL PIVOTE DIARIO Y AL BALDE DE SEMANA DEL TECNICO
005790 324-CIERRA-RENGLON-ACTUAL SECTION.
005800     PERFORM 332-ACTUALIZA-DIA-PIVOTE
005810         THRU 332-ACTUALIZA-DIA-PIVOTE-E
005820     PERFORM 334-ACTUALIZA-SEMANA-TECNICO
005830         THRU 334-ACTUALIZA-SEMANA-TECNICO-E
005840     MOVE ZERO TO WKS-PUNTAJE-RENGLON.
005850 324-CIERRA-RENGLON-ACTUAL-E. EXIT.
005860
005870*-----> SERIE 326 ABRE UNA NUEVA ENTRADA EN LA TABLA DE TECNICOS
005880 326-INICIA-NUEVO-TECNICO SECTION.
005890     ADD 1 TO WKS-CANT-TECNICOS
005900     SET IDX-TEC TO WKS-CANT-TECNICOS
005910     MOVE WS1-NOMBRE-TECNICO TO TEC-NOMBRE(IDX-TEC)
005920     MOVE WS1-NOMBRE-TECNICO TO WKS-TEC-ANTERIOR
005930     PERFORM 328-BUSCA-HORAS-EXTRA
005940         THRU 328-BUSCA-HORAS-EXTRA-E
005950     MOVE ZERO TO WKS-PUNTAJE-RENGLON.
005960 326-INICIA-NUEVO-TECNICO-E. EXIT.
005970
005980*-----> SERIE 328 BUSCA LAS HORAS EXTRA DEL TECNICO EN MEMORIA
005990*       (TPOVERT NO GARANTIZA ORDEN, SE USA BUSQUEDA LINEAL)
006000 328-BUSCA-HORAS-EXTRA SECTION.
006010     MOVE ZERO TO TEC-HORAS-EXTRA(IDX-TEC)
006020     IF WKS-TOTAL-HORAS-EXTRA > ZERO
006030        SET IDX-HORA TO 1
006040        SEARCH WKS-HORA-EXTRA
006050           AT END CONTINUE
006060           WHEN HORA-NOMBRE-TECNICO(IDX-HORA) = WS1-NOMBRE-TECNICO
006070                MOVE HORA-VALOR(IDX-HORA)
006080                    TO TEC-HORAS-EXTRA(IDX-TEC)
006090        END-SEARCH
006100     END-IF.
006110 328-BUSCA-HORAS-EXTRA-E. EXIT.
006120
006130*-----> SERIE 332 SUMA EL GRUPO AL DIA DEL MES DEL TECNICO Y A LA
006140*       TABLA GLOBAL DE DIAS
006150 332-ACTUALIZA-DIA-PIVOTE SECTION.
006160     ADD WKS-PUNTAJE-RENGLON TO TEC-TOTAL-PARCIAL(IDX-TEC)
006170     ADD WKS-PUNTAJE-RENGLON TO TEC-DIA(IDX-TEC FECA-DIA)
006180     ADD WKS-PUNTAJE-RENGLON TO WKS-GRAN-TOTAL-PARCIAL
006190     SET IDX-DIA TO FECA-DIA
006200     IF NOT DIA-SI-USADO(IDX-DIA)
006210        MOVE "Y" TO DIA-USADO(IDX-DIA)
006220        MOVE WKS-FEC-ANTERIOR TO DIA-FECHA(IDX-DIA)
006230     END-IF
006240     ADD WKS-PUNTAJE-RENGLON TO DIA-SCORE(IDX-DIA).
006250 332-ACTUALIZA-DIA-PIVOTE-E. EXIT.
006260
006270*-----> SERIE 334 SUMA EL GRUPO A LA SEMANA DEL TECNICO QUE
006280*       CORRESPONDA (LA CREA SI ES LA PRIMERA VEZ QUE APARECE)
006290 334-ACTUALIZA-SEMANA-TECNICO SECTION.
006300     PERFORM 130-CALCULA-SEMANA-ISO
006310         THRU 130-CALCULA-SEMANA-ISO-E
006320     MOVE "N" TO WKS-SEMANA-HALLADA
006330     IF TEC-CANT-SEMANAS(IDX-TEC) > ZERO
006340        SET IDX-TSEM TO 1
006350        SEARCH TEC-SEMANA
006360           AT END CONTINUE
006370           WHEN TSEM-INICIO(IDX-TEC IDX-TSEM) =
006380                WKS-FECHA-INICIO-SEM
006390                ADD WKS-PUNTAJE-RENGLON
006400                    TO TSEM-TOTAL(IDX-TEC IDX-TSEM)
006410                MOVE "Y" TO WKS-SEMANA-HALLADA
006420        END-SEARCH
006430     END-IF
006440     IF NOT WKS-SI-SEMANA-HALLADA
006450        ADD 1 TO TEC-CANT-SEMANAS(IDX-TEC)
006460        SET IDX-TSEM TO TEC-CANT-SEMANAS(IDX-TEC)
006470        MOVE WKS-FECHA-INICIO-SEM TO TSEM-INICIO(IDX-TEC IDX-TSEM)
006480        MOVE WKS-FECHA-FIN-SEM    TO TSEM-FIN(IDX-TEC IDX-TSEM)
006490        MOVE WKS-PUNTAJE-RENGLON  TO TSEM-TOTAL(IDX-TEC IDX-TSEM)
006500     END-IF.
006510 334-ACTUALIZA-SEMANA-TECNICO-E. EXIT.
006520
006530*-----> SERIE 130 CALCULA LUNES Y DOMINGO DE LA SEMANA ISO DE LA
006540*       FECHA ACUMULADA EN WKS-FEC-ANTERIOR
006550 130-CALCULA-SEMANA-ISO SECTION.
006560     COMPUTE WKS-JULIANO-CIERRE =
006570         FUNCTION INTEGER-OF-DATE(WKS-FEC-ANTERIOR)
006580     COMPUTE WKS-DIAS-TRANSCURRIDOS =
006590         WKS-JULIANO-CIERRE -
006600         FUNCTION INTEGER-OF-DATE(CTE-BASE-FECHAS)
006610     COMPUTE WKS-INDICE-DIA-SEMANA =
006620         FUNCTION REM(WKS-DIAS-TRANSCURRIDOS 7)
006630     COMPUTE WKS-JULIANO-INICIO-SEM =
006640         WKS-JULIANO-CIERRE - WKS-INDICE-DIA-SEMANA
006650     COMPUTE WKS-JULIANO-FIN-SEM = WKS-JULIANO-INICIO-SEM + 6
006660     COMPUTE WKS-FECHA-INICIO-SEM =
006670         FUNCTION DATE-OF-INTEGER(WKS-JULIANO-INICIO-SEM)
006680     COMPUTE WKS-FECHA-FIN-SEM =
006690         FUNCTION DATE-OF-INTEGER(WKS-JULIANO-FIN-SEM).
006700 130-CALCULA-SEMANA-ISO-E. EXIT.
006710
006720*-----> SERIE 340 DETERMINA SI UN DIA DEL MES ES HABIL Y CUENTA
006730*       LOS DIAS HABILES PARA EL IDEAL MENSUAL (PASO 4)
006740 340-CALCULA-METAS-DIARIAS SECTION.
006750     IF DIA-SI-USADO(IDX-DIA)
006760        COMPUTE WKS-JULIANO-CIERRE =
006770            FUNCTION INTEGER-OF-DATE(DIA-FECHA(IDX-DIA))
006780        COMPUTE WKS-DIAS-TRANSCURRIDOS =
006790            WKS-JULIANO-CIERRE -
006800            FUNCTION INTEGER-OF-DATE(CTE-BASE-FECHAS)
006810        COMPUTE WKS-INDICE-DIA-SEMANA =
006820            FUNCTION REM(WKS-DIAS-TRANSCURRIDOS 7)
006830        IF WKS-INDICE-DIA-SEMANA = 5 OR WKS-INDICE-DIA-SEMANA = 6
006840           MOVE "N" TO DIA-ES-HABIL(IDX-DIA)
006850        ELSE
006860           MOVE "Y" TO DIA-ES-HABIL(IDX-DIA)
006870           ADD 1 TO WKS-DIAS-HABILES-MES
006880        END-IF
006890     END-IF.
006900 340-CALCULA-METAS-DIARIAS-E. EXIT.
006910
006920*-----> SERIE 400 IMPRIME LA SECCION 5 COMPLETA: CUMPLIMIENTO
006930*       DIARIO, RESUMEN MENSUAL Y TOTALES SEMANALES POR TECNICO
006940 400-IMPRIME-SECCION-5 SECTION.
006950     MOVE WKS-ENCAB-5  TO REG-TPREPRT
006960     WRITE REG-TPREPRT
006970     MOVE WKS-ENCAB-52 TO REG-TPREPRT
006980     WRITE REG-TPREPRT
006990     PERFORM 410-IMPRIME-UN-DIA
007000         THRU 410-IMPRIME-UN-DIA-E
007010         VARYING IDX-DIA FROM 1 BY 1 UNTIL IDX-DIA > 31
007020     PERFORM 420-IMPRIME-RESUMEN-MENSUAL
007030         THRU 420-IMPRIME-RESUMEN-MENSUAL-E
007040     MOVE WKS-SUBTIT-SEMANAL-5 TO REG-TPREPRT
007050     WRITE REG-TPREPRT
007060     PERFORM 430-IMPRIME-TOTALES-SEMANALES
007070         THRU 430-IMPRIME-TOTALES-SEMANALES-E
007080         VARYING IDX-TEC FROM 1 BY 1 UNTIL IDX-TEC >
007090             WKS-CANT-TECNICOS.
007100 400-IMPRIME-SECCION-5-E. EXIT.
007110
007120*-----> SERIE 410 META Y PORCENTAJE ALCANZADO DE UN DIA
007130 410-IMPRIME-UN-DIA SECTION.
007140     IF DIA-SI-USADO(IDX-DIA)
007150        IF DIA-SI-ES-HABIL(IDX-DIA)
007160           COMPUTE WKS-META-DIA =
007170               CTE-META-DIARIA * WKS-CANT-EQUIPO
007180        ELSE
007190           MOVE ZERO TO WKS-META-DIA
007200        END-IF
007210        IF WKS-META-DIA = ZERO
007220           MOVE ZERO TO WKS-PCT-DIA
007230        ELSE
007240           COMPUTE WKS-PCT-DIA ROUNDED =
007250               DIA-SCORE(IDX-DIA) / WKS-META-DIA * 100
007260        END-IF
007270        MOVE DIA-FECHA(IDX-DIA) TO WKS-FECHA-AUX
007280        MOVE FAUX-DIA  TO DET5-DIA
007290        MOVE FAUX-MES  TO DET5-MES
007300        MOVE FAUX-ANIO TO DET5-ANIO
007310        MOVE DIA-SCORE(IDX-DIA) TO DET5-SCORE
007320        MOVE WKS-META-DIA       TO DET5-META
007330        MOVE WKS-PCT-DIA        TO DET5-PCT
007340        MOVE WKS-DETALLE-5 TO REG-TPREPRT
007350        WRITE REG-TPREPRT
007360     END-IF.
007370 410-IMPRIME-UN-DIA-E. EXIT.
007380
007390*-----> SERIE 420 IMPRIME EL RESUMEN MENSUAL (IDEAL VS REALIZADO)
007400 420-IMPRIME-RESUMEN-MENSUAL SECTION.
007410     MOVE WKS-DIAS-HABILES-MES  TO RESM-DIAS-HABILES
007420     MOVE WKS-REALIZADO-MENSUAL TO RESM-REALIZADO
007430     MOVE WKS-IDEAL-MENSUAL     TO RESM-IDEAL
007440     MOVE WKS-RESUMEN-MENSUAL-5 TO REG-TPREPRT
007450     WRITE REG-TPREPRT.
007460 420-IMPRIME-RESUMEN-MENSUAL-E. EXIT.
007470
007480*-----> SERIE 430 IMPRIME LAS SEMANAS ACUMULADAS DE UN TECNICO
007490 430-IMPRIME-TOTALES-SEMANALES SECTION.
007500     PERFORM 432-IMPRIME-UNA-SEMANA
007510         THRU 432-IMPRIME-UNA-SEMANA-E
007520         VARYING IDX-TSEM FROM 1 BY 1
007530         UNTIL IDX-TSEM > TEC-CANT-SEMANAS(IDX-TEC).
007540 430-IMPRIME-TOTALES-SEMANALES-E. EXIT.
007550
007560 432-IMPRIME-UNA-SEMANA SECTION.
007570     MOVE TEC-NOMBRE(IDX-TEC) TO DSEM-TECNICO
007580     MOVE TSEM-INICIO(IDX-TEC IDX-TSEM) TO WKS-FECHA-AUX
007590     MOVE FAUX-DIA TO DSEM-DIA-INI
007600     MOVE FAUX-MES TO DSEM-MES-INI
007610     MOVE TSEM-FIN(IDX-TEC IDX-TSEM) TO WKS-FECHA-AUX
007620     MOVE FAUX-DIA TO DSEM-DIA-FIN
007630     MOVE FAUX-MES TO DSEM-MES-FIN
007640     MOVE TSEM-TOTAL(IDX-TEC IDX-TSEM) TO DSEM-TOTAL
007650     MOVE WKS-DETALLE-SEMANAL-5 TO REG-TPREPRT
007660     WRITE REG-TPREPRT.
007670 432-IMPRIME-UNA-SEMANA-E. EXIT.
007680
007690*-----> SERIE 500 ORDENA LA TABLA DE TECNICOS POR PUNTAJE
007700*       PARCIAL DESCENDENTE E IMPRIME EL TOP-10 (SEC 6, PASO 5)
007710 500-RANKING-TOP10 SECTION.
007720     MOVE WKS-ENCAB-6  TO REG-TPREPRT
007730     WRITE REG-TPREPRT
007740     MOVE WKS-ENCAB-62 TO REG-TPREPRT
007750     WRITE REG-TPREPRT
007760     SORT WORKSORT2
007770         DESCENDING KEY WS2-TOTAL-PARCIAL
007780         INPUT  PROCEDURE IS 510-GENERA-TOP10
007790         OUTPUT PROCEDURE IS 520-IMPRIME-TOP10.
007800 500-RANKING-TOP10-E. EXIT.
007810
007820 510-GENERA-TOP10 SECTION.
007830     PERFORM 512-LIBERA-UN-TECNICO
007840         THRU 512-LIBERA-UN-TECNICO-E
007850         VARYING IDX-TEC FROM 1 BY 1 UNTIL IDX-TEC >
007860             WKS-CANT-TECNICOS.
007870 510-GENERA-TOP10-E. EXIT.
007880
007890 512-LIBERA-UN-TECNICO SECTION.
007900     MOVE TEC-TOTAL-PARCIAL(IDX-TEC) TO WS2-TOTAL-PARCIAL
007910     MOVE TEC-NOMBRE(IDX-TEC)        TO WS2-NOMBRE-TECNICO
007920     RELEASE WS2-REG.
007930 512-LIBERA-UN-TECNICO-E. EXIT.
007940
007950 520-IMPRIME-TOP10 SECTION.
007960     MOVE ZERO TO WKS-RANGO-IMPRESO
007970     RETURN WORKSORT2
007980         AT END MOVE "S" TO WKS-FIN-WORKSORT2
007990     END-RETURN
008000     PERFORM 522-IMPRIME-UN-RANGO
008010         THRU 522-IMPRIME-UN-RANGO-E
008020         UNTIL WKS-SI-FIN-WORKSORT2.
008030 520-IMPRIME-TOP10-E. EXIT.
008040
008050*-----> SERIE 522 IMPRIME LOS PRIMEROS DIEZ Y DESCARTA EL RESTO
008060*       DEL ARCHIVO DE TRABAJO SIN INTERRUMPIR EL DRENADO
008070 522-IMPRIME-UN-RANGO SECTION.
008080     IF WKS-RANGO-IMPRESO < 10
008090        ADD 1 TO WKS-RANGO-IMPRESO
008100        MOVE WKS-RANGO-IMPRESO  TO DET6-RANGO
008110        MOVE WS2-NOMBRE-TECNICO TO DET6-TECNICO
008120        MOVE WS2-TOTAL-PARCIAL  TO DET6-SCORE
008130        MOVE WKS-DETALLE-6 TO REG-TPREPRT
008140        WRITE REG-TPREPRT
008150     END-IF
008160     RETURN WORKSORT2
008170         AT END MOVE "S" TO WKS-FIN-WORKSORT2
008180     END-RETURN.
008190 522-IMPRIME-UN-RANGO-E. EXIT.
008200
008210*-----> SERIE 600 PRODUCTIVIDAD POR HORA EXTRA DE CADA TECNICO
008220*       (SECCION 7 DEL REPORTE)
008230 600-PRODUCTIVIDAD-HORAS-EXTRA SECTION.
008240     MOVE WKS-ENCAB-7  TO REG-TPREPRT
008250     WRITE REG-TPREPRT
008260     MOVE WKS-ENCAB-72 TO REG-TPREPRT
008270     WRITE REG-TPREPRT
008280     PERFORM 610-IMPRIME-UN-TECNICO
008290         THRU 610-IMPRIME-UN-TECNICO-E
008300         VARYING IDX-TEC FROM 1 BY 1 UNTIL IDX-TEC >
008310             WKS-CANT-TECNICOS.
008320 600-PRODUCTIVIDAD-HORAS-EXTRA-E. EXIT.
008330
008340 610-IMPRIME-UN-TECNICO SECTION.
008350     IF TEC-HORAS-EXTRA(IDX-TEC) = ZERO
008360        MOVE ZERO TO WKS-RATIO-HORAS
008370     ELSE
008380        COMPUTE WKS-RATIO-HORAS ROUNDED =
008390            TEC-TOTAL-PARCIAL(IDX-TEC) / TEC-HORAS-EXTRA(IDX-TEC)
008400     END-IF
008410     MOVE TEC-NOMBRE(IDX-TEC)         TO DET7-TECNICO
008420     MOVE TEC-TOTAL-PARCIAL(IDX-TEC)  TO DET7-SCORE
008430     MOVE TEC-HORAS-EXTRA(IDX-TEC)    TO DET7-HORAS
008440     MOVE WKS-RATIO-HORAS             TO DET7-RATIO
008450     MOVE WKS-DETALLE-7 TO REG-TPREPRT
008460     WRITE REG-TPREPRT.
008470 610-IMPRIME-UN-TECNICO-E. EXIT.
008480
008490*-----> SERIE 650 CONTRIBUCION DEL TOP-20% DE TECNICOS POR HORAS
008500*       EXTRA AL PUNTAJE PARCIAL GENERAL (SECCION 7 DEL REPORTE)
008510 650-CONTRIBUCION-TOP20 SECTION.
008520     COMPUTE WKS-CANT-TOP20 = WKS-CANT-TECNICOS * 0.20
008530     IF WKS-CANT-TOP20 = ZERO
008540        MOVE 1 TO WKS-CANT-TOP20
008550     END-IF
008560     MOVE ZERO TO WKS-SCORE-TOP20
008570     MOVE ZERO TO WKS-CONTADOR-AUX
008580     SORT WORKSORT3
008590         DESCENDING KEY WS3-HORAS-EXTRA
008600         INPUT  PROCEDURE IS 660-GENERA-TOP20
008610         OUTPUT PROCEDURE IS 670-ACUMULA-TOP20
008620     IF WKS-GRAN-TOTAL-PARCIAL = ZERO
008630        MOVE ZERO TO WKS-PCT-TOP20
008640     ELSE
008650        COMPUTE WKS-PCT-TOP20 ROUNDED =
008660            WKS-SCORE-TOP20 / WKS-GRAN-TOTAL-PARCIAL * 100
008670     END-IF
008680     MOVE WKS-SUBTIT-TOP20-7 TO REG-TPREPRT
008690     WRITE REG-TPREPRT
008700     MOVE WKS-CANT-TOP20   TO DT20-CANTIDAD
008710     MOVE WKS-SCORE-TOP20  TO DT20-SCORE
008720     MOVE WKS-PCT-TOP20    TO DT20-PCT
008730     MOVE WKS-DETALLE-TOP20-7 TO REG-TPREPRT
008740     WRITE REG-TPREPRT.
008750 650-CONTRIBUCION-TOP20-E. EXIT.
008760
008770 660-GENERA-TOP20 SECTION.
008780     PERFORM 662-LIBERA-UN-TECNICO-20
008790         THRU 662-LIBERA-UN-TECNICO-20-E
008800         VARYING IDX-TEC FROM 1 BY 1 UNTIL IDX-TEC >
008810             WKS-CANT-TECNICOS.
008820 660-GENERA-TOP20-E. EXIT.
008830
008840 662-LIBERA-UN-TECNICO-20 SECTION.
008850     MOVE TEC-HORAS-EXTRA(IDX-TEC)   TO WS3-HORAS-EXTRA
008860     MOVE TEC-NOMBRE(IDX-TEC)        TO WS3-NOMBRE-TECNICO
008870     MOVE TEC-TOTAL-PARCIAL(IDX-TEC) TO WS3-TOTAL-PARCIAL
008880     RELEASE WS3-REG.
008890 662-LIBERA-UN-TECNICO-20-E. EXIT.
008900
008910 670-ACUMULA-TOP20 SECTION.
008920     RETURN WORKSORT3
008930         AT END MOVE "S" TO WKS-FIN-WORKSORT3
008940     END-RETURN
008950     PERFORM 672-ACUMULA-UN-RANGO-20
008960         THRU 672-ACUMULA-UN-RANGO-20-E
008970         UNTIL WKS-SI-FIN-WORKSORT3.
008980 670-ACUMULA-TOP20-E. EXIT.
008990
009000*-----> SERIE 672 ACUMULA SOLO LOS PRIMEROS N REGISTROS Y
009010*       DRENA EL RESTO DEL ARCHIVO DE TRABAJO SIN SUMARLOS
009020 672-ACUMULA-UN-RANGO-20 SECTION.
009030     IF WKS-CONTADOR-AUX < WKS-CANT-TOP20
009040        ADD 1 TO WKS-CONTADOR-AUX
009050        ADD WS3-TOTAL-PARCIAL TO WKS-SCORE-TOP20
009060     END-IF
009070     RETURN WORKSORT3
009080         AT END MOVE "S" TO WKS-FIN-WORKSORT3
009090     END-RETURN.
009100 672-ACUMULA-UN-RANGO-20-E. EXIT.
009110
009120*-----> SERIE 900 MUESTRA ESTADISTICAS DE FIN DE CORRIDA
009130 900-ESTADISTICAS SECTION.
009140     DISPLAY "**********************************************"
009150         UPON CONSOLE
009160     DISPLAY "*   TPRD3D01 - ESTADISTICAS DE LA CORRIDA     *"
009170         UPON CONSOLE
009180     DISPLAY "**********************************************"
009190         UPON CONSOLE
009200     DISPLAY " > DETALLES LEIDOS      : " WKS-LECTURAS-TOTALES
009210         UPON CONSOLE
009220     DISPLAY " > DETALLES RECHAZADOS  : " WKS-REG-RECHAZADOS
009230         UPON CONSOLE
009240     DISPLAY " > TECNICOS PROCESADOS  : " WKS-CANT-TECNICOS
009250         UPON CONSOLE
009260     DISPLAY " > EQUIPO (Q) UTILIZADO : " WKS-CANT-EQUIPO
009270         UPON CONSOLE
009280     DISPLAY "**********************************************"
009290         UPON CONSOLE.
009300 900-ESTADISTICAS-E. EXIT.
009310
009320*-----> SERIE 950 CIERRA TODOS LOS ARCHIVOS DE LA CORRIDA
009330 950-CIERRA-ARCHIVOS SECTION.
009340     CLOSE OPERDET
009350     CLOSE TPOVERT
009360     CLOSE TPREPRT.
009370 950-CIERRA-ARCHIVOS-E. EXIT.
009380*-----> SERIE 990 PUNTO UNICO DE ABEND POR FALLA DE APERTURA,
009390*-----> ALCANZADO POR GO TO DESDE 100-VALIDA-Y-PREPARA
009400 990-ABEND-CIERRA-ARCHIVOS SECTION.
009410     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
009420     STOP RUN.
009430 990-ABEND-CIERRA-ARCHIVOS-E. EXIT.
