000100******************************************************************
000110* COPY        : CPWKSUM                                         *
000120* APLICACION  : PRODUCTIVIDAD TECNICOS                          *
000130* DESCRIPCION : LAYOUT DEL RESUMEN SEMANAL POR TECNICO (ARCHIVO *
000140*             : TPWKSUM). ES SALIDA DE TPRD1S01 Y ENTRADA DE    *
000150*             : TPRD2C01 Y TPRD4A01, SIEMPRE ORDENADO POR       *
000160*             : TECNICO Y SEMANA (INICIO).                     *
000170* LONGITUD    : 0043 BYTES FIJOS (042 DE DATO + 01 DE FILLER)   *
000180******************************************************************
000190* HISTORIAL DE CAMBIOS
000200*    FECHA     PROGRAMADOR        TICKET   DESCRIPCION
000210* ---------- ------------------- -------- ----------------------
000220* 14/03/1989 EDRD (PEDR)         PRD-0002 CREACION INICIAL
000230* 20/05/2022 EDRD (PEDR)         PRD-0078 SE AGREGA REDEFINES DE
000240*                                         WKSM-SEMANA-INICIO
000250*                                         PARA USO EN ROTULOS DE
000260*                                         REPORTE (DD/MM)
000270******************************************************************
000280 01  REG-TPWKSUM.
000290*--------------------------------------------------------------*
000300*    TECNICO AL QUE CORRESPONDE EL RESUMEN                     *
000310*--------------------------------------------------------------*
000320     05  WKSM-NOMBRE-TECNICO        PIC X(20).
000330*--------------------------------------------------------------*
000340*    LUNES DE LA SEMANA QUE SE RESUME                          *
000350*--------------------------------------------------------------*
000360     05  WKSM-SEMANA-INICIO         PIC 9(08).
000370     05  WKSM-SEMANA-INICIO-R REDEFINES WKSM-SEMANA-INICIO.
000380         10  WKSM-SEM-INI-ANIO      PIC 9(04).
000390         10  WKSM-SEM-INI-MES       PIC 9(02).
000400         10  WKSM-SEM-INI-DIA       PIC 9(02).
000410*--------------------------------------------------------------*
000420*    SUMA DE PUNTAJES DE LA SEMANA PARA EL TECNICO              *
000430*--------------------------------------------------------------*
000440     05  WKSM-PUNTAJE-SEMANA        PIC S9(06).
000450*--------------------------------------------------------------*
000460*    CANTIDAD DE PROTOCOLOS CERRADOS EN LA SEMANA               *
000470*--------------------------------------------------------------*
000480     05  WKSM-CANTIDAD-PROTOCOLOS   PIC 9(04).
000490*--------------------------------------------------------------*
000500*    META SEMANAL AJUSTADA POR FERIADOS                        *
000510*--------------------------------------------------------------*
000520     05  WKSM-META-SEMANA           PIC S9(03).
000530*--------------------------------------------------------------*
000540*    INDICADOR DE CUMPLIMIENTO DE META  (Y = SI, N = NO)       *
000550*--------------------------------------------------------------*
000560     05  WKSM-CUMPLIO-META          PIC X(01).
000570         88  WKSM-SI-CUMPLIO                 VALUE 'Y'.
000580         88  WKSM-NO-CUMPLIO                  VALUE 'N'.
000590     05  FILLER                     PIC X(01).
