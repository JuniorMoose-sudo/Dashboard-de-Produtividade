000100******************************************************************
000110* COPY        : CPOVERT                                         *
000120* APLICACION  : PRODUCTIVIDAD TECNICOS                          *
000130* DESCRIPCION : LAYOUT DE LA TABLA DE HORAS EXTRA POR TECNICO   *
000140*             : (ARCHIVO TPOVERT), USADA EN EL CALCULO DE LA    *
000150*             : PRODUCTIVIDAD POR HORA EXTRA.                   *
000160* LONGITUD    : 0024 BYTES FIJOS, SIN RELLENO                   *
000170******************************************************************
000180* HISTORIAL DE CAMBIOS
000190*    FECHA     PROGRAMADOR        TICKET   DESCRIPCION
000200* ---------- ------------------- -------- ----------------------
000210* 14/03/1989 EDRD (PEDR)         PRD-0002 CREACION INICIAL
000220******************************************************************
000230 01  REG-TPOVERT.
000240     05  OVHR-NOMBRE-TECNICO        PIC X(20).
000250     05  OVHR-HORAS-EXTRA           PIC 9(03)V9.
000260*--> NOTA: LOS DOS CAMPOS SUMAN LOS 24 BYTES ACORDADOS; SIN
000270*--> HOLGURA PARA UN FILLER DE CIERRE.
