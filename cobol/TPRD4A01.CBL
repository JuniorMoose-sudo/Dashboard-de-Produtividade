000100******************************************************************
000110* FECHA       : 28/03/1992                                      *
000120* PROGRAMADOR : EDRD (PEDR)                                      *
000130* APLICACION  : PRODUCTIVIDAD TECNICOS                          *
000140* PROGRAMA    : TPRD4A01                                        *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : LEE EL RESUMEN SEMANAL (TPWKSUM), YA ORDENADO   *
000170*             : POR TECNICO Y SEMANA, Y PRODUCE LAS SECCIONES   *
000180*             : 8 Y 9 DEL REPORTE DE PRODUCTIVIDAD: TENDENCIA   *
000190*             : DE DESEMPENO POR MINIMOS CUADRADOS SOBRE LAS     *
000200*             : ULTIMAS CUATRO SEMANAS CON PROYECCION A LA       *
000210*             : SEMANA SIGUIENTE, PRONOSTICO POR PROMEDIO MOVIL  *
000220*             : Y POR REGRESION SOBRE TODO EL HISTORIAL, Y       *
000230*             : GENERACION DE ALERTAS DE CAIDA DE DESEMPENO Y DE *
000240*             : ZONA PROBLEMATICA.                               *
000250* ARCHIVOS    : TPWKSUM=E, TPREPRT=S                             *
000260* ACCION (ES) : A=ANALIZA                                        *
000270* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. TPRD4A01.
000310 AUTHOR. EDRD.
000320 INSTALLATION. DEPARTAMENTO DE SISTEMAS - UNIDAD PRODUCTIVIDAD.
000330 DATE-WRITTEN. 28/03/1992.
000340 DATE-COMPILED.
000350 SECURITY. USO INTERNO. PROHIBIDA SU DIVULGACION FUERA DEL AREA.
000360******************************************************************
000370*                      HISTORIAL DE CAMBIOS                      *
000380******************************************************************
000390* FECHA        PROG.   TICKET    DESCRIPCION
000400* ----------   ------  --------  ------------------------------
000410* 28/03/1992   PEDR    PRD-0005  CREACION INICIAL. TENDENCIA POR
000420*                                MINIMOS CUADRADOS SOBRE LAS
000430*                                ULTIMAS CUATRO SEMANAS.
000440* 10/07/1994   PEDR    PRD-0007  SE AGREGA EL PRONOSTICO POR
000450*                                PROMEDIO MOVIL Y POR REGRESION
000460*                                SOBRE TODO EL HISTORIAL.
000470* 14/11/1996   PEDR    PRD-0010  SE AGREGA LA GENERACION DE
000480*                                ALERTAS DE CAIDA DE DESEMPENO Y
000490*                                DE ZONA PROBLEMATICA.
000500* 30/01/1998   JM47    PRD-0014  AJUSTE DE SIGLO EN LOS CAMPOS DE
000510*                                FECHA DE PROYECCION PARA EL
000520*                                CAMBIO DE MILENIO (AAAA EN VEZ
000530*                                DE AA).
000540* 19/06/1999   CQXG    PRD-0018  VALIDACION ADICIONAL DE FECHA DE
000550*                                SEMANA ANTES DE CALCULAR LA
000560*                                PROYECCION A SIETE DIAS.
000570* 11/02/2001   PEDR    PRD-0023  CORRECCION DEL REDONDEO DE LA
000580*                                PENDIENTE EN DOS DECIMALES.
000590* 23/08/2003   JM47    PRD-0029  SE ESTANDARIZA EL MANEJO DE FILE
000600*                                STATUS EXTENDIDO CON DEBD1R00.
000610* 15/03/2006   CQXG    PRD-0035  SE AGREGA EL CAMPO DE IMPACTO POR
000620*                                BARRIO; COMO EL DETALLE NO TRAE
000630*                                ESE CAMPO, SIEMPRE SE INFORMA
000640*                                "CAMPO AUSENTE".
000650* 20/11/2009   PEDR    PRD-0041  REVISION DE ENCABEZADOS PARA EL
000660*                                NUEVO FORMATO CORPORATIVO.
000670* 08/07/2012   JM47    PRD-0048  SE AMPLIA LA TABLA DE SEMANAS POR
000680*                                TECNICO DE 60 A 120, IGUAL QUE EN
000690*                                TPRD2C01.
000700* 26/04/2015   CQXG    PRD-0056  LIMPIEZA DE COMENTARIOS Y
000710*                                RENOMBRE DE VARIABLES OBSOLETAS.
000720* 12/09/2017   PEDR    PRD-0065  SE VALIDA TECNICO CON MENOS DE
000730*                                TRES SEMANAS PARA EVITAR
000740*                                PRONOSTICO SIN BASE SUFICIENTE.
000750* 31/01/2020   JM47    PRD-0074  REVISION GENERAL PARA AUDITORIA
000760*                                ANUAL DE CONTROLES INTERNOS.
000770* 19/05/2022   CQXG    PRD-0081  SE AGREGA REDEFINES DE LA
000780*                                PENDIENTE PARA TRAZA DE AUDITORIA
000790*                                EN CASOS DE REDONDEO LIMITE.
000795* 20/08/2026   CQXG    PRD-0099  EL PRONOSTICO SE DESLIGA DE LA
000796*                                TENDENCIA: CON TRES
000797*                                SEMANAS YA SE EMITE PRONOSTICO,
000798*                                AUNQUE LA TENDENCIA AUN REQUIERA
000799*                                CUATRO. SE CORRIGE TAMBIEN EL
000800*                                PROMEDIO MOVIL A TRES SEMANAS.
000801******************************************************************
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM.
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT TPWKSUM  ASSIGN TO TPWKSUM
000880            ORGANIZATION  IS SEQUENTIAL
000890            ACCESS        IS SEQUENTIAL
000900            FILE STATUS   IS FS-TPWKSUM
000910                             FSE-TPWKSUM.
000920
000930     SELECT TPREPRT  ASSIGN TO SYS010
000940            ORGANIZATION  IS SEQUENTIAL
000950            FILE STATUS   IS FS-TPREPRT.
000960
000970 DATA DIVISION.
000980 FILE SECTION.
000990******************************************************************
001000*                DEFINICION DE ARCHIVOS A UTILIZAR               *
001010******************************************************************
001020 FD  TPWKSUM.
001030     COPY CPWKSUM.
001040 FD  TPREPRT.
001050     COPY CPRLINE.
001060******************************************************************
001070 WORKING-STORAGE SECTION.
001080******************************************************************
001090*                CONTADORES, OPERADORES Y CONTROLADORES          *
001100******************************************************************
001110 01  WKS-CAMPOS-DE-TRABAJO.
001120     05  WKS-PROGRAMA               PIC X(08) VALUE "TPRD4A01".
001130     05  WKS-CANT-ALERTAS           PIC 9(04) VALUE ZERO.
001140     05  WKS-RANGO-TENDENCIA        PIC 9(04) VALUE ZERO.
001150*--> VISTA CRUDA DE LOS CAMPOS DE TRABAJO PARA DISPLAY DE TRAZA
001160 01  WKS-CAMPOS-TRABAJO-R REDEFINES WKS-CAMPOS-DE-TRABAJO.
001170     05  WKS-TRAZA-CAMPOS           PIC X(16).
001180 01  WKS-FIN-TPWKSUM-SW             PIC X(01) VALUE "N".
001190     88  WKS-FIN-TPWKSUM                   VALUE "S".
001200 01  WKS-TEC-ACTUAL                 PIC X(20) VALUE SPACES.
001210******************************************************************
001220*       TABLA DE SEMANAS DE UN TECNICO (VIGENTE DURANTE EL       *
001230*       RECORRIDO DE CONTROL DE QUIEBRE POR TECNICO)             *
001240******************************************************************
001250 77  WKS-CANT-SEMANAS               PIC 9(03) VALUE ZERO.
001260 01  WKS-TABLA-SEMANAS.
001270     05  WKS-SEMANA-DET OCCURS 1 TO 120 TIMES
001280             DEPENDING ON WKS-CANT-SEMANAS
001290             INDEXED BY IDX-SEM.
001300         10  WKS-SEM-INICIO          PIC 9(08).
001310         10  WKS-SEM-PUNTAJE         PIC S9(06).
001320         10  WKS-SEM-META            PIC S9(03).
001330         10  WKS-SEM-CUMPLIO         PIC X(01).
001340             88  WKS-SEM-SI-CUMPLIO          VALUE "Y".
001350             88  WKS-SEM-NO-CUMPLIO          VALUE "N".
001360******************************************************************
001370*       ACUMULADORES PARA MINIMOS CUADRADOS Y PRONOSTICO          *
001380******************************************************************
001390 01  WKS-SUMA-X                     PIC S9(07)V9999
001400                                     VALUE ZERO.
001410 01  WKS-SUMA-Y                     PIC S9(09)V9999
001420                                     VALUE ZERO.
001430 01  WKS-SUMA-XY                    PIC S9(11)V9999
001440                                     VALUE ZERO.
001450 01  WKS-SUMA-X2                    PIC S9(09)V9999
001460                                     VALUE ZERO.
001470 01  WKS-PROMEDIO-Y                 PIC S9(07)V9999
001480                                     VALUE ZERO.
001490 01  WKS-PENDIENTE-TENDENCIA        PIC S9(05)V9999
001500                                     VALUE ZERO.
001510*--> DESGLOSE DE LA PENDIENTE PARA TRAZA DE AUDITORIA EN REDONDEO
001520 01  WKS-PENDIENTE-R REDEFINES WKS-PENDIENTE-TENDENCIA.
001530     05  WKS-PEND-ENTERO             PIC S9(05).
001540     05  WKS-PEND-DECIMAL            PIC 9(04).
001550 01  WKS-INTERCEPTO-TENDENCIA        PIC S9(07)V9999
001560                                     VALUE ZERO.
001570 01  WKS-PEND-REGR                   PIC S9(05)V9999
001580                                     VALUE ZERO.
001590 01  WKS-INTER-REGR                  PIC S9(07)V9999
001600                                     VALUE ZERO.
001610 01  WKS-PROYECCION                  PIC S9(07)V9
001620                                     VALUE ZERO.
001630 01  WKS-PRONOSTICO-PROM-MOVIL        PIC S9(07)V9
001640                                     VALUE ZERO.
001650 01  WKS-PRONOSTICO-REGRESION         PIC S9(07)V9
001660                                     VALUE ZERO.
001670 01  WKS-DIFERENCIA-PRONOSTICO        PIC S9(07)V9
001680                                     VALUE ZERO.
001690 01  WKS-TENDENCIA-SUFICIENTE         PIC X(01) VALUE "N".
001700     88  WKS-SI-TENDENCIA-SUFICIENTE        VALUE "Y".
001710 01  WKS-PRONOSTICO-SUFICIENTE        PIC X(01) VALUE "N".
001720     88  WKS-SI-PRONOSTICO-SUFICIENTE       VALUE "Y".
001730 01  WKS-DESCR-TENDENCIA              PIC X(07) VALUE SPACES.
001740*--> INDICES Y VALORES TEMPORALES DE LAS CUATRO ULTIMAS SEMANAS
001750*    PARA LA TENDENCIA Y DE LAS TRES ULTIMAS PARA EL PROM. MOVIL
001760 77  WKS-IDX-Y0                       PIC 9(03) VALUE ZERO.
001770 77  WKS-IDX-Y1                       PIC 9(03) VALUE ZERO.
001780 77  WKS-IDX-Y2                       PIC 9(03) VALUE ZERO.
001790 77  WKS-IDX-Y3                       PIC 9(03) VALUE ZERO.
001800 01  WKS-VALOR-Y0                     PIC S9(06) VALUE ZERO.
001810 01  WKS-VALOR-Y1                     PIC S9(06) VALUE ZERO.
001820 01  WKS-VALOR-Y2                     PIC S9(06) VALUE ZERO.
001830 01  WKS-VALOR-Y3                     PIC S9(06) VALUE ZERO.
001840******************************************************************
001850*       FECHAS DE PROYECCION Y DEL ULTIMO PERIODO DEL TECNICO    *
001860******************************************************************
001870 01  WKS-JULIANO-ULTIMA-SEM           PIC S9(08) VALUE ZERO.
001880 01  WKS-JULIANO-PROYECCION           PIC S9(08) VALUE ZERO.
001890 01  WKS-FECHA-PROYECCION             PIC 9(08)  VALUE ZERO.
001900 01  WKS-FECHA-PROYECCION-R REDEFINES WKS-FECHA-PROYECCION.
001910     05  WKS-FPR-ANIO                 PIC 9(04).
001920     05  WKS-FPR-MES                  PIC 9(02).
001930     05  WKS-FPR-DIA                  PIC 9(02).
001940******************************************************************
001950*       IMPACTO POR VECINDARIO - EL DETALLE DE OPERACIONES        *
001960*       NO TRAE CAMPO DE VECINDARIO, POR LO QUE ESTA TABLA NUNCA  *
001970*       SE PUEBLA Y LA RAMA "CAMPO AUSENTE" ES LA UNICA QUE CORRE *
001980******************************************************************
001990 01  WKS-VECINDARIO-DISPONIBLE        PIC X(01) VALUE "N".
002000     88  WKS-SI-VECINDARIO-DISPONIBLE       VALUE "Y".
002010 01  WKS-CANT-VECINDARIOS             PIC 9(02) VALUE ZERO.
002020 01  WKS-TABLA-VECINDARIOS.
002030     05  WKS-VECI-ITEM OCCURS 0 TO 50 TIMES
002040             DEPENDING ON WKS-CANT-VECINDARIOS
002050             INDEXED BY IDX-VECI.
002060         10  VECI-NOMBRE              PIC X(20).
002070         10  VECI-TASA-CUMPLIO         PIC 9(01)V999.
002080******************************************************************
002090*       TABLA DE ALERTAS GENERADAS EN LA CORRIDA (SEC. 9)         *
002100******************************************************************
002110 01  WKS-TABLA-ALERTAS.
002120     05  WKS-ALERTA-ITEM OCCURS 1 TO 200 TIMES
002130             DEPENDING ON WKS-CANT-ALERTAS
002140             INDEXED BY IDX-ALER.
002150         10  ALER-TIPO                PIC X(20).
002160         10  ALER-SUJETO              PIC X(20).
002170         10  ALER-SEVERIDAD           PIC X(06).
002180         10  ALER-MENSAJE             PIC X(60).
002190*--> CAMPOS TEMPORALES PARA ARMAR UNA ALERTA ANTES DE AGREGARLA
002200 01  WKS-ALER-TIPO-TMP                PIC X(20) VALUE SPACES.
002210 01  WKS-ALER-SUJETO-TMP              PIC X(20) VALUE SPACES.
002220 01  WKS-ALER-SEVERIDAD-TMP           PIC X(06) VALUE SPACES.
002230 01  WKS-ALER-MENSAJE-TMP             PIC X(60) VALUE SPACES.
002240******************************************************************
002250*          VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO           *
002260******************************************************************
002270 01  FS-TPWKSUM                      PIC X(02) VALUE "00".
002280 01  FS-TPREPRT                      PIC X(02) VALUE "00".
002290 01  FSE-TPWKSUM.
002300     02  FSE-RETURN                  PIC S9(04) COMP-5 VALUE ZERO.
002310     02  FSE-FUNCTION                PIC S9(04) COMP-5 VALUE ZERO.
002320     02  FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE ZERO.
002330* ---> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
002340 01  PROGRAMA                        PIC X(08) VALUE SPACES.
002350 01  ARCHIVO                         PIC X(08) VALUE SPACES.
002360 01  ACCION                          PIC X(10) VALUE SPACES.
002370 01  LLAVE                           PIC X(32) VALUE SPACES.
002380******************************************************************
002390*          E N C A B E Z A D O S   Y   D E T A L L E S           *
002400******************************************************************
002410 01  WKS-ENCAB-8.
002420     05  FILLER                     PIC X(30) VALUE
002430         "PRODUCTIVIDAD TECNICOS".
002440     05  FILLER                     PIC X(40) VALUE
002450         "ANALISIS DE TENDENCIA  -  SEC. 8".
002460     05  FILLER                     PIC X(62) VALUE SPACES.
002470 01  WKS-ENCAB-82.
002480     05  FILLER                     PIC X(08) VALUE "TECNICO".
002490     05  FILLER                     PIC X(10) VALUE SPACES.
002500     05  FILLER                     PIC X(09) VALUE "TENDENCIA".
002510     05  FILLER                     PIC X(04) VALUE SPACES.
002520     05  FILLER                     PIC X(09) VALUE "PENDIENTE".
002530     05  FILLER                     PIC X(03) VALUE SPACES.
002540     05  FILLER                     PIC X(10) VALUE "PROYECCION".
002550     05  FILLER                     PIC X(03) VALUE SPACES.
002560     05  FILLER                     PIC X(10) VALUE "FECHA PROY".
002570     05  FILLER                     PIC X(03) VALUE SPACES.
002580     05  FILLER                     PIC X(09) VALUE "PROM-MOV.".
002590     05  FILLER                     PIC X(03) VALUE SPACES.
002600     05  FILLER                     PIC X(09) VALUE "PRON-REGR".
002610     05  FILLER                     PIC X(03) VALUE SPACES.
002620     05  FILLER                     PIC X(06) VALUE "DIFER.".
002630     05  FILLER                     PIC X(08) VALUE SPACES.
002640 01  WKS-DETALLE-8.
002650     05  DET8-TECNICO               PIC X(20).
002660     05  FILLER                     PIC X(01) VALUE SPACES.
002670     05  DET8-TENDENCIA             PIC X(07).
002680     05  FILLER                     PIC X(02) VALUE SPACES.
002690     05  DET8-PENDIENTE             PIC -999.99.
002700     05  FILLER                     PIC X(02) VALUE SPACES.
002710     05  DET8-PROYECCION            PIC ----ZZ9.9.
002720     05  FILLER                     PIC X(01) VALUE SPACES.
002730     05  DET8-DIA-PROY              PIC 99.
002740     05  FILLER                     PIC X(01) VALUE '/'.
002750     05  DET8-MES-PROY              PIC 99.
002760     05  FILLER                     PIC X(01) VALUE '/'.
002770     05  DET8-ANIO-PROY             PIC 9999.
002780     05  FILLER                     PIC X(01) VALUE SPACES.
002790     05  DET8-PROM-MOVIL            PIC ----ZZ9.9.
002800     05  FILLER                     PIC X(01) VALUE SPACES.
002810     05  DET8-PRON-REGRESION        PIC ----ZZ9.9.
002820     05  FILLER                     PIC X(01) VALUE SPACES.
002830     05  DET8-DIFERENCIA            PIC ----ZZ9.9.
002840     05  FILLER                     PIC X(09) VALUE SPACES.
002850 01  WKS-SIN-TENDENCIA-8.
002860     05  FILLER                     PIC X(10) VALUE SPACES.
002870     05  FILLER                     PIC X(48) VALUE
002880         "SIN TECNICOS CON TENDENCIA SUFICIENTE (4 SEM.).".
002890     05  FILLER                     PIC X(74) VALUE SPACES.
002900 01  WKS-ENCAB-9.
002910     05  FILLER                     PIC X(30) VALUE
002920         "PRODUCTIVIDAD TECNICOS".
002930     05  FILLER                     PIC X(40) VALUE
002940         "ALERTAS DE DESEMPENO  -  SEC. 9".
002950     05  FILLER                     PIC X(62) VALUE SPACES.
002960 01  WKS-ENCAB-92.
002970     05  FILLER                     PIC X(04) VALUE "TIPO".
002980     05  FILLER                     PIC X(18) VALUE SPACES.
002990     05  FILLER                     PIC X(06) VALUE "SUJETO".
003000     05  FILLER                     PIC X(16) VALUE SPACES.
003010     05  FILLER                     PIC X(08) VALUE "SEVERID.".
003020     05  FILLER                     PIC X(02) VALUE SPACES.
003030     05  FILLER                     PIC X(07) VALUE "MENSAJE".
003040     05  FILLER                     PIC X(51) VALUE SPACES.
003050 01  WKS-DETALLE-9.
003060     05  DET9-TIPO                  PIC X(20).
003070     05  FILLER                     PIC X(02) VALUE SPACES.
003080     05  DET9-SUJETO                PIC X(20).
003090     05  FILLER                     PIC X(02) VALUE SPACES.
003100     05  DET9-SEVERIDAD             PIC X(06).
003110     05  FILLER                     PIC X(02) VALUE SPACES.
003120     05  DET9-MENSAJE               PIC X(60).
003130     05  FILLER                     PIC X(20) VALUE SPACES.
003140 01  WKS-SIN-ALERTAS-9.
003150     05  FILLER                     PIC X(10) VALUE SPACES.
003160     05  FILLER                     PIC X(12) VALUE
003170         "NO ALERTS".
003180     05  FILLER                     PIC X(110) VALUE SPACES.
003190******************************************************************
003200*                P R O C E D U R E   D I V I S I O N             *
003210******************************************************************
003220 PROCEDURE DIVISION.
003230******************************************************************
003240*-----> SERIE 100 RUTINA DIRECTRIZ DEL PROGRAMA
003250 100-PROCESO-PRINCIPAL SECTION.
003270     PERFORM 100-VALIDA-Y-PREPARA
003280         THRU 100-VALIDA-Y-PREPARA-E
003290     PERFORM 200-CARGA-RESUMEN-SEMANAL
003300         THRU 200-CARGA-RESUMEN-SEMANAL-E
003310         UNTIL WKS-FIN-TPWKSUM
003320     PERFORM 500-IMPRIME-ALERTAS
003330         THRU 500-IMPRIME-ALERTAS-E
003340     PERFORM 900-ESTADISTICAS
003350         THRU 900-ESTADISTICAS-E
003360     PERFORM 950-CIERRA-ARCHIVOS
003370         THRU 950-CIERRA-ARCHIVOS-E
003380     STOP RUN.
003390 100-PROCESO-PRINCIPAL-E. EXIT.
003410******************************************************************
003415*-----> SERIE 100 ABRE ARCHIVOS E IMPRIME LOS ENCABEZADOS DE LA
003416*       SECCION 8
003420 100-VALIDA-Y-PREPARA SECTION.
003450     MOVE "TPRD4A01"            TO PROGRAMA
003460     OPEN INPUT  TPWKSUM
003470     MOVE "TPWKSUM"             TO ARCHIVO
003480     MOVE "ABRIR"               TO ACCION
003490     MOVE SPACES                TO LLAVE
003500     IF FS-TPWKSUM NOT = "00"
003510         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
003520             LLAVE, FS-TPWKSUM, FSE-TPWKSUM
003521         DISPLAY "   >>> ERROR AL ABRIR TPWKSUM <<<" UPON CONSOLE
003522         MOVE 91 TO RETURN-CODE
003523         GO TO 990-ABEND-CIERRA-ARCHIVOS
003530     END-IF
003540     OPEN OUTPUT TPREPRT
003550     MOVE "TPREPRT"             TO ARCHIVO
003560     IF FS-TPREPRT NOT = "00"
003570         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
003580             LLAVE, FS-TPREPRT, FSE-TPWKSUM
003581         DISPLAY "   >>> ERROR AL ABRIR TPREPRT <<<" UPON CONSOLE
003582         MOVE 91 TO RETURN-CODE
003583         GO TO 990-ABEND-CIERRA-ARCHIVOS
003590     END-IF
003600     WRITE REG-TPREPRT FROM WKS-ENCAB-8 AFTER ADVANCING PAGE
003610     WRITE REG-TPREPRT FROM WKS-ENCAB-82 AFTER ADVANCING 2
003620     READ TPWKSUM
003630         AT END
003640             SET WKS-FIN-TPWKSUM TO TRUE
003650     END-READ.
003660 100-VALIDA-Y-PREPARA-E. EXIT.
003680******************************************************************
003690 200-CARGA-RESUMEN-SEMANAL SECTION.
003710*    ARMA, POR CONTROL DE QUIEBRE, LA TABLA DE SEMANAS DE CADA
003720*    TECNICO Y AL CERRAR UN TECNICO LO MANDA A ANALIZAR.
003730     IF WKSM-NOMBRE-TECNICO NOT = WKS-TEC-ACTUAL
003740         AND WKS-CANT-SEMANAS NOT = ZERO
003750         PERFORM 210-ACUMULA-UN-TECNICO
003760             THRU 210-ACUMULA-UN-TECNICO-E
003770         MOVE ZERO               TO WKS-CANT-SEMANAS
003780     END-IF
003790     MOVE WKSM-NOMBRE-TECNICO    TO WKS-TEC-ACTUAL
003800     PERFORM 212-ACUMULA-UNA-SEMANA
003810         THRU 212-ACUMULA-UNA-SEMANA-E
003820     READ TPWKSUM
003830         AT END
003840             SET WKS-FIN-TPWKSUM TO TRUE
003850             IF WKS-CANT-SEMANAS NOT = ZERO
003860                 PERFORM 210-ACUMULA-UN-TECNICO
003870                     THRU 210-ACUMULA-UN-TECNICO-E
003880             END-IF
003890     END-READ.
003900 200-CARGA-RESUMEN-SEMANAL-E. EXIT.
003920******************************************************************
003930 212-ACUMULA-UNA-SEMANA SECTION.
003950*    19/06/1999 CQXG PRD-0008 - TOPA LA TABLA A 120 SEMANAS POR
003960*    TECNICO (MAS DE DOS ANIOS) PARA EVITAR DESBORDE.
003970     IF WKS-CANT-SEMANAS < 120
003980         ADD 1 TO WKS-CANT-SEMANAS
003990         SET IDX-SEM TO WKS-CANT-SEMANAS
004000         MOVE WKSM-SEMANA-INICIO      TO WKS-SEM-INICIO (IDX-SEM)
004010         MOVE WKSM-PUNTAJE-SEMANA     TO WKS-SEM-PUNTAJE (IDX-SEM)
004020         MOVE WKSM-META-SEMANA        TO WKS-SEM-META (IDX-SEM)
004030         MOVE WKSM-CUMPLIO-META       TO WKS-SEM-CUMPLIO (IDX-SEM)
004040     END-IF.
004050 212-ACUMULA-UNA-SEMANA-E. EXIT.
004070******************************************************************
004080 210-ACUMULA-UN-TECNICO SECTION.
004100*    DIRIGE EL ANALISIS DE TENDENCIA, PRONOSTICO, IMPACTO DE
004110*    VECINDARIO Y ALERTAS PARA UN TECNICO YA COMPLETO.
004120     MOVE "N"                    TO WKS-TENDENCIA-SUFICIENTE
004130     MOVE "N"                    TO WKS-PRONOSTICO-SUFICIENTE
004131*    20/08/2026 CQXG PRD-0099 - LA TENDENCIA SIGUE EXIGIENDO 4
004132*    SEMANAS, PERO EL PRONOSTICO ES UN
004133*    CALCULO INDEPENDIENTE QUE SOLO EXIGE 3; YA NO SE PASA POR
004134*    ALTO EL PRONOSTICO DE UN TECNICO DE EXACTAMENTE 3 SEMANAS.
004140     IF WKS-CANT-SEMANAS >= 4
004150         PERFORM 300-CALCULA-TENDENCIA
004160             THRU 300-CALCULA-TENDENCIA-E
004170     END-IF
004180     IF WKS-CANT-SEMANAS >= 3
004190         PERFORM 310-CALCULA-PRONOSTICO
004200             THRU 310-CALCULA-PRONOSTICO-E
004210     END-IF
004211     IF WKS-TENDENCIA-SUFICIENTE = "Y"
004212        OR WKS-PRONOSTICO-SUFICIENTE = "Y"
004213         PERFORM 420-IMPRIME-TENDENCIA
004214             THRU 420-IMPRIME-TENDENCIA-E
004215     END-IF
004220     PERFORM 400-GENERA-ALERTAS
004221         THRU 400-GENERA-ALERTAS-E
004250     PERFORM 320-IMPACTO-VECINDARIO
004251         THRU 320-IMPACTO-VECINDARIO-E.
004260 210-ACUMULA-UN-TECNICO-E. EXIT.
004280******************************************************************
004290 300-CALCULA-TENDENCIA SECTION.
004310*    28/03/1992 EDRD PRD-0005 - AJUSTE LINEAL POR MINIMOS
004320*    CUADRADOS SOBRE LAS ULTIMAS 4 SEMANAS (FORMULA CERRADA
004330*    PARA PUNTOS EQUIESPACIADOS X = 0,1,2,3).
004340     SET IDX-SEM TO WKS-CANT-SEMANAS
004350     MOVE WKS-SEM-PUNTAJE (IDX-SEM)     TO WKS-VALOR-Y3
004360     SET IDX-SEM DOWN BY 1
004370     MOVE WKS-SEM-PUNTAJE (IDX-SEM)     TO WKS-VALOR-Y2
004380     SET IDX-SEM DOWN BY 1
004390     MOVE WKS-SEM-PUNTAJE (IDX-SEM)     TO WKS-VALOR-Y1
004400     SET IDX-SEM DOWN BY 1
004410     MOVE WKS-SEM-PUNTAJE (IDX-SEM)     TO WKS-VALOR-Y0
004420     COMPUTE WKS-PENDIENTE-TENDENCIA ROUNDED =
004430         ((WKS-VALOR-Y0 * -3) - WKS-VALOR-Y1 + WKS-VALOR-Y2
004440             + (WKS-VALOR-Y3 * 3)) / 10
004450     COMPUTE WKS-PROMEDIO-Y ROUNDED =
004460         (WKS-VALOR-Y0 + WKS-VALOR-Y1 + WKS-VALOR-Y2 + WKS-VALOR-Y3)
004470             / 4
004480     COMPUTE WKS-INTERCEPTO-TENDENCIA ROUNDED =
004490         WKS-PROMEDIO-Y - (1.5 * WKS-PENDIENTE-TENDENCIA)
004500     IF WKS-PENDIENTE-TENDENCIA > +0.5
004510         MOVE "HIGH"             TO WKS-DESCR-TENDENCIA
004520     ELSE
004530         IF WKS-PENDIENTE-TENDENCIA < -0.5
004540             MOVE "LOW"          TO WKS-DESCR-TENDENCIA
004550         ELSE
004560             MOVE "STABLE"       TO WKS-DESCR-TENDENCIA
004570         END-IF
004580     END-IF
004590     COMPUTE WKS-PROYECCION ROUNDED =
004600         WKS-INTERCEPTO-TENDENCIA + (WKS-PENDIENTE-TENDENCIA * 4)
004610*    LA SEMANA PROYECTADA CAE 7 DIAS DESPUES DEL INICIO DE LA
004620*    ULTIMA SEMANA CARGADA EN LA TABLA.
004630     SET IDX-SEM TO WKS-CANT-SEMANAS
004640     COMPUTE WKS-JULIANO-ULTIMA-SEM =
004650         FUNCTION INTEGER-OF-DATE (WKS-SEM-INICIO (IDX-SEM))
004660     COMPUTE WKS-JULIANO-PROYECCION =
004670         WKS-JULIANO-ULTIMA-SEM + 7
004680     MOVE FUNCTION DATE-OF-INTEGER (WKS-JULIANO-PROYECCION)
004690         TO WKS-FECHA-PROYECCION
004700     MOVE "Y"                    TO WKS-TENDENCIA-SUFICIENTE.
004710 300-CALCULA-TENDENCIA-E. EXIT.
004730******************************************************************
004740 310-CALCULA-PRONOSTICO SECTION.
004751*    20/08/2026 CQXG PRD-0099 - EL PRONOSTICO YA NO DEPENDE DE QUE
004752*    300-CALCULA-TENDENCIA HAYA CORRIDO (ESA RUTINA EXIGE 4
004753*    SEMANAS); TOMA SUS PROPIAS ULTIMAS 3 SEMANAS (Y1/Y2/Y3) PARA
004754*    EL PROMEDIO MOVIL, QUE YA NO USA Y0.
004755     SET IDX-SEM TO WKS-CANT-SEMANAS
004756     MOVE WKS-SEM-PUNTAJE (IDX-SEM)     TO WKS-VALOR-Y3
004757     SET IDX-SEM DOWN BY 1
004758     MOVE WKS-SEM-PUNTAJE (IDX-SEM)     TO WKS-VALOR-Y2
004759     SET IDX-SEM DOWN BY 1
004760     MOVE WKS-SEM-PUNTAJE (IDX-SEM)     TO WKS-VALOR-Y1
004770*    28/03/1992 EDRD PRD-0005 - PROMEDIO MOVIL DE 3 SEMANAS Y
004771*    REGRESION LINEAL SOBRE TODAS LAS SEMANAS DISPONIBLES.
004780     MOVE ZERO                   TO WKS-SUMA-X WKS-SUMA-Y
004790         WKS-SUMA-XY WKS-SUMA-X2
004800     COMPUTE WKS-PRONOSTICO-PROM-MOVIL ROUNDED =
004810         (WKS-VALOR-Y1 + WKS-VALOR-Y2 + WKS-VALOR-Y3)
004820             / 3
004830     MOVE ZERO                   TO WKS-IDX-Y0
004840     PERFORM 312-SUMA-UNA-SEMANA-PRONOSTICO
004850         THRU 312-SUMA-UNA-SEMANA-PRONOSTICO-E
004860         VARYING IDX-SEM FROM 1 BY 1
004870         UNTIL IDX-SEM > WKS-CANT-SEMANAS
004880*    10/07/1994 EDRD PRD-0007 - FORMULA GENERAL DE REGRESION
004890*    LINEAL PARA N PUNTOS NO NECESARIAMENTE IGUAL A 4.
004900     COMPUTE WKS-PEND-REGR ROUNDED =
004910         ((WKS-CANT-SEMANAS * WKS-SUMA-XY) - (WKS-SUMA-X * WKS-SUMA-Y))
004920             / ((WKS-CANT-SEMANAS * WKS-SUMA-X2) -
004930               (WKS-SUMA-X * WKS-SUMA-X))
004940     COMPUTE WKS-INTER-REGR ROUNDED =
004950         (WKS-SUMA-Y - (WKS-PEND-REGR * WKS-SUMA-X)) / WKS-CANT-SEMANAS
004960     COMPUTE WKS-PRONOSTICO-REGRESION ROUNDED =
004970         WKS-INTER-REGR +
004980             (WKS-PEND-REGR * (WKS-CANT-SEMANAS + 1))
004990     SET IDX-SEM TO WKS-CANT-SEMANAS
005000     COMPUTE WKS-DIFERENCIA-PRONOSTICO ROUNDED =
005010         WKS-PRONOSTICO-REGRESION - WKS-SEM-META (IDX-SEM)
005020     MOVE "Y"                    TO WKS-PRONOSTICO-SUFICIENTE.
005030 310-CALCULA-PRONOSTICO-E. EXIT.
005050******************************************************************
005060 312-SUMA-UNA-SEMANA-PRONOSTICO SECTION.
005080*    ACUMULA LAS SUMATORIAS X, Y, XY, X-CUADRADO QUE ALIMENTAN
005090*    LA REGRESION LINEAL GENERAL DE LA RUTINA 310.
005100     ADD 1 TO WKS-IDX-Y0
005110     COMPUTE WKS-SUMA-X = WKS-SUMA-X + WKS-IDX-Y0
005120     COMPUTE WKS-SUMA-Y = WKS-SUMA-Y + WKS-SEM-PUNTAJE (IDX-SEM)
005130     COMPUTE WKS-SUMA-XY = WKS-SUMA-XY +
005140         (WKS-IDX-Y0 * WKS-SEM-PUNTAJE (IDX-SEM))
005150     COMPUTE WKS-SUMA-X2 = WKS-SUMA-X2 + (WKS-IDX-Y0 * WKS-IDX-Y0).
005160 312-SUMA-UNA-SEMANA-PRONOSTICO-E. EXIT.
005180******************************************************************
005190 320-IMPACTO-VECINDARIO SECTION.
005210*    14/11/1996 EDRD PRD-0010 - EL DETALLE DE OPERACIONES NO
005220*    TRAE VECINDARIO; LA TABLA QUEDA SIEMPRE VACIA, PERO SE
005230*    DEJA LA RUTINA LISTA PARA EL DIA QUE EL ARCHIVO LO INCLUYA.
005240     MOVE "N"                    TO WKS-VECINDARIO-DISPONIBLE
005250     MOVE ZERO                   TO WKS-CANT-VECINDARIOS
005260     IF WKS-CANT-VECINDARIOS > ZERO
005270         MOVE "Y"                TO WKS-VECINDARIO-DISPONIBLE
005280         PERFORM 404-EVALUA-ZONA-PROBLEMATICA
005290             THRU 404-EVALUA-ZONA-PROBLEMATICA-E
005300             VARYING IDX-VECI FROM 1 BY 1
005310             UNTIL IDX-VECI > WKS-CANT-VECINDARIOS
005320     END-IF.
005330 320-IMPACTO-VECINDARIO-E. EXIT.
005350******************************************************************
005360 400-GENERA-ALERTAS SECTION.
005380*    14/11/1996 EDRD PRD-0010 - EVALUA LAS CONDICIONES DE ALERTA
005390*    PARA EL TECNICO QUE SE ACABA DE ANALIZAR.
005400     PERFORM 402-EVALUA-CAIDA-DESEMPENO
005410         THRU 402-EVALUA-CAIDA-DESEMPENO-E.
005420 400-GENERA-ALERTAS-E. EXIT.
005440******************************************************************
005450 402-EVALUA-CAIDA-DESEMPENO SECTION.
005470*    DISPARA PERFORMANCE-DROP CUANDO LAS ULTIMAS 3 SEMANAS
005480*    SIGUEN EL PATRON CUMPLIO / NO CUMPLIO / NO CUMPLIO.
005490     IF WKS-CANT-SEMANAS >= 3
005500         SET IDX-SEM TO WKS-CANT-SEMANAS
005510         MOVE SPACES             TO WKS-ALER-TIPO-TMP
005520         IF WKS-SEM-CUMPLIO (IDX-SEM) = "N"
005530             SET IDX-SEM DOWN BY 1
005540             IF WKS-SEM-CUMPLIO (IDX-SEM) = "N"
005550                 SET IDX-SEM DOWN BY 1
005560                 IF WKS-SEM-CUMPLIO (IDX-SEM) = "Y"
005570                     MOVE "PERFORMANCE-DROP"   TO WKS-ALER-TIPO-TMP
005580                     MOVE WKS-TEC-ACTUAL       TO WKS-ALER-SUJETO-TMP
005590                     MOVE "HIGH"               TO WKS-ALER-SEVERIDAD-TMP
005600                     MOVE "TECNICO CUMPLIO LA META Y LUEGO FALLO"
005610                         TO WKS-ALER-MENSAJE-TMP
005620                     MOVE "DOS SEMANAS SEGUIDAS."
005630                         TO WKS-ALER-MENSAJE-TMP (39:22)
005640                 END-IF
005650             END-IF
005660         END-IF
005670         IF WKS-ALER-TIPO-TMP NOT = SPACES
005680             PERFORM 410-AGREGA-ALERTA
005690                 THRU 410-AGREGA-ALERTA-E
005700         END-IF
005710     END-IF.
005720 402-EVALUA-CAIDA-DESEMPENO-E. EXIT.
005740******************************************************************
005750 404-EVALUA-ZONA-PROBLEMATICA SECTION.
005770*    14/11/1996 EDRD PRD-0010 - DISPARA PROBLEM-NEIGHBORHOOD
005780*    CUANDO LA TASA DE CUMPLIMIENTO DEL VECINDARIO ES MENOR
005790*    A 0.30. NUNCA SE EJECUTA MIENTRAS EL ARCHIVO NO TRAIGA
005800*    EL CAMPO DE VECINDARIO.
005810     IF VECI-TASA-CUMPLIO (IDX-VECI) < 0.30
005820         MOVE "PROBLEM-NEIGHBORHOOD" TO WKS-ALER-TIPO-TMP
005830         MOVE VECI-NOMBRE (IDX-VECI)  TO WKS-ALER-SUJETO-TMP
005840         MOVE "MEDIUM"               TO WKS-ALER-SEVERIDAD-TMP
005850         MOVE "VECINDARIO POR DEBAJO DEL 30% DE CUMPLIMIENTO."
005860             TO WKS-ALER-MENSAJE-TMP
005870         PERFORM 410-AGREGA-ALERTA
005880             THRU 410-AGREGA-ALERTA-E
005890     END-IF.
005900 404-EVALUA-ZONA-PROBLEMATICA-E. EXIT.
005920******************************************************************
005930 410-AGREGA-ALERTA SECTION.
005950*    19/05/2022 CQXG PRD-0074 - AGREGA UN RENGLON A LA TABLA DE
005960*    ALERTAS EN MEMORIA, TOPADA A 200 ALERTAS POR CORRIDA.
005970     IF WKS-CANT-ALERTAS < 200
005980         ADD 1 TO WKS-CANT-ALERTAS
005990         SET IDX-ALER TO WKS-CANT-ALERTAS
006000         MOVE WKS-ALER-TIPO-TMP      TO ALER-TIPO (IDX-ALER)
006010         MOVE WKS-ALER-SUJETO-TMP    TO ALER-SUJETO (IDX-ALER)
006020         MOVE WKS-ALER-SEVERIDAD-TMP TO ALER-SEVERIDAD (IDX-ALER)
006030         MOVE WKS-ALER-MENSAJE-TMP   TO ALER-MENSAJE (IDX-ALER)
006040     END-IF.
006050 410-AGREGA-ALERTA-E. EXIT.
006070******************************************************************
006080 420-IMPRIME-TENDENCIA SECTION.
006100*    IMPRIME EL RENGLON DE LA SECCION 8 CON LA TENDENCIA Y EL
006110*    PRONOSTICO DEL TECNICO.
006111*    20/08/2026 CQXG PRD-0099 - LA TENDENCIA Y EL PRONOSTICO YA
006112*    SE CALCULAN POR SEPARADO (4 SEMANAS VS. 3); EL RENGLON SOLO
006113*    LLENA LAS COLUMNAS DE LA PARTE QUE ALCANZO A CALCULARSE, SIN
006114*    ARRASTRAR LA TENDENCIA DEL TECNICO ANTERIOR.
006120     MOVE SPACES                 TO WKS-DETALLE-8
006130     MOVE WKS-TEC-ACTUAL         TO DET8-TECNICO
006131     IF WKS-TENDENCIA-SUFICIENTE = "Y"
006140         MOVE WKS-DESCR-TENDENCIA    TO DET8-TENDENCIA
006150         MOVE WKS-PENDIENTE-TENDENCIA TO DET8-PENDIENTE
006160         MOVE WKS-PROYECCION         TO DET8-PROYECCION
006170         MOVE WKS-FPR-DIA            TO DET8-DIA-PROY
006180         MOVE WKS-FPR-MES            TO DET8-MES-PROY
006190         MOVE WKS-FPR-ANIO           TO DET8-ANIO-PROY
006195     END-IF
006196     IF WKS-PRONOSTICO-SUFICIENTE = "Y"
006200         MOVE WKS-PRONOSTICO-PROM-MOVIL  TO DET8-PROM-MOVIL
006210         MOVE WKS-PRONOSTICO-REGRESION   TO DET8-PRON-REGRESION
006220         MOVE WKS-DIFERENCIA-PRONOSTICO  TO DET8-DIFERENCIA
006225     END-IF
006230     WRITE REG-TPREPRT FROM WKS-DETALLE-8 AFTER ADVANCING 1
006240     ADD 1 TO WKS-RANGO-TENDENCIA.
006250 420-IMPRIME-TENDENCIA-E. EXIT.
006270******************************************************************
006280 500-IMPRIME-ALERTAS SECTION.
006300*    14/11/1996 EDRD PRD-0010 - IMPRIME LA SECCION 9 AL TERMINAR
006310*    DE LEER TODO EL ARCHIVO DE RESUMEN SEMANAL.
006320     IF WKS-RANGO-TENDENCIA = ZERO
006330         WRITE REG-TPREPRT FROM WKS-SIN-TENDENCIA-8
006340             AFTER ADVANCING 1
006350     END-IF
006360     WRITE REG-TPREPRT FROM WKS-ENCAB-9 AFTER ADVANCING PAGE
006370     WRITE REG-TPREPRT FROM WKS-ENCAB-92 AFTER ADVANCING 2
006380     IF WKS-CANT-ALERTAS = ZERO
006390         WRITE REG-TPREPRT FROM WKS-SIN-ALERTAS-9
006400             AFTER ADVANCING 1
006410     ELSE
006420         PERFORM 502-IMPRIME-UNA-ALERTA
006430             THRU 502-IMPRIME-UNA-ALERTA-E
006440             VARYING IDX-ALER FROM 1 BY 1
006450             UNTIL IDX-ALER > WKS-CANT-ALERTAS
006460     END-IF.
006470 500-IMPRIME-ALERTAS-E. EXIT.
006490******************************************************************
006500 502-IMPRIME-UNA-ALERTA SECTION.
006520*    RENGLON POR RENGLON DE LA TABLA DE ALERTAS EN MEMORIA.
006530     MOVE SPACES                 TO WKS-DETALLE-9
006540     MOVE ALER-TIPO (IDX-ALER)       TO DET9-TIPO
006550     MOVE ALER-SUJETO (IDX-ALER)     TO DET9-SUJETO
006560     MOVE ALER-SEVERIDAD (IDX-ALER)  TO DET9-SEVERIDAD
006570     MOVE ALER-MENSAJE (IDX-ALER)    TO DET9-MENSAJE
006580     WRITE REG-TPREPRT FROM WKS-DETALLE-9 AFTER ADVANCING 1.
006590 502-IMPRIME-UNA-ALERTA-E. EXIT.
006610******************************************************************
006620 900-ESTADISTICAS SECTION.
006640*    RESUMEN DE CONTROL AL FINALIZAR LA CORRIDA.
006650     DISPLAY "********************************************"
006660         UPON CONSOLE
006670     DISPLAY "TPRD4A01 - ANALISIS DE TENDENCIA Y ALERTAS"
006680         UPON CONSOLE
006690     DISPLAY "TECNICOS CON TENDENCIA CALCULADA: "
006700         WKS-RANGO-TENDENCIA UPON CONSOLE
006710     DISPLAY "ALERTAS GENERADAS................: "
006720         WKS-CANT-ALERTAS UPON CONSOLE
006730     DISPLAY "********************************************"
006740         UPON CONSOLE.
006750 900-ESTADISTICAS-E. EXIT.
006770******************************************************************
006780 950-CIERRA-ARCHIVOS SECTION.
006800*    CIERRE ORDENADO DE LOS ARCHIVOS DEL PROGRAMA.
006810     CLOSE TPWKSUM
006820     CLOSE TPREPRT.
006830 950-CIERRA-ARCHIVOS-E. EXIT.
006850******************************************************************
006860*    PUNTO UNICO DE ABEND POR FALLA DE APERTURA DE ARCHIVOS,
006870*    ALCANZADO POR GO TO DESDE 100-VALIDA-Y-PREPARA.
006880 990-ABEND-CIERRA-ARCHIVOS SECTION.
006900     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
006910     STOP RUN.
006920 990-ABEND-CIERRA-ARCHIVOS-E. EXIT.
