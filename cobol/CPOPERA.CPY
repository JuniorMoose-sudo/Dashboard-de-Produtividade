000100******************************************************************
000110* COPY        : CPOPERA                                         *
000120* APLICACION  : PRODUCTIVIDAD TECNICOS                          *
000130* DESCRIPCION : LAYOUT DEL DETALLE DE OPERACIONES CERRADAS POR  *
000140*             : TECNICO (ARCHIVO OPERDET). UN REGISTRO POR CADA *
000150*             : PROTOCOLO DE SERVICIO CERRADO.                  *
000160* LONGITUD    : 0062 BYTES FIJOS, SIN RELLENO (VER NOTA FINAL)  *
000170******************************************************************
000180* HISTORIAL DE CAMBIOS
000190*    FECHA     PROGRAMADOR        TICKET   DESCRIPCION
000200* ---------- ------------------- -------- ----------------------
000210* 14/03/1989 EDRD (PEDR)         PRD-0002 CREACION INICIAL
000220* 02/09/2024 EDRD (PEDR)         PRD-0093 SE AGREGA REDEFINES DE
000230*                                         FECHA DE CIERRE PARA
000240*                                         CALCULO DE SEMANA ISO
000250******************************************************************
000260 01  REG-OPERDET.
000270*--------------------------------------------------------------*
000280*    FECHA EN QUE SE CERRO LA OPERACION DE SERVICIO            *
000290*--------------------------------------------------------------*
000300     05  OPDT-FECHA-CIERRE          PIC 9(08).
000310     05  OPDT-FECHA-CIERRE-R REDEFINES OPDT-FECHA-CIERRE.
000320         10  OPDT-ANIO-CIERRE       PIC 9(04).
000330         10  OPDT-MES-CIERRE        PIC 9(02).
000340         10  OPDT-DIA-CIERRE        PIC 9(02).
000350*--------------------------------------------------------------*
000360*    NOMBRE DEL TECNICO (COLABORADOR) QUE CERRO LA OPERACION    *
000370*--------------------------------------------------------------*
000380     05  OPDT-NOMBRE-TECNICO        PIC X(20).
000390*--------------------------------------------------------------*
000400*    NOMBRE DEL SUPERVISOR A CARGO (USADO EN AGRUPACIONES)     *
000410*--------------------------------------------------------------*
000420     05  OPDT-NOMBRE-SUPERVISOR     PIC X(20).
000430*--------------------------------------------------------------*
000440*    PUNTAJE DE PRODUCTIVIDAD OTORGADO A LA OPERACION           *
000450*--------------------------------------------------------------*
000460     05  OPDT-PUNTAJE               PIC S9(04).
000470*--------------------------------------------------------------*
000480*    IDENTIFICADOR DE PROTOCOLO (SE CUENTA, NO SE SUMA)         *
000490*--------------------------------------------------------------*
000500     05  OPDT-PROTOCOLO             PIC X(10).
000510*--> NOTA: LOS CINCO CAMPOS ANTERIORES SUMAN LOS 62 BYTES DE LA
000520*--> LONGITUD DE REGISTRO ACORDADA CON OPERACIONES; NO QUEDA
000530*--> HOLGURA PARA UN FILLER DE CIERRE SIN ALTERAR DICHA LONGITUD.
