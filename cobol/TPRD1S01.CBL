000100******************************************************************
000110* FECHA       : 14/03/1989                                       *
000120* PROGRAMADOR : EDRD (PEDR)                                      *
000130* APLICACION  : PRODUCTIVIDAD TECNICOS                           *
000140* PROGRAMA    : TPRD1S01                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EL DETALLE DE OPERACIONES CERRADAS (OPERDET) *
000170*             : Y EL CALENDARIO DE FERIADOS (TPHOLID), CALCULA LA*
000180*             : SEMANA ISO (LUNES A DOMINGO) DE CADA OPERACION,  *
000190*             : LA META SEMANAL AJUSTADA POR FERIADOS Y ACUMULA  *
000200*             : EL PUNTAJE POR TECNICO/SEMANA. DEJA EL RESUMEN   *
000210*             : SEMANAL EN TPWKSUM E IMPRIME LA SECCION 1 DEL    *
000220*             : REPORTE DE PRODUCTIVIDAD (LISTADO SEMANAL).      *
000230* ARCHIVOS    : OPERDET=E, TPHOLID=E, TPWKSUM=S, TPREPRT=S       *
000240* ACCION (ES) : S=SUMARIZA                                       *
000250* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID. TPRD1S01.
000290 AUTHOR. EDRD.
000300 INSTALLATION. DEPARTAMENTO DE SISTEMAS - UNIDAD PRODUCTIVIDAD.
000310 DATE-WRITTEN. 14/03/1989.
000320 DATE-COMPILED.
000330 SECURITY. USO INTERNO. PROHIBIDA SU DIVULGACION FUERA DEL AREA.
000340******************************************************************
000350*                      HISTORIAL DE CAMBIOS                      *
000360******************************************************************
000370* FECHA        PROG.   TICKET    DESCRIPCION
000380* ----------   ------  --------  ------------------------------
000390* 14/03/1989   PEDR    PRD-0002  CREACION INICIAL DEL PROGRAMA,
000400*                                CARGA DE FERIADOS Y SUMARIZACION
000410*                                POR TECNICO/SEMANA.
000420* 30/01/1998   JM47    PRD-0009  AJUSTE DE SIGLO EN EL CALCULO DE
000430*                                FECHAS PARA SOPORTAR EL CAMBIO DE
000440*                                MILENIO (AAAA EN VEZ DE AA).
000450* 19/06/1999   CQXG    PRD-0013  VALIDACION ADICIONAL DE FECHA DE
000460*                                CIERRE PARA EVITAR CALCULOS CON
000470*                                SIGLO INCORRECTO DESPUES DEL Y2K.
000480* 08/02/2001   PEDR    PRD-0018  CORRECCION MENOR EN EL DESPLIEGUE
000490*                                DE ESTADISTICAS DE FIN DE CORRIDA
000500* 17/07/2003   CQXG    PRD-0025  SE AGREGA LINEA DE TOTAL POR
000510*                                TECNICO EN EL LISTADO SEMANAL.
000520* 25/11/2005   JM47    PRD-0030  SE ESTANDARIZA EL MANEJO DE FILE
000530*                                STATUS EXTENDIDO CON DEBD1R00.
000540* 02/04/2008   PEDR    PRD-0036  AJUSTE DE ENCABEZADOS DEL REPORTE
000550*                                PARA NUEVO FORMATO CORPORATIVO.
000560* 14/10/2010   CQXG    PRD-0041  REVISION DE REDONDEO EN TOTALES.
000570* 09/05/2013   JM47    PRD-0047  SE AGREGA CONTROL DE FIN DE
000580*                                ARCHIVO DE FERIADOS VACIO.
000590* 21/01/2016   PEDR    PRD-0053  LIMPIEZA DE COMENTARIOS OBSOLETOS
000600* 06/09/2018   CQXG    PRD-0061  SE VALIDA QUE LOS CUATRO CAMPOS
000610*                                REQUERIDOS DEL DETALLE VENGAN
000620*                                INFORMADOS ANTES DE ORDENAR.
000630* 12/02/2021   JM47    PRD-0070  REVISION GENERAL PARA AUDITORIA
000640*                                ANUAL DE CONTROLES INTERNOS.
000650* 20/05/2022   PEDR    PRD-0078  SE AGREGA REDEFINES DE SEMANA-
000660*                                INICIO EN EL RESUMEN PARA ROTULAR
000670*                                EL REPORTE EN FORMATO DD/MM.
000680* 02/09/2024   PEDR    PRD-0093  SE AGREGA REDEFINES DE FECHA DE
000690*                                CIERRE EN OPERDET PARA TRAZAS DE
000700*                                AUDITORIA POR ANIO/MES/DIA.
000710* 11/11/2024   PEDR    PRD-0097  TABLA DE FERIADOS EN MEMORIA SE
000720*                                AMPLIA A 40 ENTRADAS.
000725* 20/08/2026   CQXG    PRD-0100  LA VALIDACION DE PRD-0061 NO
000726*                                CUBRIA EL PUNTAJE. SE CORRIGE
000727*                                PARA RECHAZAR PUNTAJE NO NUMERICO.
000730******************************************************************
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT OPERDET  ASSIGN TO OPERDET
000810            ORGANIZATION  IS SEQUENTIAL
000820            ACCESS        IS SEQUENTIAL
000830            FILE STATUS   IS FS-OPERDET
000840                             FSE-OPERDET.
000850 
000860     SELECT TPHOLID  ASSIGN TO TPHOLID
000870            ORGANIZATION  IS SEQUENTIAL
000880            ACCESS        IS SEQUENTIAL
000890            FILE STATUS   IS FS-TPHOLID
000900                             FSE-TPHOLID.
000910 
000920     SELECT TPWKSUM  ASSIGN TO TPWKSUM
000930            ORGANIZATION  IS SEQUENTIAL
000940            ACCESS        IS SEQUENTIAL
000950            FILE STATUS   IS FS-TPWKSUM
000960                             FSE-TPWKSUM.
000970 
000980     SELECT TPREPRT  ASSIGN TO SYS010
000990            ORGANIZATION  IS SEQUENTIAL
001000            FILE STATUS   IS FS-TPREPRT.
001010 
001020     SELECT WORKFILE ASSIGN TO SORTWK1.
001030 
001040 DATA DIVISION.
001050 FILE SECTION.
001060******************************************************************
001070*                DEFINICION DE ARCHIVOS A UTILIZAR               *
001080******************************************************************
001090 FD  OPERDET.
001100     COPY CPOPERA.
001110 FD  TPHOLID.
001120     COPY CPHOLID.
001130 FD  TPWKSUM.
001140     COPY CPWKSUM.
001150 FD  TPREPRT.
001160     COPY CPRLINE.
001170 SD  WORKFILE.
001180 01  WORK-REG.
001190     05  WRK-NOMBRE-TECNICO         PIC X(20).
001200     05  WRK-SEMANA-INICIO          PIC 9(08).
001210     05  WRK-PUNTAJE                PIC S9(04).
001220******************************************************************
001230 WORKING-STORAGE SECTION.
001240******************************************************************
001250*                CONTADORES, OPERADORES Y CONTROLADORES          *
001260******************************************************************
001270 01  WKS-CAMPOS-DE-TRABAJO.
001280     05  WKS-PROGRAMA               PIC X(08) VALUE "TPRD1S01".
001290     05  WKS-LECTURAS-TOTALES       PIC 9(06) VALUE ZERO.
001300     05  WKS-REG-RECHAZADOS         PIC 9(06) VALUE ZERO.
001310     05  WKS-REG-ESCRITOS           PIC 9(06) VALUE ZERO.
001320     05  WKS-SEMANAS-ESCRITAS       PIC 9(06) VALUE ZERO.
001330     05  WKS-FIN-OPERDET            PIC X(01) VALUE "N".
001340         88  WKS-SI-FIN-OPERDET               VALUE "S".
001350     05  WKS-FIN-TPHOLID            PIC X(01) VALUE "N".
001360         88  WKS-SI-FIN-TPHOLID               VALUE "S".
001370     05  WKS-FIN-WORKFILE           PIC X(01) VALUE "N".
001380         88  WKS-SI-FIN-WORKFILE              VALUE "S".
001390     05  WKS-PRIMERA-VEZ            PIC X(01) VALUE "S".
001400         88  WKS-ES-PRIMERA-VEZ               VALUE "S".
001410 77  WKS-ARCHIVO-ANALIZAR           PIC 9(01) VALUE ZERO.
001420******************************************************************
001430*              C O N S T A N T E S   D E   M E T A S             *
001440******************************************************************
001450 78  CTE-META-DIARIA                VALUE 8.
001460 78  CTE-META-SEMANAL-BASE          VALUE 40.
001470 78  CTE-MAX-FERIADOS                VALUE 40.
001480 78  CTE-BASE-FECHAS                 VALUE 19900101.
001490******************************************************************
001500*     T A B L A  D E  F E R I A D O S  E N  M E M O R I A      *
001510******************************************************************
001520 77  WKS-TOTAL-FERIADOS             PIC 9(03) VALUE ZERO.
001530 01  WKS-TABLA-FERIADOS.
001540     05  WKS-FERIADO OCCURS 1 TO 40 TIMES
001550             DEPENDING ON WKS-TOTAL-FERIADOS
001560             ASCENDING KEY IS WKS-FERIADO-FECHA
001570             INDEXED BY IDX-FERIADO.
001580         10  WKS-FERIADO-FECHA      PIC 9(08).
001590 77  WKS-CUENTA-FERIADOS-SEM        PIC 9(02) VALUE ZERO.
001600 77  WKS-SUBIND-DIA                 PIC 9(02) VALUE ZERO.
001610******************************************************************
001620*          V A R I A B L E S   D E   F E C H A S                 *
001630******************************************************************
001640 01  WKS-DIAS-TRANSCURRIDOS         PIC S9(08) VALUE ZERO.
001650 01  WKS-INDICE-DIA-SEMANA          PIC S9(04) VALUE ZERO.
001660 01  WKS-JULIANO-CIERRE             PIC S9(08) VALUE ZERO.
001670 01  WKS-JULIANO-INICIO-SEM         PIC S9(08) VALUE ZERO.
001680 01  WKS-JULIANO-DIA-FERIADO        PIC S9(08) VALUE ZERO.
001690 01  WKS-FECHA-INICIO-SEM           PIC 9(08)  VALUE ZERO.
001700 01  WKS-FECHA-DIA-FERIADO          PIC 9(08)  VALUE ZERO.
001710******************************************************************
001720*                 A C U M U L A D O R E S   D E   C O R T E      *
001730******************************************************************
001740 01  WKS-ACUM-CORTE.
001750     05  WKS-TECNICO-ANTERIOR       PIC X(20) VALUE SPACES.
001760     05  WKS-SEMANA-ANTERIOR        PIC 9(08) VALUE ZERO.
001770     05  WKS-SUMA-PUNTAJE-SEM       PIC S9(06) VALUE ZERO.
001780     05  WKS-CUENTA-PROTOCOLOS-SEM  PIC 9(04) VALUE ZERO.
001790     05  WKS-SUMA-PUNTAJE-TEC       PIC S9(07) VALUE ZERO.
001800     05  WKS-SUMA-PUNTAJE-GRAN      PIC S9(08) VALUE ZERO.
001810 77  WKS-META-SEMANA                PIC S9(03) VALUE ZERO.
001820******************************************************************
001830*                      VARIABLES PARA FILESTATUS                 *
001840******************************************************************
001850 01  FS-OPERDET                     PIC 9(02) VALUE ZEROS.
001860 01  FS-TPHOLID                     PIC 9(02) VALUE ZEROS.
001870 01  FS-TPWKSUM                     PIC 9(02) VALUE ZEROS.
001880 01  FS-TPREPRT                     PIC 9(02) VALUE ZEROS.
001890 01  FSE-OPERDET.
001900     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
001910     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
001920     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
001930 01  FSE-TPHOLID.
001940     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
001950     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
001960     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
001970 01  FSE-TPWKSUM.
001980     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
001990     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
002000     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
002010* ---> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
002020 01  PROGRAMA                       PIC X(08) VALUE SPACES.
002030 01  ARCHIVO                        PIC X(08) VALUE SPACES.
002040 01  ACCION                         PIC X(10) VALUE SPACES.
002050 01  LLAVE                          PIC X(32) VALUE SPACES.
002060******************************************************************
002070*          E N C A B E Z A D O S   Y   D E T A L L E S           *
002080******************************************************************
002090 01  WKS-FECHA-PROCESO               PIC 9(08) VALUE ZERO.
002100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
002110     05  WKS-FP-ANIO                  PIC 9(04).
002120     05  WKS-FP-MES                   PIC 9(02).
002130     05  WKS-FP-DIA                   PIC 9(02).
002140 01  WKS-ENCAB-1.
002150     05  FILLER                       PIC X(30) VALUE
002160         "PRODUCTIVIDAD TECNICOS".
002170     05  FILLER                       PIC X(40) VALUE
002180         "LISTADO SEMANAL POR TECNICO  -  SEC. 1".
002190     05  FILLER                       PIC X(62) VALUE SPACES.
002200 01  WKS-ENCAB-2.
002210     05  FILLER                       PIC X(08) VALUE "TECNICO".
002220     05  FILLER                       PIC X(12) VALUE SPACES.
002230     05  FILLER                      PIC X(11) VALUE "SEMANA-INI".
002240     05  FILLER                       PIC X(05) VALUE SPACES.
002250     05  FILLER                       PIC X(06) VALUE "SCORE".
002260     05  FILLER                       PIC X(05) VALUE SPACES.
002270     05  FILLER                       PIC X(09) VALUE "PROTOCOL.".
002280     05  FILLER                       PIC X(05) VALUE SPACES.
002290     05  FILLER                       PIC X(05) VALUE "META".
002300     05  FILLER                       PIC X(05) VALUE SPACES.
002310     05  FILLER                       PIC X(03) VALUE "MET".
002320     05  FILLER                       PIC X(53) VALUE SPACES.
002330 01  WKS-DETALLE-1.
002340     05  DET1-TECNICO                 PIC X(20).
002350     05  FILLER                       PIC X(02) VALUE SPACES.
002360     05  DET1-SEM-DIA                 PIC 99.
002370     05  FILLER                       PIC X(01) VALUE '/'.
002380     05  DET1-SEM-MES                 PIC 99.
002390     05  FILLER                       PIC X(01) VALUE '/'.
002400     05  DET1-SEM-ANIO                PIC 9999.
002410     05  FILLER                       PIC X(02) VALUE SPACES.
002420     05  DET1-SCORE                   PIC ---,---,ZZ9.
002430     05  FILLER                       PIC X(02) VALUE SPACES.
002440     05  DET1-PROTOCOLOS              PIC ZZZ9.
002450     05  FILLER                       PIC X(03) VALUE SPACES.
002460     05  DET1-META                    PIC ---,ZZ9.
002470     05  FILLER                       PIC X(03) VALUE SPACES.
002480     05  DET1-CUMPLIO                 PIC X(01).
002490     05  FILLER                       PIC X(57) VALUE SPACES.
002500 01  WKS-TOTAL-TECNICO.
002510     05  FILLER                       PIC X(10) VALUE SPACES.
002520     05  FILLER                       PIC X(18) VALUE
002530         "TOTAL TECNICO....:".
002540     05  TOTT-SCORE                   PIC ----,---,ZZ9.
002550     05  FILLER                       PIC X(91) VALUE SPACES.
002560 01  WKS-TOTAL-GENERAL.
002570     05  FILLER                       PIC X(10) VALUE SPACES.
002580     05  FILLER                       PIC X(18) VALUE
002590         "TOTAL GENERAL....:".
002600     05  TOTG-SCORE                   PIC ----,---,ZZ9.
002610     05  FILLER                       PIC X(91) VALUE SPACES.
002620******************************************************************
002630 PROCEDURE DIVISION.
002640******************************************************************
002650*    100-SERIE PRINCIPAL: ORQUESTA LA SUMARIZACION SEMANAL       *
002660******************************************************************
002670 100-PROCESO-PRINCIPAL SECTION.
002680     PERFORM 100-VALIDA-Y-PREPARA
002690         THRU 100-VALIDA-Y-PREPARA-E
002700     PERFORM 200-CARGA-TABLA-FERIADOS
002710         THRU 200-CARGA-TABLA-FERIADOS-E
002720     PERFORM 300-ORDENA-DETALLE
002730         THRU 300-ORDENA-DETALLE-E
002740     PERFORM 900-ESTADISTICAS
002750         THRU 900-ESTADISTICAS-E
002760     PERFORM 950-CIERRA-ARCHIVOS
002770         THRU 950-CIERRA-ARCHIVOS-E
002780     STOP RUN.
002790 100-PROCESO-PRINCIPAL-E. EXIT.
002800 
002810*-----> SERIE 100 VALIDA APERTURA DE ARCHIVOS Y PARAMETROS
002820 100-VALIDA-Y-PREPARA SECTION.
002830     MOVE "TPRD1S01"   TO WKS-PROGRAMA
002840     MOVE "TPRD1S01"   TO PROGRAMA
002850     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
002860     OPEN INPUT  OPERDET
002870     OPEN INPUT  TPHOLID
002880     OPEN OUTPUT TPWKSUM
002890     OPEN OUTPUT TPREPRT
002900     IF FS-OPERDET NOT EQUAL "00"
002910        MOVE "OPERDET"  TO ARCHIVO
002920        MOVE "OPEN"     TO ACCION
002930        MOVE SPACES     TO LLAVE
002940        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002950                              LLAVE, FS-OPERDET, FSE-OPERDET
002960        DISPLAY "   >>> ERROR AL ABRIR OPERDET <<<" UPON CONSOLE
002970        MOVE 91 TO RETURN-CODE
002980        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
002990        STOP RUN
003000     END-IF
003010     IF FS-TPHOLID NOT EQUAL "00"
003020        MOVE "TPHOLID"  TO ARCHIVO
003030        MOVE "OPEN"     TO ACCION
003040        MOVE SPACES     TO LLAVE
003050        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
003060                              LLAVE, FS-TPHOLID, FSE-TPHOLID
003070        DISPLAY "   >>> ERROR AL ABRIR TPHOLID <<<" UPON CONSOLE
003080        MOVE 91 TO RETURN-CODE
003090        GO TO 990-ABEND-CIERRA-ARCHIVOS
003110     END-IF
003120     MOVE WKS-ENCAB-1 TO REG-TPREPRT
003130     WRITE REG-TPREPRT
003140     MOVE WKS-ENCAB-2 TO REG-TPREPRT
003150     WRITE REG-TPREPRT.
003160 100-VALIDA-Y-PREPARA-E. EXIT.
003170 
003180*-----> SERIE 200 CARGA EL CALENDARIO DE FERIADOS EN MEMORIA
003190 200-CARGA-TABLA-FERIADOS SECTION.
003200     READ TPHOLID
003210         AT END MOVE "S" TO WKS-FIN-TPHOLID
003220     END-READ
003230     PERFORM 210-CARGA-UN-FERIADO
003240         THRU 210-CARGA-UN-FERIADO-E
003250         UNTIL WKS-SI-FIN-TPHOLID.
003260 200-CARGA-TABLA-FERIADOS-E. EXIT.
003270 
003280 210-CARGA-UN-FERIADO SECTION.
003290     ADD 1 TO WKS-TOTAL-FERIADOS
003300     SET IDX-FERIADO TO WKS-TOTAL-FERIADOS
003310     MOVE FERI-FECHA TO WKS-FERIADO-FECHA(IDX-FERIADO)
003320     READ TPHOLID
003330         AT END MOVE "S" TO WKS-FIN-TPHOLID
003340     END-READ.
003350 210-CARGA-UN-FERIADO-E. EXIT.
003360 
003370*-----> SERIE 300 ORDENA EL DETALLE POR TECNICO/SEMANA-INICIO
003380 300-ORDENA-DETALLE SECTION.
003390     SORT WORKFILE
003400         ASCENDING KEY WRK-NOMBRE-TECNICO
003410         ASCENDING KEY WRK-SEMANA-INICIO
003420         INPUT  PROCEDURE IS 310-PREPARA-DETALLE
003430         OUTPUT PROCEDURE IS 400-ACUMULA-POR-SEMANA.
003440 300-ORDENA-DETALLE-E. EXIT.
003450 
003460*-----> SERIE 310 VALIDA Y CALCULA LA SEMANA DE CADA REGISTRO
003470 310-PREPARA-DETALLE SECTION.
003480     READ OPERDET
003490         AT END MOVE "S" TO WKS-FIN-OPERDET
003500     END-READ
003510     PERFORM 320-TRATA-UN-DETALLE
003520         THRU 320-TRATA-UN-DETALLE-E
003530         UNTIL WKS-SI-FIN-OPERDET.
003540 310-PREPARA-DETALLE-E. EXIT.
003550 
003560 320-TRATA-UN-DETALLE SECTION.
003561*    20/08/2026 CQXG PRD-0100 - SE AGREGA LA VALIDACION DEL
003562*               PUNTAJE A LA PRUEBA DE CAMPOS REQUERIDOS: UN
003563*               PUNTAJE NO NUMERICO (REGISTRO CORRUPTO EN EL
003564*               EXTRACTO) SE RECHAZA IGUAL QUE LOS OTROS TRES
003565*               CAMPOS. EL PUNTAJE CERO O NEGATIVO SIGUE SIENDO
003566*               VALIDO, NO SE CONFUNDE CON AUSENCIA DE DATO.
003570     ADD 1 TO WKS-LECTURAS-TOTALES
003580     IF OPDT-NOMBRE-TECNICO = SPACES
003590        OR OPDT-FECHA-CIERRE = ZERO
003600        OR OPDT-PROTOCOLO = SPACES
003605        OR OPDT-PUNTAJE NOT NUMERIC
003610        ADD 1 TO WKS-REG-RECHAZADOS
003620     ELSE
003630        PERFORM 110-CALCULA-INICIO-SEMANA
003640            THRU 110-CALCULA-INICIO-SEMANA-E
003650        MOVE OPDT-NOMBRE-TECNICO TO WRK-NOMBRE-TECNICO
003660        MOVE WKS-FECHA-INICIO-SEM TO WRK-SEMANA-INICIO
003670        MOVE OPDT-PUNTAJE TO WRK-PUNTAJE
003680        RELEASE WORK-REG
003690     END-IF
003700     READ OPERDET
003710         AT END MOVE "S" TO WKS-FIN-OPERDET
003720     END-READ.
003730 320-TRATA-UN-DETALLE-E. EXIT.
003740 
003750*-----> SERIE 110 CALCULA EL LUNES DE LA SEMANA ISO DE UNA FECHA
003760 110-CALCULA-INICIO-SEMANA SECTION.
003770     COMPUTE WKS-JULIANO-CIERRE =
003780         FUNCTION INTEGER-OF-DATE(OPDT-FECHA-CIERRE)
003790     COMPUTE WKS-DIAS-TRANSCURRIDOS =
003800         WKS-JULIANO-CIERRE -
003810         FUNCTION INTEGER-OF-DATE(CTE-BASE-FECHAS)
003820     COMPUTE WKS-INDICE-DIA-SEMANA =
003830         FUNCTION REM(WKS-DIAS-TRANSCURRIDOS 7)
003840     COMPUTE WKS-JULIANO-INICIO-SEM =
003850         WKS-JULIANO-CIERRE - WKS-INDICE-DIA-SEMANA
003860     COMPUTE WKS-FECHA-INICIO-SEM =
003870         FUNCTION DATE-OF-INTEGER(WKS-JULIANO-INICIO-SEM).
003880 110-CALCULA-INICIO-SEMANA-E. EXIT.
003890 
003900*-----> SERIE 400 ACUMULA POR TECNICO/SEMANA (CORTE DE CONTROL)
003910 400-ACUMULA-POR-SEMANA SECTION.
003920     RETURN WORKFILE
003930         AT END MOVE "S" TO WKS-FIN-WORKFILE
003940     END-RETURN
003950     PERFORM 410-PROCESA-UN-RENGLON
003960         THRU 410-PROCESA-UN-RENGLON-E
003970         UNTIL WKS-SI-FIN-WORKFILE
003980     IF NOT WKS-ES-PRIMERA-VEZ
003990        PERFORM 420-ESCRIBE-RESUMEN-SEMANA
004000            THRU 420-ESCRIBE-RESUMEN-SEMANA-E
004010        PERFORM 440-IMPRIME-TOTAL-TECNICO
004020            THRU 440-IMPRIME-TOTAL-TECNICO-E
004030        PERFORM 450-IMPRIME-TOTAL-GENERAL
004040            THRU 450-IMPRIME-TOTAL-GENERAL-E
004050     END-IF.
004060 400-ACUMULA-POR-SEMANA-E. EXIT.
004070 
004080 410-PROCESA-UN-RENGLON SECTION.
004090     IF WKS-ES-PRIMERA-VEZ
004100        MOVE "N" TO WKS-PRIMERA-VEZ
004110        MOVE WRK-NOMBRE-TECNICO TO WKS-TECNICO-ANTERIOR
004120        MOVE WRK-SEMANA-INICIO  TO WKS-SEMANA-ANTERIOR
004130     END-IF
004140     IF WRK-NOMBRE-TECNICO NOT = WKS-TECNICO-ANTERIOR
004150        PERFORM 420-ESCRIBE-RESUMEN-SEMANA
004160            THRU 420-ESCRIBE-RESUMEN-SEMANA-E
004170        PERFORM 440-IMPRIME-TOTAL-TECNICO
004180            THRU 440-IMPRIME-TOTAL-TECNICO-E
004190        MOVE WRK-NOMBRE-TECNICO TO WKS-TECNICO-ANTERIOR
004200        MOVE WRK-SEMANA-INICIO  TO WKS-SEMANA-ANTERIOR
004210     ELSE
004220        IF WRK-SEMANA-INICIO NOT = WKS-SEMANA-ANTERIOR
004230           PERFORM 420-ESCRIBE-RESUMEN-SEMANA
004240               THRU 420-ESCRIBE-RESUMEN-SEMANA-E
004250           MOVE WRK-SEMANA-INICIO TO WKS-SEMANA-ANTERIOR
004260        END-IF
004270     END-IF
004280     ADD WRK-PUNTAJE TO WKS-SUMA-PUNTAJE-SEM
004290     ADD 1           TO WKS-CUENTA-PROTOCOLOS-SEM
004300     RETURN WORKFILE
004310         AT END MOVE "S" TO WKS-FIN-WORKFILE
004320     END-RETURN.
004330 410-PROCESA-UN-RENGLON-E. EXIT.
004340 
004350*-----> SERIE 210 CALCULA LA META SEMANAL AJUSTADA POR FERIADOS
004360 210-CALCULA-META-SEMANA SECTION.
004370     MOVE ZERO TO WKS-CUENTA-FERIADOS-SEM
004380     COMPUTE WKS-JULIANO-INICIO-SEM =
004390         FUNCTION INTEGER-OF-DATE(WKS-SEMANA-ANTERIOR)
004400     PERFORM 220-CUENTA-FERIADO-DIA
004410         THRU 220-CUENTA-FERIADO-DIA-E
004420         VARYING WKS-SUBIND-DIA FROM ZERO BY 1
004430         UNTIL WKS-SUBIND-DIA > 6
004440     COMPUTE WKS-META-SEMANA =
004450         CTE-META-SEMANAL-BASE -
004460         (CTE-META-DIARIA * WKS-CUENTA-FERIADOS-SEM).
004470 210-CALCULA-META-SEMANA-E. EXIT.
004480 
004490*-----> SERIE 220 VERIFICA SI UN DIA DE LA SEMANA ES FERIADO
004500 220-CUENTA-FERIADO-DIA SECTION.
004510     COMPUTE WKS-JULIANO-DIA-FERIADO =
004520         WKS-JULIANO-INICIO-SEM + WKS-SUBIND-DIA
004530     COMPUTE WKS-FECHA-DIA-FERIADO =
004540         FUNCTION DATE-OF-INTEGER(WKS-JULIANO-DIA-FERIADO)
004550     IF WKS-TOTAL-FERIADOS > ZERO
004560        SEARCH ALL WKS-FERIADO
004570           AT END CONTINUE
004580           WHEN WKS-FERIADO-FECHA(IDX-FERIADO) =
004590                WKS-FECHA-DIA-FERIADO
004600                ADD 1 TO WKS-CUENTA-FERIADOS-SEM
004610        END-SEARCH
004620     END-IF.
004630 220-CUENTA-FERIADO-DIA-E. EXIT.
004640 
004650*-----> SERIE 420 ESCRIBE EL RESUMEN DE UNA SEMANA YA ACUMULADA
004660 420-ESCRIBE-RESUMEN-SEMANA SECTION.
004670     PERFORM 210-CALCULA-META-SEMANA
004680         THRU 210-CALCULA-META-SEMANA-E
004690     INITIALIZE REG-TPWKSUM
004700     MOVE WKS-TECNICO-ANTERIOR   TO WKSM-NOMBRE-TECNICO
004710     MOVE WKS-SEMANA-ANTERIOR    TO WKSM-SEMANA-INICIO
004720     MOVE WKS-SUMA-PUNTAJE-SEM   TO WKSM-PUNTAJE-SEMANA
004730     MOVE WKS-CUENTA-PROTOCOLOS-SEM TO WKSM-CANTIDAD-PROTOCOLOS
004740     MOVE WKS-META-SEMANA        TO WKSM-META-SEMANA
004750     IF WKS-SUMA-PUNTAJE-SEM >= WKS-META-SEMANA
004760        MOVE "Y" TO WKSM-CUMPLIO-META
004770     ELSE
004780        MOVE "N" TO WKSM-CUMPLIO-META
004790     END-IF
004800     WRITE REG-TPWKSUM
004810     ADD 1 TO WKS-SEMANAS-ESCRITAS
004820     ADD 1 TO WKS-REG-ESCRITOS
004830     ADD WKS-SUMA-PUNTAJE-SEM TO WKS-SUMA-PUNTAJE-TEC
004840     ADD WKS-SUMA-PUNTAJE-SEM TO WKS-SUMA-PUNTAJE-GRAN
004850     MOVE WKS-TECNICO-ANTERIOR      TO DET1-TECNICO
004860     MOVE WKSM-SEM-INI-DIA           TO DET1-SEM-DIA
004870     MOVE WKSM-SEM-INI-MES           TO DET1-SEM-MES
004880     MOVE WKSM-SEM-INI-ANIO          TO DET1-SEM-ANIO
004890     MOVE WKS-SUMA-PUNTAJE-SEM       TO DET1-SCORE
004900     MOVE WKS-CUENTA-PROTOCOLOS-SEM  TO DET1-PROTOCOLOS
004910     MOVE WKS-META-SEMANA            TO DET1-META
004920     MOVE WKSM-CUMPLIO-META          TO DET1-CUMPLIO
004930     MOVE WKS-DETALLE-1 TO REG-TPREPRT
004940     WRITE REG-TPREPRT
004950     MOVE ZERO TO WKS-SUMA-PUNTAJE-SEM
004960     MOVE ZERO TO WKS-CUENTA-PROTOCOLOS-SEM.
004970 420-ESCRIBE-RESUMEN-SEMANA-E. EXIT.
004980 
004990*-----> SERIE 440 IMPRIME EL TOTAL DE UN TECNICO (CORTE)
005000 440-IMPRIME-TOTAL-TECNICO SECTION.
005010     MOVE WKS-SUMA-PUNTAJE-TEC TO TOTT-SCORE
005020     MOVE WKS-TOTAL-TECNICO TO REG-TPREPRT
005030     WRITE REG-TPREPRT
005040     MOVE ZERO TO WKS-SUMA-PUNTAJE-TEC.
005050 440-IMPRIME-TOTAL-TECNICO-E. EXIT.
005060 
005070*-----> SERIE 450 IMPRIME EL TOTAL GENERAL DE LA CORRIDA
005080 450-IMPRIME-TOTAL-GENERAL SECTION.
005090     MOVE WKS-SUMA-PUNTAJE-GRAN TO TOTG-SCORE
005100     MOVE WKS-TOTAL-GENERAL TO REG-TPREPRT
005110     WRITE REG-TPREPRT.
005120 450-IMPRIME-TOTAL-GENERAL-E. EXIT.
005130 
005140*-----> SERIE 900 MUESTRA ESTADISTICAS DE FIN DE CORRIDA
005150 900-ESTADISTICAS SECTION.
005160     DISPLAY "**********************************************"
005170         UPON CONSOLE
005180     DISPLAY "*   TPRD1S01 - ESTADISTICAS DE LA CORRIDA     *"
005190         UPON CONSOLE
005200     DISPLAY "**********************************************"
005210         UPON CONSOLE
005220     DISPLAY " > DETALLES LEIDOS      : " WKS-LECTURAS-TOTALES
005230         UPON CONSOLE
005240     DISPLAY " > DETALLES RECHAZADOS  : " WKS-REG-RECHAZADOS
005250         UPON CONSOLE
005260     DISPLAY " > SEMANAS ESCRITAS     : " WKS-SEMANAS-ESCRITAS
005270         UPON CONSOLE
005280     DISPLAY "**********************************************"
005290         UPON CONSOLE.
005300 900-ESTADISTICAS-E. EXIT.
005310 
005320*-----> SERIE 950 CIERRA TODOS LOS ARCHIVOS DE LA CORRIDA
005330 950-CIERRA-ARCHIVOS SECTION.
005340     CLOSE OPERDET
005350     CLOSE TPHOLID
005360     CLOSE TPWKSUM
005370     CLOSE TPREPRT.
005380 950-CIERRA-ARCHIVOS-E. EXIT.
005390*-----> SERIE 990 PUNTO UNICO DE ABEND POR FALLA DE APERTURA,
005400*-----> ALCANZADO POR GO TO DESDE 100-VALIDA-Y-PREPARA
005410 990-ABEND-CIERRA-ARCHIVOS SECTION.
005420     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
005430     STOP RUN.
005440 990-ABEND-CIERRA-ARCHIVOS-E. EXIT.
