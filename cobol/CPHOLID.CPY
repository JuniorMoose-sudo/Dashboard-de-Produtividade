000100******************************************************************
000110* COPY        : CPHOLID                                         *
000120* APLICACION  : PRODUCTIVIDAD TECNICOS                          *
000130* DESCRIPCION : LAYOUT DEL CALENDARIO DE FERIADOS (ARCHIVO      *
000140*             : TPHOLID), UN REGISTRO POR FERIADO NACIONAL.     *
000150*             : LA TABLA DE BUSQUEDA EN MEMORIA Y LAS METAS     *
000160*             : FIJAS VIVEN EN TPRD1S01, UNICO PROGRAMA         *
000170*             : QUE CARGA ESTE ARCHIVO.                         *
000180* LONGITUD    : 0008 BYTES FIJOS, SIN RELLENO                   *
000190******************************************************************
000200* HISTORIAL DE CAMBIOS
000210*    FECHA     PROGRAMADOR        TICKET   DESCRIPCION
000220* ---------- ------------------- -------- ----------------------
000230* 14/03/1989 EDRD (PEDR)         PRD-0002 CREACION INICIAL
000240* 11/11/2024 EDRD (PEDR)         PRD-0097 SE RETIRA LA TABLA DE
000250*                                         MEMORIA DE ESTE COPY;
000260*                                         PASA A TPRD1S01
000270******************************************************************
000280 01  REG-TPHOLID.
000290     05  FERI-FECHA                 PIC 9(08).
000300*--> NOTA: UNICO CAMPO DEL ARCHIVO; SIN HOLGURA PARA FILLER.
